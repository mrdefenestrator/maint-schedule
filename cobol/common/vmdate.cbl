000010 identification          division.
000020*================================
000030*
000040      program-id.         vmdate.
000050*
000060*    author.              V. B. Coen.
000070*    installation.        Applewood Computers.
000080*    date-written.        14/03/84.
000090*    date-compiled.
000100*    security.            Applewood Computers - Internal Use Only.
000110*
000120*    remarks.             Calendar date arithmetic for the Vehicle
000130*                         Maintenance (VM) suite - add whole months
000140*                         to a date clamping the day of month, add
000150*                         whole days to a date, and return the
000160*                         number of days between two dates.  Kept
000170*                         as its own called module, same as maps04
000180*                         does date pack/unpack for the rest of the
000190*                         house, so every VM program gets the same
000200*                         calendar answer.
000210*
000220*    called modules.      None.
000230*    files used.          None - works entirely on Linkage dates.
000240*
000250* Changes:
000260* 14/03/84 vbc -       Created - Add-Months and Add-Days only,
000270*                      2 digit year, for the workshop scheduling
000280*                      job.
000290* 02/11/86 vbc -   .01 Add-Days rewritten, old version mishandled
000300*                      a carry across a leap February.
000310* 19/07/91 rjh -   .02 Function 3, Days-Between, added - ordinal
000320*                      day count since 01/01/0001, copes with
000330*                      Date-1 after Date-2 (returns a negative
000340*                      count), engine needs this for "already
000350*                      overdue" cases.
000360* 02/02/95 vbc -   .03 Picked up by the new VM (Vehicle
000370*                      Maintenance) suite - Days-Between shared
000380*                      Year/Month/Day work area tidied up so
000390*                      VMSTATUS can call it without parking two
000400*                      sets of broken-down dates in step by hand.
000410* 08/01/99 vbc -       Y2K Century now carried in full in the date
000420*                      string (ccyy-mm-dd) - internal year fields
000430*                      widened to 4 digits throughout, windowing
000440*                      dropped as a bad idea for a 1900/2000
000450*                      rollover.
000460* 14/01/99 vbc -       Y2K follow-up - VM suite and payroll both
000470*                      re-run against the 01/01/2000 and 29/02/2000
000480*                      test dates per the house checklist, no
000490*                      further change needed.
000500* 11/06/03 klm -   .04 Leap year test corrected for century years -
000510*                      2000 was being treated as non-leap.
000520* 19/09/06 rgc -       Removed the UPSI-0 debug switch and vmd-debug-
000530*                      sw - carried over from the old maps04 template
000540*                      this module started from, never set or tested
000550*                      by anything that calls in here.
000560*
000570*************************************************************************
000580*
000590 environment              division.
000600*================================
000610*
000620 data                     division.
000630*================================
000640*
000650 working-storage          section.
000660*------------------------
000670*
000680 77  vmd-prog-name            pic x(17)   value "vmdate v1.04.".
000690*
000700 01  vmd-days-in-month.
000710     03  filler               pic 99      value 31.
000720     03  filler               pic 99      value 28.
000730     03  filler               pic 99      value 31.
000740     03  filler               pic 99      value 30.
000750     03  filler               pic 99      value 31.
000760     03  filler               pic 99      value 30.
000770     03  filler               pic 99      value 31.
000780     03  filler               pic 99      value 31.
000790     03  filler               pic 99      value 30.
000800     03  filler               pic 99      value 31.
000810     03  filler               pic 99      value 30.
000820     03  filler               pic 99      value 31.
000830 01  vmd-dim-tbl  redefines  vmd-days-in-month.
000840     03  vmd-dim              pic 99      occurs 12.
000850*
000860 01  vmd-work.
000870     03  vmd-y1               pic 9(4)    comp.
000880     03  vmd-m1               pic 99      comp.
000890     03  vmd-d1               pic 99      comp.
000900     03  vmd-y2               pic 9(4)    comp.
000910     03  vmd-m2               pic 99      comp.
000920     03  vmd-d2               pic 99      comp.
000930     03  vmd-chk-year         pic 9(4)    comp.
000940     03  vmd-scr-m            pic 99      comp.
000950     03  vmd-month-tot        pic s9(5)   comp.
000960     03  vmd-days-left        pic s9(5)   comp.
000970     03  vmd-this-dim         pic 99      comp.
000980     03  vmd-ordinal-1        pic 9(7)    comp.
000990     03  vmd-ordinal-2        pic 9(7)    comp.
001000     03  vmd-leap-sw          pic x.
001010         88  vmd-leap-year            value "Y".
001020         88  vmd-not-leap-year        value "N".
001030*
001040 01  vmd-work-date-1.
001050     03  vmd-wd1-str          pic x(10).
001060 01  vmd-work-date-1-brk  redefines  vmd-work-date-1.
001070     03  vmd-wd1-year         pic 9(4).
001080     03  filler               pic x.
001090     03  vmd-wd1-month        pic 99.
001100     03  filler               pic x.
001110     03  vmd-wd1-day          pic 99.
001120*
001130 01  vmd-work-date-2.
001140     03  vmd-wd2-str          pic x(10).
001150 01  vmd-work-date-2-brk  redefines  vmd-work-date-2.
001160     03  vmd-wd2-year         pic 9(4).
001170     03  filler               pic x.
001180     03  vmd-wd2-month        pic 99.
001190     03  filler               pic x.
001200     03  vmd-wd2-day          pic 99.
001210*
001220 linkage                  section.
001230*------------------------
001240*
001250 copy  "wsvmdate.cob".
001260*
001270 procedure division using vmd-linkage.
001280*=====================================
001290*
001300 aa000-Main.
001310     move     zero  to  vmd-return-code.
001320     if       vmd-function = 1
001330              perform  bb000-Add-Months    thru  bb000-Exit
001340              go to    aa000-Exit.
001350     if       vmd-function = 2
001360              perform  cc000-Add-Days      thru  cc000-Exit
001370              go to    aa000-Exit.
001380     if       vmd-function = 3
001390              perform  dd000-Days-Between  thru  dd000-Exit
001400              go to    aa000-Exit.
001410     move     1  to  vmd-return-code.
001420*
001430 aa000-Exit.
001440     goback.
001450*
001460*********************************************************
001470*  Function 1 - add whole Vmd-Count months to Vmd-Date-1 *
001480*  clamping the day of month to the target month's last  *
001490*  day (Jan 31 + 1 month = Feb 28/29).  Result in         *
001500*  Vmd-Date-2.                                            *
001510*********************************************************
001520 bb000-Add-Months.
001530     move     vmd-date-1  to  vmd-wd1-str.
001540     move     vmd-wd1-year   to  vmd-y1.
001550     move     vmd-wd1-month  to  vmd-m1.
001560     move     vmd-wd1-day    to  vmd-d1.
001570     if       vmd-y1 = zero or vmd-m1 = zero or vmd-m1 > 12
001580              move  1  to  vmd-return-code
001590              go to bb000-Exit.
001600*
001610     compute  vmd-month-tot = vmd-m1 - 1 + vmd-count.
001620     compute  vmd-y2 = vmd-y1 + (vmd-month-tot / 12).
001630     compute  vmd-m2 = (vmd-month-tot  -  ((vmd-month-tot / 12) * 12)) + 1.
001640*                                    integer divide truncates, as COBOL
001650*                                    always has for an integer receiver,
001660*                                    giving us the month modulo for free
001670*
001680     move     vmd-y2  to  vmd-chk-year.
001690     perform  zz000-Set-Leap-Switch  thru  zz000-Exit.
001700     move     vmd-m2  to  vmd-this-dim.
001710     move     vmd-dim (vmd-this-dim)  to  vmd-this-dim.
001720     if       vmd-m2 = 2 and vmd-leap-year
001730              add  1  to  vmd-this-dim.
001740     move     vmd-d1  to  vmd-d2.
001750     if       vmd-d1 > vmd-this-dim
001760              move  vmd-this-dim  to  vmd-d2.
001770*
001780     move     vmd-y2  to  vmd-wd2-year.
001790     move     vmd-m2  to  vmd-wd2-month.
001800     move     vmd-d2  to  vmd-wd2-day.
001810     move     "-"     to  vmd-work-date-2-brk  (5:1)
001820                          vmd-work-date-2-brk  (8:1).
001830     move     vmd-wd2-str  to  vmd-date-2.
001840*
001850 bb000-Exit.
001860     exit.
001870*
001880*********************************************************
001890*  Function 2 - add whole Vmd-Count days to Vmd-Date-1,  *
001900*  rolling forward across month and year ends.  Result   *
001910*  in Vmd-Date-2.  Count is never negative for this job - *
001920*  see VMSTATUS bb000, the fractional-month remainder is  *
001930*  always a positive few days.                             *
001940*********************************************************
001950 cc000-Add-Days.
001960     move     vmd-date-1  to  vmd-wd1-str.
001970     move     vmd-wd1-year   to  vmd-y2.
001980     move     vmd-wd1-month  to  vmd-m2.
001990     move     vmd-wd1-day    to  vmd-d2.
002000     if       vmd-y2 = zero or vmd-m2 = zero or vmd-m2 > 12
002010              move  1  to  vmd-return-code
002020              go to cc000-Exit.
002030*
002040     add      vmd-count  to  vmd-d2.
002050*
002060 cc010-Carry-Loop.
002070     perform  zz010-Dim-For-Y2-M2  thru  zz010-Exit.
002080     if       vmd-d2  not >  vmd-this-dim
002090              go to  cc010-Carry-Done.
002100     subtract vmd-this-dim  from  vmd-d2.
002110     add      1  to  vmd-m2.
002120     if       vmd-m2  >  12
002130              move  1  to  vmd-m2
002140              add   1  to  vmd-y2.
002150     go to    cc010-Carry-Loop.
002160*
002170 cc010-Carry-Done.
002180     move     vmd-y2  to  vmd-wd2-year.
002190     move     vmd-m2  to  vmd-wd2-month.
002200     move     vmd-d2  to  vmd-wd2-day.
002210     move     "-"     to  vmd-work-date-2-brk  (5:1)
002220                          vmd-work-date-2-brk  (8:1).
002230     move     vmd-wd2-str  to  vmd-date-2.
002240*
002250 cc000-Exit.
002260     exit.
002270*
002280*********************************************************
002290*  Function 3 - Vmd-Days-Out = Vmd-Date-2 minus Vmd-Date-1 *
002300*  in whole days, by converting both dates to a day count   *
002310*  since 01/01/0001 (proleptic Gregorian, good enough for    *
002320*  any date this job will ever see) and subtracting.          *
002330*********************************************************
002340 dd000-Days-Between.
002350     move     vmd-date-1  to  vmd-wd1-str.
002360     move     vmd-date-2  to  vmd-wd2-str.
002370     if       vmd-wd1-year = zero or vmd-wd2-year = zero
002380              move  1  to  vmd-return-code
002390              go to dd000-Exit.
002400*
002410     move     vmd-wd1-year   to  vmd-y1.
002420     move     vmd-wd1-month  to  vmd-m1.
002430     move     vmd-wd1-day    to  vmd-d1.
002440     perform  zz020-Ordinal-Of-Y1-M1-D1  thru  zz020-Exit.
002450     move     vmd-ordinal-1  to  vmd-ordinal-2.
002460*                                    parks Date-1's ordinal
002470     move     vmd-wd2-year   to  vmd-y1.
002480     move     vmd-wd2-month  to  vmd-m1.
002490     move     vmd-wd2-day    to  vmd-d1.
002500     perform  zz020-Ordinal-Of-Y1-M1-D1  thru  zz020-Exit.
002510     compute  vmd-days-out = vmd-ordinal-1 - vmd-ordinal-2.
002520*
002530 dd000-Exit.
002540     exit.
002550*
002560*********************************************************
002570*  Local helpers.                                          *
002580*********************************************************
002590 zz000-Set-Leap-Switch.
002600     move     "N"  to  vmd-leap-sw.
002610     divide   vmd-chk-year  by  4  giving  vmd-month-tot  remainder  vmd-days-left.
002620     if       vmd-days-left  not =  zero
002630              go to  zz000-Exit.
002640     divide   vmd-chk-year  by  100  giving  vmd-month-tot  remainder  vmd-days-left.
002650     if       vmd-days-left  not =  zero
002660              move  "Y"  to  vmd-leap-sw
002670              go to  zz000-Exit.
002680     divide   vmd-chk-year  by  400  giving  vmd-month-tot  remainder  vmd-days-left.
002690     if       vmd-days-left  =  zero
002700              move  "Y"  to  vmd-leap-sw.
002710*
002720 zz000-Exit.
002730     exit.
002740*
002750 zz010-Dim-For-Y2-M2.
002760     move     vmd-y2  to  vmd-chk-year.
002770     perform  zz000-Set-Leap-Switch  thru  zz000-Exit.
002780     move     vmd-m2  to  vmd-this-dim.
002790     move     vmd-dim (vmd-this-dim)  to  vmd-this-dim.
002800     if       vmd-m2 = 2 and vmd-leap-year
002810              add  1  to  vmd-this-dim.
002820*
002830 zz010-Exit.
002840     exit.
002850*
002860*  Ordinal day number for Vmd-Y1/Vmd-M1/Vmd-D1 - does not
002870*  disturb those three, result left in Vmd-Ordinal-1.
002880*
002890 zz020-Ordinal-Of-Y1-M1-D1.
002900     compute  vmd-month-tot = vmd-y1 - 1.
002910     compute  vmd-ordinal-1 = (vmd-month-tot * 365) + (vmd-month-tot / 4)
002920                            - (vmd-month-tot / 100) + (vmd-month-tot / 400).
002930     move     vmd-y1  to  vmd-chk-year.
002940     perform  zz000-Set-Leap-Switch  thru  zz000-Exit.
002950     move     1  to  vmd-scr-m.
002960*
002970 zz020-Month-Loop.
002980     if       vmd-scr-m  not <  vmd-m1
002990              go to  zz020-Month-Done.
003000     move     vmd-scr-m  to  vmd-this-dim.
003010     move     vmd-dim (vmd-this-dim)  to  vmd-this-dim.
003020     if       vmd-scr-m = 2 and vmd-leap-year
003030              add  1  to  vmd-this-dim.
003040     add      vmd-this-dim  to  vmd-ordinal-1.
003050     add      1  to  vmd-scr-m.
003060     go to    zz020-Month-Loop.
003070*
003080 zz020-Month-Done.
003090     add      vmd-d1  to  vmd-ordinal-1.
003100*
003110 zz020-Exit.
003120     exit.
003130*
