000010*****************************************************
000020*                                                    *
000030*   Record Definition For Vehicle Service History   *
000040*         (Many Records Per Vehicle, Any Order)      *
000050*****************************************************
000060*
000070* 09/12/94 vbc - Created for VM000.001.
000080* 14/01/95 vbc - Hst-Rule-Key widened to x(50) to carry
000090*                item/verb/phase, matches Rul- key build.
000100* 02/02/95 vbc - Mileage & Cost presence flags added -
000110*                absent must not print as zero, see VM018.
000120* 19/09/06 rgc - Added 88s off Hst-Mileage-Flag and Hst-Cost-Flag.
000130*
000140 01  VM-History-Record.
000150     03  Hst-Rule-Key             pic x(50).
000160*                                    item/verb[/phase]
000170     03  Hst-Date                 pic x(10).
000180*                                    ISO ccyy-mm-dd
000190     03  Hst-Mileage              pic 9(7)    comp.
000200     03  Hst-Mileage-Flag         pic x.
000210         88  Hst-Mileage-Known        value "Y".
000220     03  Hst-Performed-By         pic x(20).
000230*                                    spaces = unknown
000240     03  Hst-Cost                 pic 9(5)v99 comp-3.
000250     03  Hst-Cost-Flag            pic x.
000260         88  Hst-Cost-Known           value "Y".
000270     03  Hst-Notes                pic x(60).
000280     03  filler                   pic x(20).
000290*
