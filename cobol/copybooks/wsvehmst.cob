000010*****************************************************
000020*                                                    *
000030*   Record Definition For Vehicle Master Record     *
000040*            (One Record Per Vehicle)                *
000050*****************************************************
000060*
000070* 09/12/94 vbc - Created for VM000.001.
000080* 02/02/95 vbc - Added Veh-Current-Miles-Flag, current
000090*                miles no longer assumed present.
000100* 17/03/95 vbc - Trim field confirmed optional, spaces
000110*                allowed, per VM014.
000120* 19/09/06 rgc - Added 88s off Veh-Current-Miles-Flag and
000130*                Veh-Trim, nobody had put condition-names on
000140*                a flag byte anywhere in this suite before now.
000150*
000160 01  VM-Vehicle-Master-Record.
000170     03  Veh-Make                 pic x(20).
000180     03  Veh-Model                pic x(20).
000190     03  Veh-Trim                 pic x(15).
000200         88  Veh-Trim-Not-Given       value spaces.
000210*                                    spaces = none, VM014
000220     03  Veh-Year                 pic 9(4)    comp.
000230     03  Veh-Purchase-Date        pic x(10).
000240*                                    ISO ccyy-mm-dd
000250     03  Veh-Purchase-Miles       pic 9(7)    comp.
000260     03  Veh-As-Of-Date           pic x(10).
000270*                                    spaces = use run date
000280     03  Veh-Current-Miles        pic 9(7)    comp.
000290     03  Veh-Current-Miles-Flag   pic x.
000300         88  Veh-Current-Miles-Known  value "Y".
000310         88  Veh-Current-Miles-Derive value "N".
000320*                                    Y = explicit, N = derive
000330     03  filler                   pic x(11).
000340*
