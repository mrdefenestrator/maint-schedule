000010*****************************************************
000020*                                                    *
000030*   Working Storage For Computed Service-Due Result  *
000040*    One Entry Built Per Rule, See VMSTATUS bb000    *
000050*****************************************************
000060*  Due-Status : 1=Overdue 2=Due-Soon 3=Ok 4=Inactive
000070*               5=Unknown.  Lower value = more urgent,
000080*               used directly as the report sort key.
000090*
000100* 02/02/95 vbc - Created for VM000.001, split out of
000110*                wspyparam1 style block into its own
000120*                copybook - it is a computed entry, not
000130*                a file record.
000140* 17/03/95 vbc - Due-Miles widened to 9(9) to match
000150*                Rul-Start-Miles/Rul-Stop-Miles range.
000160* 19/09/06 rgc - Due-Miles-Remaining/Due-Days-Remaining were
000170*                comp-3, the house only packs fractional money
000180*                fields that way - both are whole numbers so
000190*                changed to comp like every other counter here.
000200* 19/09/06 rgc - Added 88s off Due-Status and the four presence
000210*                flags below it.
000220*
000230 01  VM-Due-Result.
000240     03  Due-Rule-Key             pic x(50).
000250     03  Due-Status               pic 9       comp.
000260         88  Due-Is-Overdue           value 1.
000270         88  Due-Is-Due-Soon          value 2.
000280         88  Due-Is-Ok                value 3.
000290         88  Due-Is-Inactive          value 4.
000300         88  Due-Is-Unknown           value 5.
000310     03  Due-Last-Miles           pic 9(7)    comp.
000320     03  Due-Last-Miles-Flag      pic x.
000330         88  Due-Last-Miles-Known     value "Y".
000340     03  Due-Last-Date            pic x(10).
000350     03  Due-Miles                pic 9(9)    comp.
000360     03  Due-Miles-Flag           pic x.
000370         88  Due-Miles-Known          value "Y".
000380     03  Due-Date                 pic x(10).
000390     03  Due-Miles-Remaining      pic s9(9)   comp.
000400     03  Due-Miles-Remaining-Flag pic x.
000410         88  Due-Miles-Remaining-Known value "Y".
000420     03  Due-Days-Remaining       pic s9(5)   comp.
000430     03  Due-Days-Remaining-Flag  pic x.
000440         88  Due-Days-Remaining-Known value "Y".
000450     03  Due-Item                 pic x(30).
000460*                                    copy of Rul-Item,
000470*                                    carried for the
000480*                                    report sort key only
000490     03  filler                   pic x(10).
000500*
