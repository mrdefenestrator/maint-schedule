000010*
000020* Files used by the Vehicle Maintenance (VM) suite.
000030*
000040* 02/02/95 vbc - Created for VM000.001, trimmed down
000050*                from the full wsnames.cob table - VM
000060*                only ever has the six files below, no
000070*                GL tie-up is planned for this job.
000080* 09/03/95 vbc - Vmopts run-options file added as file-06,
000090*                picked up by VMSTATUS and VMHIST - optional,
000100*                defaults apply when it is not present.
000110* 19/09/06 rgc - Added an 88 off VM-File-Defs-Count - the
000120*                comment under it has said "MUST match the
000130*                occurs above" for eleven years, now it checks.
000140*
000150 01  VM-File-Defs.
000160     02  vm-file-defs-a.
000170         03  file-01          pic x(532)  value "vehmast.dat".
000180*                                            VEHICLE-MASTER
000190         03  file-02          pic x(532)  value "vehrule.dat".
000200*                                            RULES-FILE
000210         03  file-03          pic x(532)  value "vehhist.dat".
000220*                                            HISTORY-FILE
000230         03  file-04          pic x(532)  value "vmstatus.prt".
000240*                                            STATUS-REPORT
000250         03  file-05          pic x(532)  value "vmhist.prt".
000260*                                            HISTORY-REPORT
000270         03  file-06          pic x(532)  value "vmopts.dat".
000280*                                            run options, optional
000290     02  filler         redefines vm-file-defs-a.
000300         03  VM-File-Names    pic x(532)  occurs 6.
000310     02  VM-File-Defs-Count   binary-short value 6.
000320         88  VM-File-Count-Valid  value 6.
000330*                                MUST match the occurs above
000340     02  VM-File-os-Delimiter pic x.
000350*
