000010*
000020* Linkage / call interface for VMDATE, the house calendar
000030* date routine shared by VMSTATUS and (if ever needed) other
000040* VM programs - same idea as the old maps04 pack/unpack area
000050* but driven by a function code since this one does three
000060* different jobs instead of one.
000070*
000080* 14/03/84 vbc - Created - functions 1 and 2 only.
000090* 19/07/91 rjh - Vmd-Function 3 (Days-Between) added.
000100* 02/02/95 vbc - Picked up by the VM (Vehicle Maintenance) suite,
000110*                no layout change needed.
000120* 08/01/99 vbc - Y2K - dates carried as ccyy-mm-dd throughout,
000130*                no more 2 digit year anywhere near this area.
000140* 19/09/06 rgc - Added 88s off vmd-function and vmd-return-code.
000150*
000160 01  vmd-linkage.
000170     03  vmd-function             pic 9.
000180         88  vmd-Add-Months           value 1.
000190         88  vmd-Add-Days             value 2.
000200         88  vmd-Days-Between         value 3.
000210*                                    1 = Add-Months (clamped)
000220*                                    2 = Add-Days
000230*                                    3 = Days-Between (2 minus 1)
000240     03  vmd-date-1               pic x(10).
000250     03  vmd-count                pic s9(5)   comp-3.
000260*                                    months or days to add,
000270*                                    functions 1 and 2 only
000280     03  vmd-date-2               pic x(10).
000290*                                    result (func 1/2) or the
000300*                                    second date in (func 3)
000310     03  vmd-days-out             pic s9(7)   comp-3.
000320*                                    result, function 3 only
000330     03  vmd-return-code          pic 9.
000340         88  vmd-Date-Ok              value 0.
000350         88  vmd-Date-Bad             value 1.
000360*                                    0 = ok, 1 = bad date(s)
000370     03  filler                   pic x(9).
000380*
