000010*****************************************************
000020*                                                    *
000030*   Record Definition For Maintenance Rule Record   *
000040*        (Many Records Per Vehicle, Order Kept)      *
000050*****************************************************
000060*  Key = Rul-Item / Rul-Verb [ / Rul-Phase ]  - built
000070*  at run time in Ws, not stored, see VMSTATUS zz020.
000080*
000090* 09/12/94 vbc - Created for VM000.001.
000100* 14/01/95 vbc - Severe-use intervals added (Rul-Sev-*).
000110* 02/02/95 vbc - Start/Stop-Miles activity window added,
000120*                default Start 0, Stop 999999999.
000130* 19/09/06 rgc - Added 88s off the four Int/Sev presence flags
000140*                and Rul-Aftermarket.
000150*
000160 01  VM-Rule-Record.
000170     03  Rul-Item                 pic x(30).
000180     03  Rul-Verb                 pic x(10).
000190     03  Rul-Phase                pic x(10).
000200*                                    spaces = none
000210     03  Rul-Int-Miles            pic 9(7)    comp.
000220     03  Rul-Int-Miles-Flag       pic x.
000230         88  Rul-Int-Miles-Given      value "Y".
000240     03  Rul-Int-Months           pic 9(3)v9  comp-3.
000250     03  Rul-Int-Months-Flag      pic x.
000260         88  Rul-Int-Months-Given     value "Y".
000270     03  Rul-Sev-Miles            pic 9(7)    comp.
000280     03  Rul-Sev-Miles-Flag       pic x.
000290         88  Rul-Sev-Miles-Given      value "Y".
000300     03  Rul-Sev-Months           pic 9(3)v9  comp-3.
000310     03  Rul-Sev-Months-Flag      pic x.
000320         88  Rul-Sev-Months-Given     value "Y".
000330     03  Rul-Start-Miles          pic 9(9)    comp.
000340*                                    default zero
000350     03  Rul-Stop-Miles           pic 9(9)    comp.
000360*                                    default 999999999
000370     03  Rul-Aftermarket          pic x.
000380         88  Rul-Is-Aftermarket       value "Y".
000390*                                    Y = aftermarket part
000400     03  Rul-Notes                pic x(60).
000410     03  filler                   pic x(12).
000420*
