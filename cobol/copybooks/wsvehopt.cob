000010*****************************************************
000020*                                                    *
000030*   Working Storage For Run Options / Switches      *
000040*        Used By VMSTATUS And VMHIST                 *
000050*****************************************************
000060*  Split out of the old wspyparam1 style flag block - this
000070*  one doubles as both the Working-Storage layout and the
000080*  FD record for Vmopts, the optional run-options file
000090*  VMSTATUS and VMHIST read at start up (see wsvmfile.cob
000100*  file-06).   No Vmopts, or an empty one, means the book
000110*  defaults below apply - see aa020-Open-Options.
000120*
000130* 02/02/95 vbc - Created for VM000.001.
000140* 09/03/95 vbc - Exclude-Verb table widened to 10, was
000150*                5, ran out on the Hendricks fleet job.
000160* 09/03/95 vbc - Record re-purposed as the Vmopts FD layout
000170*                as well as a plain Working-Storage block -
000180*                was PARM-card only, the chained-job route
000190*                could not carry the exclude-verb table.
000200* 19/09/06 rgc - Added 88s off the Y/N and coded-value fields
000210*                below - none had any before now.
000220*
000230 01  VM-Run-Options.
000240     03  Opt-Severe-Mode          pic x.
000250         88  Opt-Severe-Mode-On       value "Y".
000260*                                    Y = use severe intervals
000270     03  Opt-Due-Soon-Miles       pic 9(7)    comp.
000280*                                    default 1000
000290     03  Opt-Due-Soon-Months      pic 9(3)v9  comp-3.
000300*                                    default 1.0  ( = 30 days )
000310     03  Opt-Status-Filter        pic 9.
000320         88  Opt-Status-Filter-None   value 0.
000330*                                    0 = none, else Due-Status
000340*                                    value to keep, see VM035
000350     03  Opt-Exclude-Verb-Count   pic 99      comp.
000360     03  Opt-Exclude-Verb-Tbl    occurs 10.
000370         05  Opt-Exclude-Verb     pic x(10).
000380*                                    compared case-insensitive
000390     03  Opt-Hist-Sort-Field      pic 9.
000400         88  Opt-Hist-Sort-By-Date    value 1.
000410         88  Opt-Hist-Sort-By-Mileage value 2.
000420         88  Opt-Hist-Sort-By-Rule    value 3.
000430*                                    1=date 2=mileage 3=rule-key
000440     03  Opt-Hist-Sort-Asc        pic x.
000450         88  Opt-Hist-Sort-Ascending  value "Y".
000460*                                    Y = ascending, N = descending
000470*                                    ( descending is the default )
000480     03  Opt-Hist-Key-Filter      pic x(50).
000490*                                    spaces = no filter, else
000500*                                    case-insensitive substring
000510     03  Opt-Hist-Key-Filter-Flag pic x.
000520         88  Opt-Hist-Key-Filter-On   value "Y".
000530     03  Opt-Hist-Min-Date        pic x(10).
000540     03  Opt-Hist-Min-Date-Flag   pic x.
000550         88  Opt-Hist-Min-Date-On     value "Y".
000560     03  filler                   pic x(14).
000570*
