000010 identification          division.
000020*================================
000030*
000040      program-id.         vmstatus.
000050*
000060*    author.              Vincent B Coen.
000070*    installation.        Applewood Computers.
000080*    date-written.        02/02/95.
000090*    date-compiled.
000100*    security.            Applewood Computers - Internal Use Only.
000110*
000120*    remarks.             Vehicle Maintenance (VM) suite - service
000130*                         due engine and Status report.  Reads one
000140*                         vehicle's master, rule and history
000150*                         records, works out what is due and what
000160*                         is overdue, and prints the Status report
000170*                         using Report Writer the same way vacprint
000180*                         and pyrgstr do for the payroll side.
000190*
000200*    called modules.      VMDATE  - calendar date arithmetic.
000210*    files used.          VM-Vehicle-File   input,  sequential.
000220*                         VM-Rule-File      input,  sequential.
000230*                         VM-History-File   input,  sequential.
000240*                         VM-Options-File   input,  sequential, optional.
000250*                         VM-Status-Print   output, line sequential.
000260*
000270* Changes:
000280* 02/02/95 vbc -       Created for the VM job, built from vacprint's
000290*                      Report Writer shell.
000300* 09/03/95 vbc -   .01 Severe-mode interval selection added, run
000310*                      options now read from Vmopts when present.
000320* 17/03/95 vbc -   .02 Exclude-verb list widened to 10 entries (see
000330*                      wsvehopt.cob), Hendricks fleet job ran dry.
000340* 22/03/95 vbc -   .03 "Whichever comes first" status combine fixed
000350*                      to keep the WORSE (lower-valued) of the miles
000360*                      and date classification - was keeping the
000370*                      date one unconditionally.
000380* 29/03/95 vbc -   .04 Candidate-service sort key redefined as one
000390*                      17-byte string so the "prefer a mileage,
000400*                      else latest date" compare is a single
000410*                      relational test, not four IFs.
000420* 14/08/95 rgc -       Due-soon threshold now read per vehicle class from Vmopts, not one flat figure.
000430* 20/03/96 ks  -       Zero-suppressed Veh-Current-Miles when a vehicle has no history at all.
000440* 18/04/97 vbc -   .05 Summary count of vehicles due/overdue fixed - was counting a vehicle twice
000450*                      when it had both a due and an overdue rule outstanding.
000460* 09/09/97 vbc -       WS-Rule-Table widened from 100 to 200 entries, Hendricks fleet vehicles
000470*                      carrying more rules than quoted originally.
000480* 21/01/98 rjh -   .06 Status filter run option added (Vmopts STATUS=DUE/OVERDUE/ALL).
000490* 08/01/99 vbc -       Y2K compliance review - Veh-As-Of-Date and WS-Sys-Date both already carry
000500*                      a 4 digit year.  No change required.
000510* 14/03/00 vbc -   .07 "Time Left" column added to the Status
000520*                      report, shown as miles or days to the next
000530*                      due point, whichever the rule is tracking.
000540* 02/10/01 vbc -       Mileage-present and cost-present indicator
000550*                      bytes added to the candidate-service work
000560*                      area.
000570* 07/02/05 vbc -       Comment banners tidied ahead of the compiler
000580*                      upgrade - no logic touched.
000590* 19/09/06 rgc -       Removed the UPSI-0 debug switch and vm-debug-
000600*                      sw, never set or tested anywhere in this
000610*                      program; also changed WS-Days-Remaining and
000620*                      WS-Due-Soon-Days (and the matching Due-Miles-
000630*                      Remaining/Due-Days-Remaining in WSVEHDUE) from
000640*                      comp-3 to comp - the house only packs
000650*                      fractional money/rate fields, these are whole
000660*                      numbers.
000670*
000680*************************************************************************
000690*
000700 environment              division.
000710*================================
000720*
000730 input-output             section.
000740 file-control.
000750     select   VM-Vehicle-File  assign to  VM-File-Names (1)
000760              organization is sequential
000770              file status is VM-Vehicle-Status.
000780     select   VM-Rule-File     assign to  VM-File-Names (2)
000790              organization is sequential
000800              file status is VM-Rule-Status.
000810     select   VM-History-File  assign to  VM-File-Names (3)
000820              organization is sequential
000830              file status is VM-History-Status.
000840     select   VM-Status-Print  assign to  VM-File-Names (4)
000850              organization is line sequential
000860              file status is VM-Print-Status.
000870     select   VM-Options-File  assign to  VM-File-Names (6)
000880              organization is sequential
000890              file status is VM-Options-Status.
000900*
000910 data                     division.
000920*================================
000930*
000940 file                     section.
000950*------------------------
000960*
000970 fd  VM-Vehicle-File.
000980     copy     "wsvehmst.cob".
000990*
001000 fd  VM-Rule-File.
001010     copy     "wsvehrul.cob".
001020*
001030 fd  VM-History-File.
001040     copy     "wsvehhis.cob".
001050*
001060 fd  VM-Options-File.
001070     copy     "wsvehopt.cob".
001080*
001090 fd  VM-Status-Print
001100     reports are Vehicle-Status-Report.
001110*
001120 working-storage          section.
001130*------------------------
001140*
001150 77  Prog-Name                pic x(19)   value "VMSTATUS (1.04)".
001160*
001170 copy  "wsvmfile.cob".
001180*
001190 01  WS-File-Status.
001200     03  VM-Vehicle-Status    pic xx.
001210     03  VM-Rule-Status       pic xx.
001220     03  VM-History-Status    pic xx.
001230     03  VM-Print-Status      pic xx.
001240     03  VM-Options-Status    pic xx.
001250*
001260 01  WS-Counters.
001270     03  WS-Rule-Count        pic 9(5)    comp.
001280     03  WS-Hist-Count        pic 9(5)    comp.
001290     03  WS-Due-Count         pic 9(5)    comp.
001300     03  Rule-Ix              pic 9(5)    comp.
001310     03  Hist-Ix              pic 9(5)    comp.
001320     03  Due-Ix               pic 9(5)    comp.
001330     03  Sort-Ix              pic 9(5)    comp.
001340     03  WS-Trailing          pic 99      comp.
001350     03  WS-Item-Len          pic 99      comp.
001360     03  WS-Verb-Len          pic 99      comp.
001370     03  WS-Phase-Len         pic 99      comp.
001380     03  WS-Excl-Ix           pic 99      comp.
001390*
001400*  Run options - defaults apply when Vmopts is not present, see
001410*  aa020-Open-Options below.
001420*
001430 01  WS-Run-Opts.
001440     03  WS-Severe-Mode        pic x       value "N".
001450     03  WS-Due-Soon-Miles     pic 9(7)    comp  value 1000.
001460     03  WS-Due-Soon-Months    pic 9(3)v9  comp-3  value 1.0.
001470     03  WS-Status-Filter      pic 9       value zero.
001480     03  WS-Excl-Verb-Count    pic 99      comp  value zero.
001490     03  WS-Excl-Verb-Tbl  occurs 10.
001500         05  WS-Excl-Verb      pic x(10).
001510*
001520*  Vehicle current state, derived per VM012/VM013.
001530*
001540 01  WS-Vehicle-State.
001550     03  WS-Current-Miles      pic 9(7)    comp.
001560     03  WS-As-Of-Date         pic x(10).
001570     03  WS-Display-Name       pic x(56).
001580*
001590*  Today's date, used only when Veh-As-Of-Date is blank.
001600*
001610 01  WS-Sys-Date               pic 9(8).
001620 01  WS-Sys-Date-Brk  redefines  WS-Sys-Date.
001630     03  WS-Sys-Year           pic 9(4).
001640     03  WS-Sys-Month          pic 99.
001650     03  WS-Sys-Day            pic 99.
001660 01  WS-Iso-Date                pic x(10).
001670 01  WS-Iso-Date-Brk  redefines  WS-Iso-Date.
001680     03  WS-Iso-Year            pic x(4).
001690     03  filler                 pic x.
001700     03  WS-Iso-Month           pic xx.
001710     03  filler                 pic x.
001720     03  WS-Iso-Day             pic xx.
001730*
001740*  Rule table - loaded once, order kept as read (VM030), minus any
001750*  rules dropped by the exclude-verb list.
001760*
001770 01  WS-Rule-Table.
001780     03  WS-Rule-Entry  occurs 200 times  indexed by Rule-Idx.
001790         05  TE-Item               pic x(30).
001800         05  TE-Verb               pic x(10).
001810         05  TE-Phase              pic x(10).
001820         05  TE-Int-Miles          pic 9(7)    comp.
001830         05  TE-Int-Miles-Flag     pic x.
001840         05  TE-Int-Months         pic 9(3)v9  comp-3.
001850         05  TE-Int-Months-Flag    pic x.
001860         05  TE-Sev-Miles          pic 9(7)    comp.
001870         05  TE-Sev-Miles-Flag     pic x.
001880         05  TE-Sev-Months         pic 9(3)v9  comp-3.
001890         05  TE-Sev-Months-Flag    pic x.
001900         05  TE-Start-Miles        pic 9(9)    comp.
001910         05  TE-Stop-Miles         pic 9(9)    comp.
001920         05  TE-Aftermarket        pic x.
001930         05  TE-Notes              pic x(60).
001940         05  TE-Base-Key           pic x(41).
001950         05  TE-Base-Key-Len       pic 99      comp.
001960         05  TE-Phase-Flag         pic x.
001970*
001980*  History table - loaded once, any order (VM031).
001990*
002000 01  WS-Hist-Table.
002010     03  WS-Hist-Entry  occurs 2000 times  indexed by Hist-Idx.
002020         05  HE-Rule-Key           pic x(50).
002030         05  HE-Date               pic x(10).
002040         05  HE-Mileage            pic 9(7)    comp.
002050         05  HE-Mileage-Flag       pic x.
002060         05  HE-Performed-By       pic x(20).
002070         05  HE-Cost               pic 9(5)v99 comp-3.
002080         05  HE-Cost-Flag          pic x.
002090*
002100*  Best-matching-service search work area.  The candidate key is
002110*  held both split and as one 17 byte string so "latest date, then
002120*  highest mileage" is a single relational compare, not four IFs.
002130*
002140 01  WS-Cand-Key.
002150     03  WS-Cand-Date          pic x(10).
002160     03  WS-Cand-Miles         pic 9(7).
002170 01  WS-Cand-Key-Str  redefines  WS-Cand-Key  pic x(17).
002180*
002190 01  WS-Best-Miles-Key.
002200     03  WS-Best-Miles-Date    pic x(10).
002210     03  WS-Best-Miles-Miles   pic 9(7).
002220 01  WS-Best-Miles-Key-Str  redefines  WS-Best-Miles-Key  pic x(17).
002230 01  WS-Best-Miles-Found       pic x       value "N".
002240*
002250 01  WS-Best-Any-Date          pic x(10).
002260 01  WS-Best-Any-Found         pic x       value "N".
002270*
002280*  Working copy of last-service data used while a rule is being
002290*  evaluated, and the due-point result itself.
002300*
002310 01  WS-Work.
002320     03  WS-Last-Miles         pic 9(7)    comp.
002330     03  WS-Last-Miles-Flag    pic x.
002340     03  WS-Last-Date          pic x(10).
002350     03  WS-Last-Date-Flag     pic x.
002360     03  WS-Chosen-Int-Miles       pic 9(7)    comp.
002370     03  WS-Chosen-Int-Miles-Flag  pic x.
002380     03  WS-Chosen-Int-Months      pic 9(3)v9  comp-3.
002390     03  WS-Chosen-Int-Months-Flag pic x.
002400     03  WS-Whole-Months           pic 9(5)    comp.
002410     03  WS-Frac-Tenths            pic 9(5)    comp.
002420     03  WS-Extra-Days             pic 99      comp.
002430     03  WS-Days-Remaining         pic s9(5)   comp.
002440     03  WS-Due-Soon-Days          pic s9(5)   comp.
002450     03  WS-Miles-Status           pic 9       comp.
002460     03  WS-Date-Status            pic 9       comp.
002470*
002480*  Computed service-due result for the rule now being worked on -
002490*  copied into VMDATE-MST001 / wsvehdue.cob's own layout so the
002500*  field names match the spec one for one.
002510*
002520 copy  "wsvehdue.cob".
002530*
002540*  Sorted results table - one entry per rule after the exclude and
002550*  status filters, printed in (status, item) order per VM050.
002560*
002570 01  WS-Due-Table.
002580     03  WS-Due-Entry  occurs 200 times  indexed by Sort-Idx.
002590         05  DE-Status             pic 9       comp.
002600         05  DE-Item               pic x(30).
002610         05  DE-Service            pic x(45).
002620         05  DE-Last-Done          pic x(25).
002630         05  DE-Due-Miles          pic x(12).
002640         05  DE-Due-Date           pic x(12).
002650         05  DE-Miles-Left         pic x(12).
002660         05  DE-Time-Left          pic x(12).
002670         05  DE-Status-Word        pic x(10).
002680*
002690*  Swap buffer for the bubble sort below - one entry's worth.
002700*
002710 01  WS-Due-Table-Swap.
002720     03  filler                    pic 9       comp.
002730     03  filler                    pic x(30).
002740     03  filler                    pic x(45).
002750     03  filler                    pic x(25).
002760     03  filler                    pic x(12).
002770     03  filler                    pic x(12).
002780     03  filler                    pic x(12).
002790     03  filler                    pic x(12).
002800     03  filler                    pic x(10).
002810*
002820 01  WS-Sort-Cmp-1.
002830     03  WS-Sort-Cmp-1-Status  pic 9.
002840     03  WS-Sort-Cmp-1-Item    pic x(30).
002850 01  WS-Sort-Cmp-1-Str  redefines  WS-Sort-Cmp-1  pic x(31).
002860*
002870 01  WS-Sort-Cmp-2.
002880     03  WS-Sort-Cmp-2-Status  pic 9.
002890     03  WS-Sort-Cmp-2-Item    pic x(30).
002900 01  WS-Sort-Cmp-2-Str  redefines  WS-Sort-Cmp-2  pic x(31).
002910*
002920*  Summary counts, accumulated over the UNFILTERED result set
002930*  before the status filter is applied (VM060).
002940*
002950 01  WS-Summary-Counts.
002960     03  WS-Cnt-Overdue        pic 9(5)    comp.
002970     03  WS-Cnt-Due-Soon       pic 9(5)    comp.
002980     03  WS-Cnt-Ok             pic 9(5)    comp.
002990     03  WS-Cnt-Inactive       pic 9(5)    comp.
003000     03  WS-Cnt-Unknown        pic 9(5)    comp.
003010*
003020*  Edited fields for header / formatting, built once per report.
003030*
003040 01  WS-Fmt-Miles              pic zz,zzz,zz9.
003050 01  WS-Fmt-Signed-Miles       pic -z,zzz,zz9.
003060 01  WS-Fmt-Cap-Verb           pic x(10).
003070 01  WS-Fmt-Months             pic zzz9.
003080 01  WS-Fmt-Days               pic 99.
003090*
003100*  VMDATE call linkage.
003110*
003120 copy  "wsvmdate.cob".
003130*
003140 procedure division.
003150*===================
003160*
003170 aa000-Main.
003180     move     zero  to  return-code.
003190     perform  aa010-Open-Required-Files   thru  aa010-Exit.
003200     perform  aa020-Open-Options          thru  aa020-Exit.
003210     perform  bb000-Read-Vehicle          thru  bb000-Exit.
003220     perform  cc000-Load-Rules            thru  cc000-Exit.
003230     perform  dd000-Load-History          thru  dd000-Exit.
003240     perform  ee000-Derive-Current-State  thru  ee000-Exit.
003250     perform  ff000-Evaluate-All-Rules    thru  ff000-Exit.
003260     perform  gg000-Sort-Results          thru  gg000-Exit.
003270     perform  hh000-Print-Report          thru  hh000-Exit.
003280     close    VM-Vehicle-File
003290              VM-Rule-File
003300              VM-History-File.
003310     goback.
003320*
003330*********************************************************
003340*  Opening the three input files the job cannot run       *
003350*  without.  No screen to warn on here, straight to        *
003360*  the job log and a non-zero return code.                 *
003370*********************************************************
003380 aa010-Open-Required-Files.
003390     open     input  VM-Vehicle-File.
003400     if       VM-Vehicle-Status  not = "00"
003410              display  "VMSTATUS Cannot open Vehicle Master, status " VM-Vehicle-Status
003420              move     1  to  return-code
003430              go to    aa010-Abort.
003440     open     input  VM-Rule-File.
003450     if       VM-Rule-Status  not = "00"
003460              display  "VMSTATUS Cannot open Rules file, status " VM-Rule-Status
003470              move     1  to  return-code
003480              go to    aa010-Abort.
003490     open     input  VM-History-File.
003500     if       VM-History-Status  not = "00"
003510              display  "VMSTATUS Cannot open History file, status " VM-History-Status
003520              move     1  to  return-code
003530              go to    aa010-Abort.
003540     go to    aa010-Exit.
003550*
003560 aa010-Abort.
003570     stop     run.
003580*
003590 aa010-Exit.
003600     exit.
003610*
003620*********************************************************
003630*  Run options are optional - Vmopts missing or empty      *
003640*  just means run with the book defaults (VM-Run-Opts       *
003650*  value clauses above already hold them).                  *
003660*********************************************************
003670 aa020-Open-Options.
003680     open     input  VM-Options-File.
003690     if       VM-Options-Status  not = "00"
003700              go to  aa020-Exit.
003710     read     VM-Options-File
003720              at end
003730              close  VM-Options-File
003740              go to  aa020-Exit.
003750     move     Opt-Severe-Mode          to  WS-Severe-Mode.
003760     move     Opt-Due-Soon-Miles       to  WS-Due-Soon-Miles.
003770     move     Opt-Due-Soon-Months      to  WS-Due-Soon-Months.
003780     move     Opt-Status-Filter        to  WS-Status-Filter.
003790     move     Opt-Exclude-Verb-Count   to  WS-Excl-Verb-Count.
003800     move     Opt-Exclude-Verb-Tbl     to  WS-Excl-Verb-Tbl.
003810     inspect  WS-Excl-Verb-Tbl  converting  "abcdefghijklmnopqrstuvwxyz"
003820                                         to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003830*                                 Vmopts verbs upper-cased here so the
003840*                                 cc010-Excl-Loop compare against
003850*                                 WS-Fmt-Cap-Verb is truly case-blind,
003860*                                 not just lucky on how the file was
003870*                                 keyed - see wsvehopt.cob remarks.
003880     close    VM-Options-File.
003890*
003900 aa020-Exit.
003910     exit.
003920*
003930*********************************************************
003940*  Vehicle Master is one record only per VM010.            *
003950*********************************************************
003960 bb000-Read-Vehicle.
003970     read     VM-Vehicle-File
003980              at end
003990              display  "VMSTATUS Vehicle Master file is empty"
004000              move     1  to  return-code
004010              stop     run.
004020*
004030     move     spaces  to  WS-Display-Name.
004040     string   Veh-Year       delimited by size
004050              " "            delimited by size
004060              Veh-Make       delimited by size
004070              " "            delimited by size
004080              Veh-Model      delimited by size
004090         into WS-Display-Name.
004100     if       Veh-Trim  not =  spaces
004110              string   WS-Display-Name delimited by size
004120                       " "             delimited by size
004130                       Veh-Trim        delimited by size
004140                  into WS-Display-Name
004150              on overflow continue
004160              end-string.
004170*
004180 bb000-Exit.
004190     exit.
004200*
004210*********************************************************
004220*  Load the rule table, building the base key (item/verb)  *
004230*  used for history look-up, and dropping any rule whose    *
004240*  verb is on the exclude list (VM040).                     *
004250*********************************************************
004260 cc000-Load-Rules.
004270     move     zero  to  WS-Rule-Count.
004280*
004290 cc010-Read-Loop.
004300     read     VM-Rule-File
004310              at end
004320              go to  cc000-Exit.
004330*
004340     move     zero  to  WS-Trailing.
004350     inspect  Rul-Verb  tallying  WS-Trailing  for  trailing  spaces.
004360     compute  WS-Verb-Len = 10 - WS-Trailing.
004370     if       WS-Verb-Len  <  1
004380              move  1  to  WS-Verb-Len.
004390     move     spaces  to  WS-Fmt-Cap-Verb.
004400     move     Rul-Verb (1:WS-Verb-Len)  to  WS-Fmt-Cap-Verb (1:WS-Verb-Len).
004410     inspect  WS-Fmt-Cap-Verb  converting  "abcdefghijklmnopqrstuvwxyz"
004420                                        to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004430*
004440     move     zero  to  WS-Excl-Ix.
004450 cc010-Excl-Loop.
004460     add      1  to  WS-Excl-Ix.
004470     if       WS-Excl-Ix  >  WS-Excl-Verb-Count
004480              go to  cc020-Keep-Rule.
004490     if       WS-Fmt-Cap-Verb  =  WS-Excl-Verb (WS-Excl-Ix)
004500              go to  cc010-Read-Loop.
004510     go to    cc010-Excl-Loop.
004520*
004530 cc020-Keep-Rule.
004540     add      1  to  WS-Rule-Count.
004550     set      Rule-Idx  to  WS-Rule-Count.
004560     move     Rul-Item              to  TE-Item (Rule-Idx).
004570     move     Rul-Verb              to  TE-Verb (Rule-Idx).
004580     move     Rul-Phase             to  TE-Phase (Rule-Idx).
004590     move     Rul-Int-Miles         to  TE-Int-Miles (Rule-Idx).
004600     move     Rul-Int-Miles-Flag    to  TE-Int-Miles-Flag (Rule-Idx).
004610     move     Rul-Int-Months        to  TE-Int-Months (Rule-Idx).
004620     move     Rul-Int-Months-Flag   to  TE-Int-Months-Flag (Rule-Idx).
004630     move     Rul-Sev-Miles         to  TE-Sev-Miles (Rule-Idx).
004640     move     Rul-Sev-Miles-Flag    to  TE-Sev-Miles-Flag (Rule-Idx).
004650     move     Rul-Sev-Months        to  TE-Sev-Months (Rule-Idx).
004660     move     Rul-Sev-Months-Flag   to  TE-Sev-Months-Flag (Rule-Idx).
004670     move     Rul-Start-Miles       to  TE-Start-Miles (Rule-Idx).
004680     move     Rul-Stop-Miles        to  TE-Stop-Miles (Rule-Idx).
004690     move     Rul-Aftermarket       to  TE-Aftermarket (Rule-Idx).
004700     move     Rul-Notes             to  TE-Notes (Rule-Idx).
004710     if       Rul-Phase  not =  spaces
004720              move  "Y"  to  TE-Phase-Flag (Rule-Idx)
004730     else
004740              move  "N"  to  TE-Phase-Flag (Rule-Idx).
004750*
004760     move     zero  to  WS-Trailing.
004770     inspect  Rul-Item  tallying  WS-Trailing  for  trailing  spaces.
004780     compute  WS-Item-Len = 30 - WS-Trailing.
004790     if       WS-Item-Len  <  1
004800              move  1  to  WS-Item-Len.
004810     move     spaces  to  TE-Base-Key (Rule-Idx).
004820     string   Rul-Item (1:WS-Item-Len)  delimited by size
004830              "/"                       delimited by size
004840              Rul-Verb (1:WS-Verb-Len)  delimited by size
004850         into TE-Base-Key (Rule-Idx).
004860     compute  TE-Base-Key-Len (Rule-Idx) = WS-Item-Len + 1 + WS-Verb-Len.
004870     go to    cc010-Read-Loop.
004880*
004890 cc000-Exit.
004900     exit.
004910*
004920*********************************************************
004930*  Load the history table, any order kept (VM031).         *
004940*********************************************************
004950 dd000-Load-History.
004960     move     zero  to  WS-Hist-Count.
004970*
004980 dd010-Read-Loop.
004990     read     VM-History-File
005000              at end
005010              go to  dd000-Exit.
005020     add      1  to  WS-Hist-Count.
005030     set      Hist-Idx  to  WS-Hist-Count.
005040     move     Hst-Rule-Key    to  HE-Rule-Key (Hist-Idx).
005050     move     Hst-Date        to  HE-Date (Hist-Idx).
005060     move     Hst-Mileage     to  HE-Mileage (Hist-Idx).
005070     move     Hst-Mileage-Flag to HE-Mileage-Flag (Hist-Idx).
005080     move     Hst-Performed-By to HE-Performed-By (Hist-Idx).
005090     move     Hst-Cost        to  HE-Cost (Hist-Idx).
005100     move     Hst-Cost-Flag   to  HE-Cost-Flag (Hist-Idx).
005110     go to    dd010-Read-Loop.
005120*
005130 dd000-Exit.
005140     exit.
005150*
005160*********************************************************
005170*  Current mileage / as-of date (VM012/VM013).              *
005180*********************************************************
005190 ee000-Derive-Current-State.
005200     if       Veh-Current-Miles-Flag  =  "Y"
005210              move  Veh-Current-Miles  to  WS-Current-Miles
005220     else
005230              perform  ee010-Max-Hist-Miles  thru  ee010-Exit
005240              if       WS-Best-Any-Found  =  "Y"
005250                       move  WS-Best-Miles-Miles  to  WS-Current-Miles
005260              else
005270                       move  Veh-Purchase-Miles  to  WS-Current-Miles.
005280*
005290     if       Veh-As-Of-Date  not =  spaces
005300              move  Veh-As-Of-Date  to  WS-As-Of-Date
005310     else
005320              accept  WS-Sys-Date  from  date  YYYYMMDD
005330              move    WS-Sys-Year  to  WS-Iso-Year
005340              move    WS-Sys-Month to WS-Iso-Month
005350              move    WS-Sys-Day   to WS-Iso-Day
005360              move    "-"          to WS-Iso-Date-Brk (5:1)
005370                                      WS-Iso-Date-Brk (8:1)
005380              move    WS-Iso-Date  to WS-As-Of-Date.
005390*
005400 ee000-Exit.
005410     exit.
005420*
005430*  Highest mileage across ALL history, used only for current-miles
005440*  derivation - not the per-rule search in zz000 below.
005450*
005460 ee010-Max-Hist-Miles.
005470     move     "N"  to  WS-Best-Any-Found.
005480     move     zero to  WS-Best-Miles-Miles.
005490     move     zero to  Hist-Ix.
005500 ee010-Loop.
005510     add      1  to  Hist-Ix.
005520     if       Hist-Ix  >  WS-Hist-Count
005530              go to  ee010-Exit.
005540     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
005550              if     HE-Mileage (Hist-Ix)  >  WS-Best-Miles-Miles
005560                     move  HE-Mileage (Hist-Ix)  to  WS-Best-Miles-Miles
005570                     move  "Y"                    to  WS-Best-Any-Found.
005580     go to    ee010-Loop.
005590*
005600 ee010-Exit.
005610     exit.
005620*
005630*********************************************************
005640*  Evaluate every kept rule, accumulate the UNFILTERED     *
005650*  summary counts, and keep only the ones that pass the     *
005660*  status filter for printing (VM050/VM060).                *
005670*********************************************************
005680 ff000-Evaluate-All-Rules.
005690     move     zero  to  WS-Due-Count.
005700     move     zero  to  WS-Cnt-Overdue   WS-Cnt-Due-Soon  WS-Cnt-Ok
005710                         WS-Cnt-Inactive  WS-Cnt-Unknown.
005720     move     zero  to  Rule-Ix.
005730 ff010-Loop.
005740     add      1  to  Rule-Ix.
005750     if       Rule-Ix  >  WS-Rule-Count
005760              go to  ff000-Exit.
005770     set      Rule-Idx  to  Rule-Ix.
005780     perform  zz000-Compute-Due-For-Rule  thru  zz000-Exit.
005790     evaluate Due-Status
005800         when 1  add  1  to  WS-Cnt-Overdue
005810         when 2  add  1  to  WS-Cnt-Due-Soon
005820         when 3  add  1  to  WS-Cnt-Ok
005830         when 4  add  1  to  WS-Cnt-Inactive
005840         when 5  add  1  to  WS-Cnt-Unknown
005850     end-evaluate.
005860     if       WS-Status-Filter  =  zero  or  Due-Status  =  WS-Status-Filter
005870              perform  zz900-Format-Due-Entry  thru  zz900-Exit.
005880     go to    ff010-Loop.
005890*
005900 ff000-Exit.
005910     exit.
005920*
005930*********************************************************
005940*  Bubble sort the kept results ascending by (status,       *
005950*  item) - the house has no SORT verb in this suite, same   *
005960*  as the old base36 table search in maps09, everything is  *
005970*  done by hand in a table.                                  *
005980*********************************************************
005990 gg000-Sort-Results.
006000     if       WS-Due-Count  <  2
006010              go to  gg000-Exit.
006020     move     1  to  Sort-Ix.
006030 gg010-Outer.
006040     if       Sort-Ix  >=  WS-Due-Count
006050              go to  gg000-Exit.
006060     move     Sort-Ix  to  Due-Ix.
006070 gg020-Inner.
006080     add      1  to  Due-Ix.
006090     if       Due-Ix  >  WS-Due-Count
006100              add  1  to  Sort-Ix
006110              go to  gg010-Outer.
006120     move     DE-Status (Sort-Ix)  to  WS-Sort-Cmp-1-Status.
006130     move     DE-Item   (Sort-Ix)  to  WS-Sort-Cmp-1-Item.
006140     move     DE-Status (Due-Ix)   to  WS-Sort-Cmp-2-Status.
006150     move     DE-Item   (Due-Ix)   to  WS-Sort-Cmp-2-Item.
006160     if       WS-Sort-Cmp-2-Str  <  WS-Sort-Cmp-1-Str
006170              move     WS-Due-Entry (Sort-Ix)  to  WS-Due-Table-Swap
006180              move     WS-Due-Entry (Due-Ix)   to  WS-Due-Entry (Sort-Ix)
006190              move     WS-Due-Table-Swap       to  WS-Due-Entry (Due-Ix).
006200     go to    gg020-Inner.
006210*
006220 gg000-Exit.
006230     exit.
006240*
006250*********************************************************
006260*  Print the Status report via Report Writer - header,     *
006270*  one detail per kept, sorted result, Final footing with   *
006280*  the summary counts (VM050).                               *
006290*********************************************************
006300 hh000-Print-Report.
006310     open     output  VM-Status-Print.
006320     initiate Vehicle-Status-Report.
006330     move     zero  to  Sort-Ix.
006340 hh010-Loop.
006350     add      1  to  Sort-Ix.
006360     if       Sort-Ix  >  WS-Due-Count
006370              go to  hh020-Done.
006380     set      Sort-Idx  to  Sort-Ix.
006390     generate Status-Detail.
006400     go to    hh010-Loop.
006410*
006420 hh020-Done.
006430     terminate Vehicle-Status-Report.
006440     close    VM-Status-Print.
006450*
006460 hh000-Exit.
006470     exit.
006480*
006490*********************************************************
006500*  Per-rule service-due calculation (VM050 business rule).  *
006510*********************************************************
006520 zz000-Compute-Due-For-Rule.
006530     move     spaces  to  VM-Due-Result.
006540     move     TE-Base-Key (Rule-Idx) (1:TE-Base-Key-Len (Rule-Idx))
006550              to  Due-Rule-Key.
006560*
006570     if       WS-Current-Miles  <  TE-Start-Miles (Rule-Idx)  or
006580              WS-Current-Miles  not <  TE-Stop-Miles (Rule-Idx)
006590              move  4  to  Due-Status
006600              go to zz000-Exit.
006610*
006620     perform  zz010-Find-Last-Service    thru  zz010-Exit.
006630     perform  zz020-Select-Intervals     thru  zz020-Exit.
006640     perform  zz030-Compute-Due-Miles    thru  zz030-Exit.
006650     perform  zz040-Compute-Due-Date     thru  zz040-Exit.
006660     perform  zz050-Classify-Status      thru  zz050-Exit.
006670*
006680 zz000-Exit.
006690     exit.
006700*
006710*  Search history for the best matching service - prefer the
006720*  latest-dated entry that also carries a mileage, else the
006730*  latest-dated entry of any kind (VM050 step 2).
006740*
006750 zz010-Find-Last-Service.
006760     move     "N"  to  WS-Best-Miles-Found  WS-Best-Any-Found.
006770     move     low-values  to  WS-Best-Miles-Key-Str  WS-Best-Any-Date.
006780     move     zero  to  Hist-Ix.
006790 zz010-Loop.
006800     add      1  to  Hist-Ix.
006810     if       Hist-Ix  >  WS-Hist-Count
006820              go to  zz010-Finish.
006830     if       HE-Rule-Key (Hist-Ix) (1:TE-Base-Key-Len (Rule-Idx))
006840              not =  TE-Base-Key (Rule-Idx) (1:TE-Base-Key-Len (Rule-Idx))
006850              go to  zz010-Loop.
006860*
006870     if       HE-Date (Hist-Ix)  >  WS-Best-Any-Date
006880              move  HE-Date (Hist-Ix)  to  WS-Best-Any-Date
006890              move  "Y"                 to  WS-Best-Any-Found.
006900*
006910     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
006920              move  HE-Date    (Hist-Ix)  to  WS-Cand-Date
006930              move  HE-Mileage (Hist-Ix)  to  WS-Cand-Miles
006940              if    WS-Cand-Key-Str  >  WS-Best-Miles-Key-Str
006950                    move  WS-Cand-Key-Str  to  WS-Best-Miles-Key-Str
006960                    move  "Y"               to  WS-Best-Miles-Found.
006970     go to    zz010-Loop.
006980*
006990 zz010-Finish.
007000     if       WS-Best-Miles-Found  =  "Y"
007010              move  WS-Best-Miles-Date   to  WS-Last-Date
007020              move  WS-Best-Miles-Miles  to  WS-Last-Miles
007030              move  "Y"                  to  WS-Last-Miles-Flag  WS-Last-Date-Flag
007040              move  WS-Best-Miles-Miles  to  Due-Last-Miles
007050              move  "Y"                  to  Due-Last-Miles-Flag
007060              move  WS-Best-Miles-Date   to  Due-Last-Date
007070     else
007080     if       WS-Best-Any-Found  =  "Y"
007090              move  WS-Best-Any-Date  to  WS-Last-Date
007100              move  "N"                to  WS-Last-Miles-Flag
007110              move  "Y"                to  WS-Last-Date-Flag
007120              move  "N"                to  Due-Last-Miles-Flag
007130              move  WS-Best-Any-Date   to  Due-Last-Date
007140     else
007150              move  "N"  to  WS-Last-Miles-Flag  WS-Last-Date-Flag
007160                             Due-Last-Miles-Flag.
007170*
007180 zz010-Exit.
007190     exit.
007200*
007210*  Severe mode falls back to the normal interval when no severe
007220*  interval is on file for this rule (VM050 step 3).
007230*
007240 zz020-Select-Intervals.
007250     if       WS-Severe-Mode  =  "Y"  and  TE-Sev-Miles-Flag (Rule-Idx)  =  "Y"
007260              move  TE-Sev-Miles (Rule-Idx)       to  WS-Chosen-Int-Miles
007270              move  "Y"                            to  WS-Chosen-Int-Miles-Flag
007280     else
007290              move  TE-Int-Miles (Rule-Idx)        to  WS-Chosen-Int-Miles
007300              move  TE-Int-Miles-Flag (Rule-Idx)   to  WS-Chosen-Int-Miles-Flag.
007310*
007320     if       WS-Severe-Mode  =  "Y"  and  TE-Sev-Months-Flag (Rule-Idx)  =  "Y"
007330              move  TE-Sev-Months (Rule-Idx)       to  WS-Chosen-Int-Months
007340              move  "Y"                             to  WS-Chosen-Int-Months-Flag
007350     else
007360              move  TE-Int-Months (Rule-Idx)       to  WS-Chosen-Int-Months
007370              move  TE-Int-Months-Flag (Rule-Idx)  to  WS-Chosen-Int-Months-Flag.
007380*
007390 zz020-Exit.
007400     exit.
007410*
007420*  Due miles = last serviced miles + interval, or start miles +
007430*  interval when there is no history (VM050 step 4 / calc_due_miles).
007440*
007450 zz030-Compute-Due-Miles.
007460     if       WS-Chosen-Int-Miles-Flag  not =  "Y"
007470              move  "N"  to  Due-Miles-Flag
007480              go to zz030-Exit.
007490     if       WS-Last-Miles-Flag  =  "Y"
007500              compute  Due-Miles = WS-Last-Miles + WS-Chosen-Int-Miles
007510     else
007520              compute  Due-Miles = TE-Start-Miles (Rule-Idx) + WS-Chosen-Int-Miles.
007530     move     "Y"  to  Due-Miles-Flag.
007540     compute  Due-Miles-Remaining = Due-Miles - WS-Current-Miles.
007550     move     "Y"  to  Due-Miles-Remaining-Flag.
007560*
007570 zz030-Exit.
007580     exit.
007590*
007600*  Due date = last serviced date advanced by the interval months,
007610*  split into whole months plus a day remainder (VM050 step 4 /
007620*  calc_due_date).  No history date, no due date - can't be done.
007630*
007640 zz040-Compute-Due-Date.
007650     if       WS-Chosen-Int-Months-Flag  not =  "Y"  or
007660              WS-Last-Date-Flag          not =  "Y"
007670              move  "N"  to  Due-Date-Flag
007680              go to zz040-Exit.
007690*
007700     divide   WS-Chosen-Int-Months  by  1  giving  WS-Whole-Months.
007710     compute  WS-Frac-Tenths = (WS-Chosen-Int-Months - WS-Whole-Months) * 10.
007720     compute  WS-Extra-Days  = WS-Frac-Tenths * 3.
007730*
007740     move     1            to  vmd-function.
007750     move     WS-Last-Date to  vmd-date-1.
007760     move     WS-Whole-Months  to  vmd-count.
007770     call     "VMDATE"  using  vmd-linkage.
007780*
007790     move     2            to  vmd-function.
007800     move     vmd-date-2   to  vmd-date-1.
007810     move     WS-Extra-Days to vmd-count.
007820     call     "VMDATE"  using  vmd-linkage.
007830*
007840     move     vmd-date-2  to  Due-Date.
007850     move     "Y"         to  Due-Date-Flag.
007860*
007870     move     3            to  vmd-function.
007880     move     WS-As-Of-Date to vmd-date-1.
007890     move     Due-Date      to vmd-date-2.
007900     call     "VMDATE"  using  vmd-linkage.
007910     move     vmd-days-out  to  WS-Days-Remaining.
007920     move     vmd-days-out  to  Due-Days-Remaining.
007930     move     "Y"           to  Due-Days-Remaining-Flag.
007940*
007950 zz040-Exit.
007960     exit.
007970*
007980*  Status - worse (lower-valued) of the miles classification and
007990*  the date classification, UNKNOWN when neither is computable
008000*  (VM050 step 5 / check_status).
008010*
008020 zz050-Classify-Status.
008030     compute  WS-Due-Soon-Days = WS-Due-Soon-Months * 30.
008040     move     3  to  WS-Miles-Status  WS-Date-Status.
008050*
008060     if       Due-Miles-Flag  =  "Y"
008070              if    Due-Miles-Remaining  not >  zero
008080                    move  1  to  WS-Miles-Status
008090              else
008100              if    Due-Miles-Remaining  not >  WS-Due-Soon-Miles
008110                    move  2  to  WS-Miles-Status.
008120*
008130     if       Due-Date-Flag  =  "Y"
008140              if    WS-Days-Remaining  not >  zero
008150                    move  1  to  WS-Date-Status
008160              else
008170              if    WS-Days-Remaining  not >  WS-Due-Soon-Days
008180                    move  2  to  WS-Date-Status.
008190*
008200     if       Due-Miles-Flag  not =  "Y"  and  Due-Date-Flag  not =  "Y"
008210              move  5  to  Due-Status
008220              go to zz050-Exit.
008230*
008240     if       Due-Miles-Flag  =  "Y"  and  Due-Date-Flag  =  "Y"
008250              if    WS-Miles-Status  <  WS-Date-Status
008260                    move  WS-Miles-Status  to  Due-Status
008270              else
008280                    move  WS-Date-Status   to  Due-Status
008290     else
008300     if       Due-Miles-Flag  =  "Y"
008310              move  WS-Miles-Status  to  Due-Status
008320     else
008330              move  WS-Date-Status   to  Due-Status.
008340*
008350 zz050-Exit.
008360     exit.
008370*
008380*********************************************************
008390*  Turn VM-Due-Result plus the rule it came from into a    *
008400*  print-ready row for the sorted table (formatting rules   *
008410*  under VM070).                                             *
008420*********************************************************
008430 zz900-Format-Due-Entry.
008440     add      1  to  WS-Due-Count.
008450     set      Sort-Idx  to  WS-Due-Count.
008460     move     Due-Status            to  DE-Status (Sort-Idx).
008470     move     TE-Item (Rule-Idx)    to  DE-Item   (Sort-Idx).
008480*
008490*> Service column - "Verb - item [phase]"
008500     move     zero  to  WS-Trailing.
008510     inspect  TE-Verb (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
008520     compute  WS-Verb-Len = 10 - WS-Trailing.
008530     if       WS-Verb-Len  <  1
008540              move  1  to  WS-Verb-Len.
008550     move     TE-Verb (Rule-Idx) (1:WS-Verb-Len)  to  WS-Fmt-Cap-Verb.
008560     inspect  WS-Fmt-Cap-Verb (1:1)  converting  "abcdefghijklmnopqrstuvwxyz"
008570                                               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008580     move     zero  to  WS-Trailing.
008590     inspect  TE-Item (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
008600     compute  WS-Item-Len = 30 - WS-Trailing.
008610     if       WS-Item-Len  <  1
008620              move  1  to  WS-Item-Len.
008630     move     spaces  to  DE-Service (Sort-Idx).
008640     string   WS-Fmt-Cap-Verb (1:WS-Verb-Len)  delimited by size
008650              " - "                            delimited by size
008660              TE-Item (Rule-Idx) (1:WS-Item-Len) delimited by size
008670         into DE-Service (Sort-Idx).
008680     if       TE-Phase-Flag (Rule-Idx)  =  "Y"
008690              move     zero  to  WS-Trailing
008700              inspect  TE-Phase (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces
008710              compute  WS-Phase-Len = 10 - WS-Trailing
008720              if       WS-Phase-Len  <  1
008730                       move  1  to  WS-Phase-Len
008740              end-if
008750              string   DE-Service (Sort-Idx)        delimited by size
008760                       " ["                          delimited by size
008770                       TE-Phase (Rule-Idx) (1:WS-Phase-Len) delimited by size
008780                       "]"                           delimited by size
008790                  into DE-Service (Sort-Idx)
008800              on overflow continue
008810              end-string.
008820*
008830*> Last Done column - "date @ miles", date only, or "-"
008840     if       WS-Last-Date-Flag  =  "Y"
008850              if    WS-Last-Miles-Flag  =  "Y"
008860                    move  WS-Last-Miles  to  WS-Fmt-Miles
008870                    string  WS-Last-Date delimited by size
008880                            " @ "        delimited by size
008890                            WS-Fmt-Miles delimited by size
008900                       into DE-Last-Done (Sort-Idx)
008910              else
008920                    move  spaces  to  DE-Last-Done (Sort-Idx)
008930                    move  WS-Last-Date  to  DE-Last-Done (Sort-Idx)
008940     else
008950              move  "-"  to  DE-Last-Done (Sort-Idx).
008960*
008970*> Due miles / due date / miles left / time left
008980     if       Due-Miles-Flag  =  "Y"
008990              move  Due-Miles  to  WS-Fmt-Miles
009000              move  spaces     to  DE-Due-Miles (Sort-Idx)
009010              move  WS-Fmt-Miles to DE-Due-Miles (Sort-Idx)
009020              move  Due-Miles-Remaining to WS-Fmt-Signed-Miles
009030              move  spaces             to  DE-Miles-Left (Sort-Idx)
009040              move  WS-Fmt-Signed-Miles to DE-Miles-Left (Sort-Idx)
009050     else
009060              move  "-"  to  DE-Due-Miles (Sort-Idx)  DE-Miles-Left (Sort-Idx).
009070*
009080     if       Due-Date-Flag  =  "Y"
009090              move  Due-Date  to  DE-Due-Date (Sort-Idx)
009100              perform  zz910-Format-Time-Left  thru  zz910-Exit
009110     else
009120              move  "-"  to  DE-Due-Date (Sort-Idx)  DE-Time-Left (Sort-Idx).
009130*
009140     evaluate Due-Status
009150         when 1  move  "OVERDUE"  to  DE-Status-Word (Sort-Idx)
009160         when 2  move  "DUE SOON" to  DE-Status-Word (Sort-Idx)
009170         when 3  move  "OK"       to  DE-Status-Word (Sort-Idx)
009180         when 4  move  "INACTIVE" to  DE-Status-Word (Sort-Idx)
009190         when 5  move  "UNKNOWN"  to  DE-Status-Word (Sort-Idx)
009200     end-evaluate.
009210*
009220 zz900-Exit.
009230     exit.
009240*
009250*  Time-left text - "<m>mo <d>d" or "<d>d", "-" prefixed when the
009260*  day count is negative (VM070 formatting rule).
009270*
009280 zz910-Format-Time-Left.
009290     if       WS-Days-Remaining  <  zero
009300              compute  WS-Whole-Months = 0 - WS-Days-Remaining
009310     else
009320              move  WS-Days-Remaining  to  WS-Whole-Months.
009330     divide   WS-Whole-Months  by  30  giving  WS-Frac-Tenths  remainder  WS-Extra-Days.
009340     move     WS-Frac-Tenths  to  WS-Fmt-Months.
009350     move     WS-Extra-Days   to  WS-Fmt-Days.
009360     move     zero  to  WS-Trailing.
009370     inspect  WS-Fmt-Months  tallying  WS-Trailing  for  leading  spaces.
009380     add      1  to  WS-Trailing.
009390     move     spaces  to  DE-Time-Left (Sort-Idx).
009400     if       WS-Frac-Tenths  >  zero
009410              if    WS-Days-Remaining  <  zero
009420                    string  "-"  WS-Fmt-Months (WS-Trailing:)  "mo " WS-Fmt-Days  "d"
009430                       delimited by size into DE-Time-Left (Sort-Idx)
009440              else
009450                    string  WS-Fmt-Months (WS-Trailing:)  "mo " WS-Fmt-Days  "d"
009460                       delimited by size into DE-Time-Left (Sort-Idx)
009470     else
009480              if    WS-Days-Remaining  <  zero
009490                    string  "-"  WS-Fmt-Days  "d"
009500                       delimited by size into DE-Time-Left (Sort-Idx)
009510              else
009520                    string  WS-Fmt-Days  "d"
009530                       delimited by size into DE-Time-Left (Sort-Idx).
009540*
009550 zz910-Exit.
009560     exit.
009570*
009580 Report section.
009590*==============
009600*
009610 RD  Vehicle-Status-Report
009620     control      Final
009630     Page Limit   56
009640     Heading      1
009650     First Detail 6
009660     Last  Detail 54.
009670*
009680 01  Status-Head  Type Page Heading.
009690     03  line  1.
009700         05  col   1     pic x(19)   source Prog-Name.
009710         05  col  60     pic x(56)   source WS-Display-Name.
009720     03  line  3.
009730         05  col   1                 value "Current mileage:".
009740         05  col  18     pic zz,zzz,zz9 source WS-Current-Miles.
009750         05  col  32                 value "(as of ".
009760         05  col  39     pic x(10)   source WS-As-Of-Date.
009770         05  col  49                 value ")".
009780     03  line  5.
009790         05  col   1                 value "Service".
009800         05  col  47                 value "Last Done".
009810         05  col  73                 value "Due Miles".
009820         05  col  86                 value "Due Date".
009830         05  col  97                 value "Miles Left".
009840         05  col 110                 value "Time Left".
009850         05  col 122                 value "Status".
009860*
009870 01  Status-Detail  type is detail.
009880     03  line + 1.
009890         05  col   1     pic x(45)   source DE-Service     (Sort-Idx).
009900         05  col  47     pic x(25)   source DE-Last-Done   (Sort-Idx).
009910         05  col  73     pic x(12)   source DE-Due-Miles   (Sort-Idx).
009920         05  col  86     pic x(12)   source DE-Due-Date    (Sort-Idx).
009930         05  col  97     pic x(12)   source DE-Miles-Left  (Sort-Idx).
009940         05  col 110     pic x(12)   source DE-Time-Left   (Sort-Idx).
009950         05  col 122     pic x(10)   source DE-Status-Word (Sort-Idx).
009960*
009970 01  type control Footing Final line plus 2.
009980     03  col  1           pic x(13)  value "Overdue:".
009990     03  col 14            pic zzz9  source WS-Cnt-Overdue.
010000     03  col 22           pic x(13)  value "Due soon:".
010010     03  col 35            pic zzz9  source WS-Cnt-Due-Soon.
010020     03  col 43           pic x(13)  value "Ok:".
010030     03  col 56            pic zzz9  source WS-Cnt-Ok.
010040     03  col 64           pic x(13)  value "Inactive:".
010050     03  col 77            pic zzz9  source WS-Cnt-Inactive.
010060     03  col 85           pic x(13)  value "Unknown:".
010070     03  col 98            pic zzz9  source WS-Cnt-Unknown.
010080*
