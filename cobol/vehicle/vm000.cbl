000010 identification          division.
000020*================================
000030*
000040      program-id.         vm000.
000050*
000060*    author.              Vincent B Coen.
000070*    installation.        Applewood Computers.
000080*    date-written.        02/02/95.
000090*    date-compiled.
000100*    security.            Applewood Computers - Internal Use Only.
000110*
000120*    remarks.             Vehicle Maintenance (VM) suite - record
000130*                         validation.  Checks the Vehicle Master
000140*                         record and every Rule record chained to
000150*                         it for the fields the rest of the suite
000160*                         cannot run without, prints an OK/FAIL
000170*                         line per vehicle plus one line per error
000180*                         found, and hands back a run-step return
000190*                         code for the job control to test before
000200*                         VMSTATUS or VMHIST are let loose on bad
000210*                         data.
000220*
000230*    called modules.      None.
000240*    files used.          VM-Vehicle-File   input, sequential.
000250*                         VM-Rule-File      input, sequential.
000260*
000270*    error messages used. VM001 through VM007, see WS-Error-Texts.
000280*
000290* Changes:
000300* 02/02/95 vbc -       Created for the VM job - split the old "start of day" style checking
000310*                      out of py000 into its own validation step, this suite has no screen
000320*                      to do it interactively on.
000330* 17/03/95 vbc -   .01 Purchase-Date shape check added, bad data from the Hendricks fleet
000340*                      load was getting past us with a blank year.
000350* 22/03/95 vbc -   .02 Year range sanity check added (1900-2099) - not in the spec but a
000360*                      0000 or 9999 year was choking VMSTATUS's due-date maths.
000370* 19/06/95 rgc -   .03 WS-Display-Name widened to carry the trim level, "OK:"/"FAIL:" lines
000380*                      were coming out identical for two trims of the same model.
000390* 03/11/95 vbc -       Rule count now shown against each VM006/VM007 message ("rule nnn") -
000400*                      with sixty-odd rules on some vehicles nobody could find the bad one.
000410* 14/02/96 ks  -       Comment banner on bb000 corrected, it still referred to the old
000420*                      py000 field names.
000430* 08/01/99 vbc -       Y2K compliance review - Veh-Year and the Purchase-Date year are
000440*                      already carried as 4 digit fields (see WSVEHMST), WS-Year-Check
000450*                      likewise.  No 2 digit year arithmetic anywhere.  No change required.
000460* 11/09/01 vbc -       Display of WS-Display-Name trimmed of leading spaces when Veh-Trim
000470*                      is blank, was leaving a visible gap on the OK/FAIL line.
000480* 04/03/02 klm -   .04 VM-Vehicle-Status and VM-Rule-Status both checked for "10" as well
000490*                      as non-"00" on open, some runtimes were setting 10 instead of a
000500*                      true open error.
000510* 19/08/03 vbc -       Remarks paragraph re-worded to mention the run-step return code,
000520*                      support kept asking what the non-zero codes meant.
000530* 12/01/05 rgc -       Comment banners tidied ahead of the compiler upgrade - column
000540*                      alignment only, no logic touched.
000550* 06/06/06 vbc -   .05 Detail lines were printing ahead of the OK:/FAIL: line because
000560*                      bb000/cc000 displayed each one as found - VM020/VM021 want OK:/
000570*                      FAIL: first.  Detail lines now parked in the new WS-Error-Buffer
000580*                      table and unloaded by the new dd000-Show-Errors once FAIL: is out.
000590* 19/09/06 rgc -       Removed the UPSI-0 debug switch picked up from the old py000
000600*                      boilerplate when this program was split out - nothing in this
000610*                      suite ever sets or tests it, and UPSI is not how Applewood runs
000620*                      switches anyway (see wsvmfile.cob VM-File-Names for run options).
000630*
000640*************************************************************************
000650*
000660 environment              division.
000670*================================
000680*
000690 input-output             section.
000700 file-control.
000710     select   VM-Vehicle-File  assign to  VM-File-Names (1)
000720              organization is sequential
000730              file status is VM-Vehicle-Status.
000740     select   VM-Rule-File     assign to  VM-File-Names (2)
000750              organization is sequential
000760              file status is VM-Rule-Status.
000770*
000780 data                     division.
000790*================================
000800*
000810 file                     section.
000820*------------------------
000830*
000840 fd  VM-Vehicle-File.
000850     copy     "wsvehmst.cob".
000860*
000870 fd  VM-Rule-File.
000880     copy     "wsvehrul.cob".
000890*
000900 working-storage          section.
000910*------------------------
000920*
000930 77  Prog-Name                pic x(16)   value "VM000 (1.02)".
000940*
000950 copy  "wsvmfile.cob".
000960*
000970 01  WS-Data.
000980     03  VM-Vehicle-Status    pic xx.
000990     03  VM-Rule-Status       pic xx.
001000     03  WS-Err-Count         pic 99      comp.
001010     03  WS-Total-Errs        pic 9(5)    comp.
001020     03  WS-Rule-Count        pic 9(5)    comp.
001030     03  WS-Sub               pic 99      comp.
001040*
001050 01  WS-Display-Name          pic x(56).
001060*
001070*  House habit - standard error texts held as a literal block and
001080*  redefined into a table, same as the table maps09 keeps its
001090*  base-36 alphabet in - one place to fix the wording, not seven.
001100*
001110 01  WS-Error-Texts.
001120     03  filler  pic x(40)  value "VM001 Make is missing".
001130     03  filler  pic x(40)  value "VM002 Model is missing".
001140     03  filler  pic x(40)  value "VM003 Year is missing or out of range".
001150     03  filler  pic x(40)  value "VM004 Purchase date is missing or bad".
001160     03  filler  pic x(40)  value "VM005 Purchase mileage is missing".
001170     03  filler  pic x(40)  value "VM006 Rule item is missing".
001180     03  filler  pic x(40)  value "VM007 Rule verb is missing".
001190 01  WS-Error-Tbl  redefines  WS-Error-Texts.
001200     03  WS-Error-Text        pic x(40)   occurs 7.
001210*
001220*  VM020/VM021 require the OK:/FAIL: line to print BEFORE the error
001230*  detail lines, but we don't know OK or FAIL until both the vehicle
001240*  and every rule behind it have been checked - so every detail line
001250*  is parked here as it is found and the whole lot is unloaded by
001260*  dd000-Show-Errors once aa000-Main has the FAIL: line out.  500
001270*  slots comfortably covers a vehicle with every VM020 field bad plus
001280*  a full 200 row rule chain (VMSTATUS/VMHIST rule table limit) each
001290*  missing both item and verb; WS-Err-Buf-Ix just stops counting past
001300*  the end instead of running off the table.
001310*
001320 77  WS-Err-Buf-Ix             pic 9(5)    comp    value zero.
001330 77  WS-Err-Buf-Max            pic 9(5)    comp    value 500.
001340 77  WS-Disp-Ix                pic 9(5)    comp    value zero.
001350 01  WS-Error-Buffer.
001360     03  WS-Error-Buf-Line     pic x(55)   occurs 500.
001370*
001380 01  WS-Year-Check.
001390     03  WS-Year-Full         pic 9(4).
001400 01  WS-Year-Brk  redefines  WS-Year-Check.
001410     03  WS-Year-Century      pic 99.
001420     03  WS-Year-YY           pic 99.
001430*
001440 01  WS-Pdate-Check            pic x(10).
001450 01  WS-Pdate-Brk  redefines  WS-Pdate-Check.
001460     03  WS-Pdate-Year         pic x(4).
001470     03  filler                pic x.
001480     03  WS-Pdate-Month        pic xx.
001490     03  filler                pic x.
001500     03  WS-Pdate-Day          pic xx.
001510*
001520 procedure division.
001530*===================
001540*
001550 aa000-Main.
001560     move     zero  to  WS-Total-Errs.
001570     open     input  VM-Vehicle-File.
001580     if       VM-Vehicle-Status  not = "00"
001590              display  "VM000 Cannot open Vehicle Master file, status " VM-Vehicle-Status
001600              move     1  to  return-code
001610              go to    aa000-Exit.
001620*
001630     read     VM-Vehicle-File
001640              at end
001650              display  "VM000 Vehicle Master file is empty"
001660              close    VM-Vehicle-File
001670              move     1  to  return-code
001680              go to    aa000-Exit.
001690*
001700     open     input  VM-Rule-File.
001710     if       VM-Rule-Status  not = "00"
001720              display  "VM000 Cannot open Rules file, status " VM-Rule-Status
001730              close    VM-Vehicle-File
001740              move     1  to  return-code
001750              go to    aa000-Exit.
001760*
001770     perform  bb000-Check-Vehicle    thru  bb000-Exit.
001780     perform  cc000-Check-Rules      thru  cc000-Exit.
001790*
001800     close    VM-Vehicle-File.
001810     close    VM-Rule-File.
001820*
001830     if       WS-Total-Errs  =  zero
001840              display  "OK: " WS-Display-Name
001850     else
001860              display  "FAIL: " WS-Display-Name
001870              perform  dd000-Show-Errors  thru  dd000-Exit
001880              move     WS-Total-Errs  to  return-code
001890              go to    aa000-Exit.
001900     move     zero  to  return-code.
001910*
001920 aa000-Exit.
001930     stop     run.
001940*
001950*********************************************************
001960*  VM020/VM021 detail lines, unloaded in the order found  *
001970*  now that the FAIL: line is already out of the way.     *
001980*********************************************************
001990 dd000-Show-Errors.
002000     move     zero  to  WS-Disp-Ix.
002010 dd000-Loop.
002020     add      1  to  WS-Disp-Ix.
002030     if       WS-Disp-Ix  >  WS-Err-Buf-Ix
002040              go to  dd000-Exit.
002050     display  WS-Error-Buf-Line (WS-Disp-Ix).
002060     go to    dd000-Loop.
002070*
002080 dd000-Exit.
002090     exit.
002100*
002110*********************************************************
002120*  Vehicle Master checks - make, model, year, purchase    *
002130*  date and purchase miles are all required per VM020.    *
002140*********************************************************
002150 bb000-Check-Vehicle.
002160     move     zero  to  WS-Err-Count.
002170     move     Veh-Year  to  WS-Year-Full.
002180     move     spaces    to  WS-Display-Name.
002190     string   Veh-Year       delimited by size
002200              " "            delimited by size
002210              Veh-Make       delimited by size
002220              " "            delimited by size
002230              Veh-Model      delimited by size
002240         into WS-Display-Name.
002250     if       Veh-Trim  not =  spaces
002260              string   WS-Display-Name delimited by size
002270                       " "             delimited by size
002280                       Veh-Trim        delimited by size
002290                  into WS-Display-Name
002300              on overflow
002310                  continue
002320              end-string.
002330*
002340     if       Veh-Make  =  spaces
002350              add  1  to  WS-Total-Errs
002360              perform  zz900-Buffer-Error  thru  zz900-Exit
002370              move     WS-Error-Text (1)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
002380     if       Veh-Model  =  spaces
002390              add  1  to  WS-Total-Errs
002400              perform  zz900-Buffer-Error  thru  zz900-Exit
002410              move     WS-Error-Text (2)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
002420     if       Veh-Year  =  zero  or  WS-Year-Century  <  19  or
002430              WS-Year-Century  >  20
002440              add  1  to  WS-Total-Errs
002450              perform  zz900-Buffer-Error  thru  zz900-Exit
002460              move     WS-Error-Text (3)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
002470*
002480     move     Veh-Purchase-Date  to  WS-Pdate-Check.
002490     if       Veh-Purchase-Date  =  spaces  or  WS-Pdate-Year  =  "0000"
002500              add  1  to  WS-Total-Errs
002510              perform  zz900-Buffer-Error  thru  zz900-Exit
002520              move     WS-Error-Text (4)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
002530     if       Veh-Purchase-Miles  =  zero
002540              add  1  to  WS-Total-Errs
002550              perform  zz900-Buffer-Error  thru  zz900-Exit
002560              move     WS-Error-Text (5)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
002570*
002580 bb000-Exit.
002590     exit.
002600*
002610*********************************************************
002620*  Rule checks - item and verb are required per VM021;   *
002630*  intervals, window and phase are all optional and not   *
002640*  validated here.                                        *
002650*********************************************************
002660 cc000-Check-Rules.
002670     move     zero  to  WS-Rule-Count.
002680*
002690 cc010-Read-Loop.
002700     read     VM-Rule-File
002710              at end
002720              go to  cc000-Exit.
002730     add      1  to  WS-Rule-Count.
002740     if       Rul-Item  =  spaces
002750              add  1  to  WS-Total-Errs
002760              perform  zz900-Buffer-Error  thru  zz900-Exit
002770              string    WS-Error-Text (6)  delimited by size
002780                        " (rule "          delimited by size
002790                        WS-Rule-Count      delimited by size
002800                        ")"                delimited by size
002810                   into WS-Error-Buf-Line (WS-Err-Buf-Ix).
002820     if       Rul-Verb  =  spaces
002830              add  1  to  WS-Total-Errs
002840              perform  zz900-Buffer-Error  thru  zz900-Exit
002850              string    WS-Error-Text (7)  delimited by size
002860                        " (rule "          delimited by size
002870                        WS-Rule-Count      delimited by size
002880                        ")"                delimited by size
002890                   into WS-Error-Buf-Line (WS-Err-Buf-Ix).
002900     go to    cc010-Read-Loop.
002910*
002920 cc000-Exit.
002930     exit.
002940*
002950*********************************************************
002960*  Files the current detail line away in WS-Error-Buffer  *
002970*  instead of displaying it straight away, so aa000-Main   *
002980*  can get the OK:/FAIL: line out first per VM020/VM021.   *
002990*********************************************************
003000 zz900-Buffer-Error.
003010     add      1  to  WS-Err-Buf-Ix.
003020     if       WS-Err-Buf-Ix  >  WS-Err-Buf-Max
003030              move  WS-Err-Buf-Max  to  WS-Err-Buf-Ix.
003040*
003050 zz900-Exit.
003060     exit.
003070*
