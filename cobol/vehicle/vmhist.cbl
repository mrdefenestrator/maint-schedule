000010 identification          division.
000020*================================
000030*
000040      program-id.         vmhist.
000050*
000060*    author.              Vincent B Coen.
000070*    installation.        Applewood Computers.
000080*    date-written.        02/02/95.
000090*    date-compiled.
000100*    security.            Applewood Computers - Internal Use Only.
000110*
000120*    remarks.             Vehicle Maintenance (VM) suite - History
000130*                         report.  Reads the same vehicle/rule/history
000140*                         files as VMSTATUS, filters and sorts the
000150*                         service history and prints it using Report
000160*                         Writer, same shell as VMSTATUS/vacprint.
000170*
000180*    called modules.      None.
000190*    files used.          VM-Vehicle-File    input,  sequential.
000200*                         VM-Rule-File       input,  sequential.
000210*                         VM-History-File    input,  sequential.
000220*                         VM-Options-File    input,  sequential, optional.
000230*                         VM-History-Print   output, line sequential.
000240*
000250* Changes:
000260* 02/02/95 vbc -       Created for the VM job, built from VMSTATUS's
000270*                      own Report Writer shell - no point writing it
000280*                      twice.
000290* 17/03/95 vbc -   .01 Rule-key lookup now matches the FULL key
000300*                      (base key plus phase when the rule carries
000310*                      one) - was matching base key only and two
000320*                      lifecycle rules on the same item/verb were
000330*                      showing each other's history lines.
000340* 29/03/95 vbc -   .02 Sort now always builds ascending, then
000350*                      reverses the table for the descending default -
000360*                      four separate compare routines was asking for
000370*                      a transcription error on the mileage sort
000380*                      nobody tests.
000390* 11/07/95 rgc -       Notes field truncation cutoff confirmed at 30 characters against the
000400*                      printed column width, queried during the wide-carriage trial - no change.
000410* 02/11/95 vbc -       Key filter (Vmopts key-filter) made case-insensitive, was missing a
000420*                      Hendricks fleet rule key typed in lower case.
000430* 20/03/96 ks  -       Kept-table widened from 500 to 2000 entries, a full fleet history run
000440*                      with no filter was truncating the table on the bigger sites.
000450* 09/09/97 vbc -   .03 WS-Rule-Table widened from 100 to 200
000460*                      entries to track VMSTATUS's own table size.
000470* 21/01/98 rjh -       "Last service" header search separated from
000480*                      the current-miles derivation (two different
000490*                      flags now, were sharing one and confusing
000500*                      the next maintainer).
000510* 08/01/99 vbc -       Y2K compliance review - all dates on this
000520*                      report come from VM-History-File records
000530*                      already carrying a 4 digit year.  No change
000540*                      required.
000550* 14/03/00 vbc -       Total-cost column edited $$$,$$$,$$9.99,
000560*                      plain 9(7)v99 was printing a leading zero
000570*                      on a zero-cost history.
000580* 07/02/05 vbc -       Comment banners tidied ahead of the compiler
000590*                      upgrade - no logic touched.
000600* 19/09/06 rgc -       Removed the UPSI-0 debug switch and vm-debug-
000610*                      sw - carried over from the old py000 boiler-
000620*                      plate when this suite was split out, never
000630*                      set or tested anywhere in this program.
000640*
000650*************************************************************************
000660*
000670 environment              division.
000680*================================
000690*
000700 input-output             section.
000710 file-control.
000720     select   VM-Vehicle-File  assign to  VM-File-Names (1)
000730              organization is sequential
000740              file status is VM-Vehicle-Status.
000750     select   VM-Rule-File     assign to  VM-File-Names (2)
000760              organization is sequential
000770              file status is VM-Rule-Status.
000780     select   VM-History-File  assign to  VM-File-Names (3)
000790              organization is sequential
000800              file status is VM-History-Status.
000810     select   VM-History-Print assign to  VM-File-Names (5)
000820              organization is line sequential
000830              file status is VM-Print-Status.
000840     select   VM-Options-File  assign to  VM-File-Names (6)
000850              organization is sequential
000860              file status is VM-Options-Status.
000870*
000880 data                     division.
000890*================================
000900*
000910 file                     section.
000920*------------------------
000930*
000940 fd  VM-Vehicle-File.
000950     copy     "wsvehmst.cob".
000960*
000970 fd  VM-Rule-File.
000980     copy     "wsvehrul.cob".
000990*
001000 fd  VM-History-File.
001010     copy     "wsvehhis.cob".
001020*
001030 fd  VM-Options-File.
001040     copy     "wsvehopt.cob".
001050*
001060 fd  VM-History-Print
001070     reports are Vehicle-History-Report.
001080*
001090 working-storage          section.
001100*------------------------
001110*
001120 77  Prog-Name                pic x(17)   value "VMHIST (1.02)".
001130*
001140 copy  "wsvmfile.cob".
001150*
001160 01  WS-File-Status.
001170     03  VM-Vehicle-Status    pic xx.
001180     03  VM-Rule-Status       pic xx.
001190     03  VM-History-Status    pic xx.
001200     03  VM-Print-Status      pic xx.
001210     03  VM-Options-Status    pic xx.
001220*
001230 01  WS-Counters.
001240     03  WS-Rule-Count        pic 9(5)    comp.
001250     03  WS-Hist-Count        pic 9(5)    comp.
001260     03  WS-Keep-Count        pic 9(5)    comp.
001270     03  Rule-Ix              pic 9(5)    comp.
001280     03  Hist-Ix              pic 9(5)    comp.
001290     03  Keep-Ix              pic 9(5)    comp.
001300     03  Sort-Ix              pic 9(5)    comp.
001310     03  Front-Ix             pic 9(5)    comp.
001320     03  Back-Ix              pic 9(5)    comp.
001330     03  WS-Trailing          pic 99      comp.
001340     03  WS-Item-Len          pic 99      comp.
001350     03  WS-Verb-Len          pic 99      comp.
001360     03  WS-Key-Len           pic 99      comp.
001370     03  WS-Flt-Filter-Len    pic 99      comp.
001380     03  WS-Flt-Max-Pos       pic 99      comp.
001390     03  WS-Flt-Pos           pic 99      comp.
001400*
001410*  Case-insensitive substring scan work area for the key filter
001420*  (ff020-Key-Filter-Check) - upper-cased copies only, so the
001430*  filter never disturbs HE-Rule-Key itself.
001440*
001450 01  WS-Flt-Key-Up             pic x(50).
001460 01  WS-Flt-Filter-Up          pic x(50).
001470*
001480*  Run options - defaults apply when Vmopts is not present, see
001490*  aa020-Open-Options below.
001500*
001510 01  WS-Run-Opts.
001520     03  WS-Hist-Sort-Field    pic 9       value 1.
001530*                                 1=date 2=mileage 3=rule-key
001540     03  WS-Hist-Sort-Asc      pic x       value "N".
001550     03  WS-Hist-Key-Filter    pic x(50)   value spaces.
001560     03  WS-Hist-Key-Filter-Flag  pic x    value "N".
001570     03  WS-Hist-Min-Date      pic x(10)   value spaces.
001580     03  WS-Hist-Min-Date-Flag pic x       value "N".
001590     03  WS-Filter-Applied     pic x       value "N".
001600*
001610*  Vehicle current state, derived the same way VMSTATUS does it.
001620*
001630 01  WS-Vehicle-State.
001640     03  WS-Current-Miles      pic 9(7)    comp.
001650     03  WS-As-Of-Date         pic x(10).
001660     03  WS-Display-Name       pic x(56).
001670*
001680*  Today's date, used only when Veh-As-Of-Date is blank.
001690*
001700 01  WS-Sys-Date               pic 9(8).
001710 01  WS-Sys-Date-Brk  redefines  WS-Sys-Date.
001720     03  WS-Sys-Year           pic 9(4).
001730     03  WS-Sys-Month          pic 99.
001740     03  WS-Sys-Day            pic 99.
001750 01  WS-Iso-Date                pic x(10).
001760 01  WS-Iso-Date-Brk  redefines  WS-Iso-Date.
001770     03  WS-Iso-Year            pic x(4).
001780     03  filler                 pic x.
001790     03  WS-Iso-Month           pic xx.
001800     03  filler                 pic x.
001810     03  WS-Iso-Day             pic xx.
001820*
001830*  Rule table - loaded once, used only to turn a history entry's rule
001840*  key back into a "Verb - item" display name (VM070).
001850*
001860 01  WS-Rule-Table.
001870     03  WS-Rule-Entry  occurs 200 times  indexed by Rule-Idx.
001880         05  TE-Item               pic x(30).
001890         05  TE-Verb               pic x(10).
001900         05  TE-Full-Key           pic x(41).
001910         05  TE-Full-Key-Len       pic 99      comp.
001920*
001930*  History table - loaded once, any order (VM031), every record kept
001940*  here for the overall last-service figure and the total-services
001950*  count, which are both taken over the UNFILTERED set.
001960*
001970 01  WS-Hist-Table.
001980     03  WS-Hist-Entry  occurs 2000 times  indexed by Hist-Idx.
001990         05  HE-Rule-Key           pic x(50).
002000         05  HE-Date               pic x(10).
002010         05  HE-Mileage            pic 9(7)    comp.
002020         05  HE-Mileage-Flag       pic x.
002030         05  HE-Performed-By       pic x(20).
002040         05  HE-Cost               pic 9(5)v99 comp-3.
002050         05  HE-Cost-Flag          pic x.
002060         05  HE-Notes              pic x(60).
002070*
002080*  Overall last-service search work area - maximum by (date, mileage-
002090*  or-0) across every history entry, split and as one string so the
002100*  compare is a single relational test (same technique VMSTATUS uses
002110*  to find a rule's own last service).
002120*
002130 01  WS-Ovr-Cand-Key.
002140     03  WS-Ovr-Cand-Date      pic x(10).
002150     03  WS-Ovr-Cand-Miles     pic 9(7).
002160 01  WS-Ovr-Cand-Key-Str  redefines  WS-Ovr-Cand-Key  pic x(17).
002170 01  WS-Ovr-Best-Key.
002180     03  WS-Ovr-Best-Date      pic x(10).
002190     03  WS-Ovr-Best-Miles     pic 9(7).
002200 01  WS-Ovr-Best-Key-Str  redefines  WS-Ovr-Best-Key  pic x(17).
002210 01  WS-Ovr-Best-Found        pic x       value "N".
002220 01  WS-Ovr-Last-Fmt          pic x(25).
002230*                                 "date @ miles", date only, or "-" -
002240*                                 header source field, same one-field
002250*                                 habit VMSTATUS uses for its Last
002260*                                 Done column, so no PRESENT WHEN
002270*                                 juggling is needed in the RD.
002280 01  WS-Any-Miles-Found       pic x       value "N".
002290*                                 set by ee010 only - current-miles
002300*                                 derivation, kept apart from
002310*                                 WS-Ovr-Best-Found (the header's
002320*                                 separate "last service" search).
002330*
002340*  Kept (filtered) history table - one entry per history record that
002350*  passes the optional filters, plus its print-ready columns and its
002360*  sort key (VM070 / the History report's own BATCH FLOW steps 2-4).
002370*
002380 01  WS-Kept-Table.
002390     03  WS-Kept-Entry  occurs 2000 times  indexed by Keep-Idx.
002400         05  KE-Date               pic x(10).
002410         05  KE-Mileage            pic x(12).
002420         05  KE-Rule               pic x(40).
002430         05  KE-Performed-By       pic x(18).
002440         05  KE-Cost               pic x(12).
002450         05  KE-Notes              pic x(30).
002460         05  KE-Sort-Key           pic x(60).
002470*
002480*  Swap buffer for the bubble sort below - one entry's worth.
002490*
002500 01  WS-Kept-Table-Swap.
002510     03  filler                    pic x(10).
002520     03  filler                    pic x(12).
002530     03  filler                    pic x(40).
002540     03  filler                    pic x(18).
002550     03  filler                    pic x(12).
002560     03  filler                    pic x(30).
002570     03  filler                    pic x(60).
002580*
002590*  Total cost, accumulated over the kept (filtered) set only, entries
002600*  with a cost on file (BATCH FLOW step 4).
002610*
002620 01  WS-Total-Cost             pic 9(7)v99 comp-3  value zero.
002630*
002640*  Edited fields for header / column formatting, built once per row.
002650*
002660 01  WS-Fmt-Miles              pic zz,zzz,zz9.
002670 01  WS-Fmt-Cost               pic $$$,$$$,$$9.99.
002680 01  WS-Fmt-Cap-Verb           pic x(10).
002690 01  WS-Mileage-Zp             pic 9(7).
002700*
002710 procedure division.
002720*===================
002730*
002740 aa000-Main.
002750     move     zero  to  return-code.
002760     perform  aa010-Open-Required-Files   thru  aa010-Exit.
002770     perform  aa020-Open-Options          thru  aa020-Exit.
002780     perform  bb000-Read-Vehicle          thru  bb000-Exit.
002790     perform  cc000-Load-Rules            thru  cc000-Exit.
002800     perform  dd000-Load-History          thru  dd000-Exit.
002810     perform  ee000-Derive-Current-State  thru  ee000-Exit.
002820     perform  ee020-Find-Last-Overall     thru  ee020-Exit.
002830     perform  ff000-Apply-Filters         thru  ff000-Exit.
002840     perform  gg000-Sort-Kept             thru  gg000-Exit.
002850     perform  hh000-Print-Report          thru  hh000-Exit.
002860     close    VM-Vehicle-File
002870              VM-Rule-File
002880              VM-History-File.
002890     goback.
002900*
002910*********************************************************
002920*  Opening the three input files the job cannot run       *
002930*  without.                                                *
002940*********************************************************
002950 aa010-Open-Required-Files.
002960     open     input  VM-Vehicle-File.
002970     if       VM-Vehicle-Status  not = "00"
002980              display  "VMHIST Cannot open Vehicle Master, status " VM-Vehicle-Status
002990              move     1  to  return-code
003000              go to    aa010-Abort.
003010     open     input  VM-Rule-File.
003020     if       VM-Rule-Status  not = "00"
003030              display  "VMHIST Cannot open Rules file, status " VM-Rule-Status
003040              move     1  to  return-code
003050              go to    aa010-Abort.
003060     open     input  VM-History-File.
003070     if       VM-History-Status  not = "00"
003080              display  "VMHIST Cannot open History file, status " VM-History-Status
003090              move     1  to  return-code
003100              go to    aa010-Abort.
003110     go to    aa010-Exit.
003120*
003130 aa010-Abort.
003140     stop     run.
003150*
003160 aa010-Exit.
003170     exit.
003180*
003190*********************************************************
003200*  Run options are optional - Vmopts missing or empty      *
003210*  just means run with the book defaults (VM-Run-Opts       *
003220*  value clauses above already hold them).                  *
003230*********************************************************
003240 aa020-Open-Options.
003250     open     input  VM-Options-File.
003260     if       VM-Options-Status  not = "00"
003270              go to  aa020-Exit.
003280     read     VM-Options-File
003290              at end
003300              close  VM-Options-File
003310              go to  aa020-Exit.
003320     move     Opt-Hist-Sort-Field      to  WS-Hist-Sort-Field.
003330     move     Opt-Hist-Sort-Asc        to  WS-Hist-Sort-Asc.
003340     move     Opt-Hist-Key-Filter      to  WS-Hist-Key-Filter.
003350     move     Opt-Hist-Key-Filter-Flag to  WS-Hist-Key-Filter-Flag.
003360     move     Opt-Hist-Min-Date        to  WS-Hist-Min-Date.
003370     move     Opt-Hist-Min-Date-Flag   to  WS-Hist-Min-Date-Flag.
003380     close    VM-Options-File.
003390     if       WS-Hist-Key-Filter-Flag  =  "Y"  or
003400              WS-Hist-Min-Date-Flag    =  "Y"
003410              move  "Y"  to  WS-Filter-Applied.
003420*
003430 aa020-Exit.
003440     exit.
003450*
003460*********************************************************
003470*  Vehicle Master is one record only per VM010.            *
003480*********************************************************
003490 bb000-Read-Vehicle.
003500     read     VM-Vehicle-File
003510              at end
003520              display  "VMHIST Vehicle Master file is empty"
003530              move     1  to  return-code
003540              stop     run.
003550*
003560     move     spaces  to  WS-Display-Name.
003570     string   Veh-Year       delimited by size
003580              " "            delimited by size
003590              Veh-Make       delimited by size
003600              " "            delimited by size
003610              Veh-Model      delimited by size
003620         into WS-Display-Name.
003630     if       Veh-Trim  not =  spaces
003640              string   WS-Display-Name delimited by size
003650                       " "             delimited by size
003660                       Veh-Trim        delimited by size
003670                  into WS-Display-Name
003680              on overflow continue
003690              end-string.
003700*
003710 bb000-Exit.
003720     exit.
003730*
003740*********************************************************
003750*  Load the rule table, building each rule's FULL key       *
003760*  (item/verb, plus /phase when the rule carries one) for    *
003770*  matching against a history entry's own rule key.           *
003780*********************************************************
003790 cc000-Load-Rules.
003800     move     zero  to  WS-Rule-Count.
003810*
003820 cc010-Read-Loop.
003830     read     VM-Rule-File
003840              at end
003850              go to  cc000-Exit.
003860     add      1  to  WS-Rule-Count.
003870     set      Rule-Idx  to  WS-Rule-Count.
003880     move     Rul-Item  to  TE-Item (Rule-Idx).
003890     move     Rul-Verb  to  TE-Verb (Rule-Idx).
003900*
003910     move     zero  to  WS-Trailing.
003920     inspect  Rul-Item  tallying  WS-Trailing  for  trailing  spaces.
003930     compute  WS-Item-Len = 30 - WS-Trailing.
003940     if       WS-Item-Len  <  1
003950              move  1  to  WS-Item-Len.
003960     move     zero  to  WS-Trailing.
003970     inspect  Rul-Verb  tallying  WS-Trailing  for  trailing  spaces.
003980     compute  WS-Verb-Len = 10 - WS-Trailing.
003990     if       WS-Verb-Len  <  1
004000              move  1  to  WS-Verb-Len.
004010*
004020     move     spaces  to  TE-Full-Key (Rule-Idx).
004030     if       Rul-Phase  not =  spaces
004040              string  Rul-Item (1:WS-Item-Len)  delimited by size
004050                      "/"                       delimited by size
004060                      Rul-Verb (1:WS-Verb-Len)  delimited by size
004070                      "/"                       delimited by size
004080                      Rul-Phase                 delimited by size
004090                 into TE-Full-Key (Rule-Idx)
004100     else
004110              string  Rul-Item (1:WS-Item-Len)  delimited by size
004120                      "/"                       delimited by size
004130                      Rul-Verb (1:WS-Verb-Len)  delimited by size
004140                 into TE-Full-Key (Rule-Idx).
004150     move     zero  to  WS-Trailing.
004160     inspect  TE-Full-Key (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
004170     compute  TE-Full-Key-Len (Rule-Idx) = 41 - WS-Trailing.
004180     go to    cc010-Read-Loop.
004190*
004200 cc000-Exit.
004210     exit.
004220*
004230*********************************************************
004240*  Load the history table, any order kept (VM031).         *
004250*********************************************************
004260 dd000-Load-History.
004270     move     zero  to  WS-Hist-Count.
004280*
004290 dd010-Read-Loop.
004300     read     VM-History-File
004310              at end
004320              go to  dd000-Exit.
004330     add      1  to  WS-Hist-Count.
004340     set      Hist-Idx  to  WS-Hist-Count.
004350     move     Hst-Rule-Key    to  HE-Rule-Key (Hist-Idx).
004360     move     Hst-Date        to  HE-Date (Hist-Idx).
004370     move     Hst-Mileage     to  HE-Mileage (Hist-Idx).
004380     move     Hst-Mileage-Flag to HE-Mileage-Flag (Hist-Idx).
004390     move     Hst-Performed-By to HE-Performed-By (Hist-Idx).
004400     move     Hst-Cost        to  HE-Cost (Hist-Idx).
004410     move     Hst-Cost-Flag   to  HE-Cost-Flag (Hist-Idx).
004420     move     Hst-Notes       to  HE-Notes (Hist-Idx).
004430     go to    dd010-Read-Loop.
004440*
004450 dd000-Exit.
004460     exit.
004470*
004480*********************************************************
004490*  Current mileage / as-of date (VM012/VM013) - identical   *
004500*  derivation to VMSTATUS.                                   *
004510*********************************************************
004520 ee000-Derive-Current-State.
004530     if       Veh-Current-Miles-Flag  =  "Y"
004540              move  Veh-Current-Miles  to  WS-Current-Miles
004550     else
004560              perform  ee010-Max-Hist-Miles  thru  ee010-Exit
004570              if       WS-Any-Miles-Found  =  "Y"
004580                       move  WS-Mileage-Zp  to  WS-Current-Miles
004590              else
004600                       move  Veh-Purchase-Miles  to  WS-Current-Miles.
004610*
004620     if       Veh-As-Of-Date  not =  spaces
004630              move  Veh-As-Of-Date  to  WS-As-Of-Date
004640     else
004650              accept  WS-Sys-Date  from  date  YYYYMMDD
004660              move    WS-Sys-Year  to  WS-Iso-Year
004670              move    WS-Sys-Month to WS-Iso-Month
004680              move    WS-Sys-Day   to WS-Iso-Day
004690              move    "-"          to WS-Iso-Date-Brk (5:1)
004700                                      WS-Iso-Date-Brk (8:1)
004710              move    WS-Iso-Date  to WS-As-Of-Date.
004720*
004730 ee000-Exit.
004740     exit.
004750*
004760*  Highest mileage across ALL history, used only for current-miles
004770*  derivation when the vehicle record carries no explicit value.
004780*
004790 ee010-Max-Hist-Miles.
004800     move     "N"  to  WS-Any-Miles-Found.
004810     move     zero to  WS-Mileage-Zp.
004820     move     zero to  Hist-Ix.
004830 ee010-Loop.
004840     add      1  to  Hist-Ix.
004850     if       Hist-Ix  >  WS-Hist-Count
004860              go to  ee010-Exit.
004870     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
004880              if     HE-Mileage (Hist-Ix)  >  WS-Mileage-Zp
004890                     move  HE-Mileage (Hist-Ix)  to  WS-Mileage-Zp
004900                     move  "Y"                    to  WS-Any-Miles-Found.
004910     go to    ee010-Loop.
004920*
004930 ee010-Exit.
004940     exit.
004950*
004960*********************************************************
004970*  Last service overall - maximum by (date, mileage-or-0)   *
004980*  across every history record on file (VM060 header line). *
004990*********************************************************
005000 ee020-Find-Last-Overall.
005010     move     "N"  to  WS-Ovr-Best-Found.
005020     move     low-values  to  WS-Ovr-Best-Key-Str.
005030     move     zero  to  Hist-Ix.
005040 ee020-Loop.
005050     add      1  to  Hist-Ix.
005060     if       Hist-Ix  >  WS-Hist-Count
005070              go to  ee020-Build-Fmt.
005080     move     HE-Date (Hist-Ix)  to  WS-Ovr-Cand-Date.
005090     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
005100              move  HE-Mileage (Hist-Ix)  to  WS-Ovr-Cand-Miles
005110     else
005120              move  zero  to  WS-Ovr-Cand-Miles.
005130     if       WS-Ovr-Cand-Key-Str  >  WS-Ovr-Best-Key-Str
005140              move  WS-Ovr-Cand-Key-Str  to  WS-Ovr-Best-Key-Str
005150              move  "Y"                  to  WS-Ovr-Best-Found.
005160     go to    ee020-Loop.
005170*
005180*  "date @ miles", date only, or "-" - same layout VMSTATUS's own
005190*  Last Done column uses.
005200*
005210 ee020-Build-Fmt.
005220     if       WS-Ovr-Best-Found  =  "Y"
005230              if     WS-Ovr-Best-Miles  not =  zero
005240                     move  WS-Ovr-Best-Miles  to  WS-Fmt-Miles
005250                     string  WS-Ovr-Best-Date  delimited by size
005260                             " @ "             delimited by size
005270                             WS-Fmt-Miles      delimited by size
005280                        into WS-Ovr-Last-Fmt
005290              else
005300                     move  spaces             to  WS-Ovr-Last-Fmt
005310                     move  WS-Ovr-Best-Date   to  WS-Ovr-Last-Fmt
005320     else
005330              move  "-"  to  WS-Ovr-Last-Fmt.
005340*
005350 ee020-Exit.
005360     exit.
005370*
005380*********************************************************
005390*  Apply the optional rule-key / minimum-date filters,      *
005400*  accumulate total cost over what is kept, and format        *
005410*  every kept row's print columns and sort key (BATCH FLOW    *
005420*  "History report" steps 2-4).                                *
005430*********************************************************
005440 ff000-Apply-Filters.
005450     move     zero  to  WS-Keep-Count  WS-Total-Cost.
005460     move     zero  to  Hist-Ix.
005470 ff010-Loop.
005480     add      1  to  Hist-Ix.
005490     if       Hist-Ix  >  WS-Hist-Count
005500              go to  ff000-Exit.
005510*
005520     if       WS-Hist-Key-Filter-Flag  =  "Y"
005530              perform  ff020-Key-Filter-Check  thru  ff020-Exit
005540              if       WS-Trailing  =  zero
005550                       go to  ff010-Loop.
005560*
005570     if       WS-Hist-Min-Date-Flag  =  "Y"
005580              if    HE-Date (Hist-Ix)  <  WS-Hist-Min-Date
005590                    go to  ff010-Loop.
005600*
005610     add      1  to  WS-Keep-Count.
005620     set      Keep-Idx  to  WS-Keep-Count.
005630     if       HE-Cost-Flag (Hist-Ix)  =  "Y"
005640              add  HE-Cost (Hist-Ix)  to  WS-Total-Cost.
005650     perform  ff900-Format-Kept-Entry  thru  ff900-Exit.
005660     go to    ff010-Loop.
005670*
005680 ff000-Exit.
005690     exit.
005700*
005710*  Case-insensitive substring check of WS-Hist-Key-Filter against
005720*  this history entry's rule key.  WS-Trailing doubles here as the
005730*  "found" flag - non-zero means a match, same trick the verb
005740*  exclusion check in VMSTATUS uses on a shorter table.
005750*
005760 ff020-Key-Filter-Check.
005770     move     zero           to  WS-Trailing.
005780     move     HE-Rule-Key (Hist-Ix)   to  WS-Flt-Key-Up.
005790     inspect  WS-Flt-Key-Up  converting  "abcdefghijklmnopqrstuvwxyz"
005800                                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005810     move     WS-Hist-Key-Filter      to  WS-Flt-Filter-Up.
005820     inspect  WS-Flt-Filter-Up  converting  "abcdefghijklmnopqrstuvwxyz"
005830                                          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005840     move     zero  to  WS-Key-Len.
005850     inspect  WS-Flt-Filter-Up  tallying  WS-Key-Len  for  trailing  spaces.
005860     compute  WS-Flt-Filter-Len = 50 - WS-Key-Len.
005870     if       WS-Flt-Filter-Len  <  1
005880              move  1  to  WS-Flt-Filter-Len.
005890     compute  WS-Flt-Max-Pos = 51 - WS-Flt-Filter-Len.
005900     if       WS-Flt-Max-Pos  <  1
005910              move  1  to  WS-Flt-Max-Pos.
005920     move     zero  to  WS-Flt-Pos.
005930 ff020-Loop.
005940     add      1  to  WS-Flt-Pos.
005950     if       WS-Flt-Pos  >  WS-Flt-Max-Pos
005960              go to  ff020-Exit.
005970     if       WS-Flt-Key-Up (WS-Flt-Pos:WS-Flt-Filter-Len)  =
005980              WS-Flt-Filter-Up (1:WS-Flt-Filter-Len)
005990              move  1  to  WS-Trailing
006000              go to  ff020-Exit.
006010     go to    ff020-Loop.
006020*
006030 ff020-Exit.
006040     exit.
006050*
006060*********************************************************
006070*  Format one kept entry's print columns and its sort key.  *
006080*  The Rule column looks the history entry's key up in the   *
006090*  rule table for the "Verb - item" form; an unmatched key    *
006100*  (rule since deleted) prints verbatim (VM070).               *
006110*********************************************************
006120 ff900-Format-Kept-Entry.
006130     move     HE-Date (Hist-Ix)  to  KE-Date (Keep-Idx).
006140*
006150     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
006160              move  HE-Mileage (Hist-Ix)  to  WS-Fmt-Miles
006170              move  spaces                 to  KE-Mileage (Keep-Idx)
006180              move  WS-Fmt-Miles           to  KE-Mileage (Keep-Idx)
006190     else
006200              move  "-"  to  KE-Mileage (Keep-Idx).
006210*
006220     if       HE-Performed-By (Hist-Ix)  =  spaces
006230              move  "-"  to  KE-Performed-By (Keep-Idx)
006240     else
006250              move  HE-Performed-By (Hist-Ix)  to  KE-Performed-By (Keep-Idx).
006260*
006270     if       HE-Cost-Flag (Hist-Ix)  =  "Y"
006280              move  HE-Cost (Hist-Ix)  to  WS-Fmt-Cost
006290              move  spaces              to  KE-Cost (Keep-Idx)
006300              move  WS-Fmt-Cost         to  KE-Cost (Keep-Idx)
006310     else
006320              move  "-"  to  KE-Cost (Keep-Idx).
006330*
006340     if       HE-Notes (Hist-Ix)  =  spaces
006350              move  "-"  to  KE-Notes (Keep-Idx)
006360     else
006370              move     zero  to  WS-Trailing
006380              inspect  HE-Notes (Hist-Ix)  tallying  WS-Trailing  for  trailing  spaces
006390              compute  WS-Item-Len = 60 - WS-Trailing
006400              if       WS-Item-Len  >  30
006410                       move  HE-Notes (Hist-Ix) (1:27)  to  KE-Notes (Keep-Idx)
006420                       move  "..."  to  KE-Notes (Keep-Idx) (28:3)
006430              else
006440                       move  HE-Notes (Hist-Ix) (1:WS-Item-Len)  to  KE-Notes (Keep-Idx).
006450*
006460     perform  ff910-Find-Rule-Name  thru  ff910-Exit.
006470     perform  ff920-Build-Sort-Key  thru  ff920-Exit.
006480*
006490 ff900-Exit.
006500     exit.
006510*
006520*  Rule-table lookup by full key - first match wins.
006530*
006540 ff910-Find-Rule-Name.
006550     move     zero  to  WS-Trailing  WS-Key-Len.
006560     inspect  HE-Rule-Key (Hist-Ix)  tallying  WS-Trailing  for  trailing  spaces.
006570     compute  WS-Key-Len = 50 - WS-Trailing.
006580     if       WS-Key-Len  <  1
006590              move  1  to  WS-Key-Len.
006600     move     zero  to  Rule-Ix.
006610     move     HE-Rule-Key (Hist-Ix) (1:WS-Key-Len)  to  KE-Rule (Keep-Idx).
006620 ff910-Loop.
006630     add      1  to  Rule-Ix.
006640     if       Rule-Ix  >  WS-Rule-Count
006650              go to  ff910-Exit.
006660     set      Rule-Idx  to  Rule-Ix.
006670     if       TE-Full-Key-Len (Rule-Idx)  not =  WS-Key-Len
006680              go to  ff910-Loop.
006690     if       TE-Full-Key (Rule-Idx) (1:WS-Key-Len)  not =
006700              HE-Rule-Key (Hist-Ix) (1:WS-Key-Len)
006710              go to  ff910-Loop.
006720*
006730*>   Found - build "Verb - item" with the verb capitalised.
006740     move     zero  to  WS-Trailing.
006750     inspect  TE-Verb (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
006760     compute  WS-Verb-Len = 10 - WS-Trailing.
006770     if       WS-Verb-Len  <  1
006780              move  1  to  WS-Verb-Len.
006790     move     spaces  to  WS-Fmt-Cap-Verb.
006800     move     TE-Verb (Rule-Idx) (1:WS-Verb-Len)  to  WS-Fmt-Cap-Verb.
006810     inspect  WS-Fmt-Cap-Verb (1:1)  converting  "abcdefghijklmnopqrstuvwxyz"
006820                                               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006830     move     zero  to  WS-Trailing.
006840     inspect  TE-Item (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
006850     compute  WS-Item-Len = 30 - WS-Trailing.
006860     if       WS-Item-Len  <  1
006870              move  1  to  WS-Item-Len.
006880     move     spaces  to  KE-Rule (Keep-Idx).
006890     string   WS-Fmt-Cap-Verb (1:WS-Verb-Len)   delimited by size
006900              " - "                             delimited by size
006910              TE-Item (Rule-Idx) (1:WS-Item-Len) delimited by size
006920         into KE-Rule (Keep-Idx).
006930*
006940 ff910-Exit.
006950     exit.
006960*
006970*  Sort key - date alone, zero-padded mileage alone, or rule key plus
006980*  date, depending on the requested sort field; always built so an
006990*  ascending string compare gives the right order (VM070/step 2).
007000*
007010 ff920-Build-Sort-Key.
007020     move     spaces  to  KE-Sort-Key (Keep-Idx).
007030     evaluate WS-Hist-Sort-Field
007040         when 2
007050              move  HE-Mileage (Hist-Ix)  to  WS-Mileage-Zp
007060              move  WS-Mileage-Zp  to  KE-Sort-Key (Keep-Idx) (1:7)
007070         when 3
007080              move  HE-Rule-Key (Hist-Ix)  to  KE-Sort-Key (Keep-Idx) (1:50)
007090              move  HE-Date     (Hist-Ix)  to  KE-Sort-Key (Keep-Idx) (51:10)
007100         when other
007110              move  HE-Date (Hist-Ix)  to  KE-Sort-Key (Keep-Idx) (1:10)
007120     end-evaluate.
007130*
007140 ff920-Exit.
007150     exit.
007160*
007170*********************************************************
007180*  Bubble sort the kept rows ascending by KE-Sort-Key, then  *
007190*  reverse the table when the descending default applies      *
007200*  (VM070/step 2) - same house technique as VMSTATUS, no SORT  *
007210*  verb for an in-memory table.                                 *
007220*********************************************************
007230 gg000-Sort-Kept.
007240     if       WS-Keep-Count  <  2
007250              go to  gg030-Maybe-Reverse.
007260     move     1  to  Sort-Ix.
007270 gg010-Outer.
007280     if       Sort-Ix  >=  WS-Keep-Count
007290              go to  gg030-Maybe-Reverse.
007300     move     Sort-Ix  to  Keep-Ix.
007310 gg020-Inner.
007320     add      1  to  Keep-Ix.
007330     if       Keep-Ix  >  WS-Keep-Count
007340              add  1  to  Sort-Ix
007350              go to  gg010-Outer.
007360     if       KE-Sort-Key (Keep-Idx (Keep-Ix))  <
007370              KE-Sort-Key (Keep-Idx (Sort-Ix))
007380              move     WS-Kept-Entry (Sort-Ix)  to  WS-Kept-Table-Swap
007390              move     WS-Kept-Entry (Keep-Ix)  to  WS-Kept-Entry (Sort-Ix)
007400              move     WS-Kept-Table-Swap       to  WS-Kept-Entry (Keep-Ix).
007410     go to    gg020-Inner.
007420*
007430*  Default is descending - reverse the (now ascending) table unless
007440*  the caller asked for ascending explicitly.
007450*
007460 gg030-Maybe-Reverse.
007470     if       WS-Hist-Sort-Asc  =  "Y"  or  WS-Keep-Count  <  2
007480              go to  gg000-Exit.
007490     move     1              to  Front-Ix.
007500     move     WS-Keep-Count  to  Back-Ix.
007510 gg040-Swap-Loop.
007520     if       Front-Ix  >=  Back-Ix
007530              go to  gg000-Exit.
007540     move     WS-Kept-Entry (Front-Ix)  to  WS-Kept-Table-Swap.
007550     move     WS-Kept-Entry (Back-Ix)   to  WS-Kept-Entry (Front-Ix).
007560     move     WS-Kept-Table-Swap        to  WS-Kept-Entry (Back-Ix).
007570     add      1  to  Front-Ix.
007580     subtract 1 from Back-Ix.
007590     go to    gg040-Swap-Loop.
007600*
007610 gg000-Exit.
007620     exit.
007630*
007640*********************************************************
007650*  Print the History report via Report Writer - header,     *
007660*  one detail per kept, sorted row, or the "no entries"       *
007670*  line when nothing survived the filters (VM070).             *
007680*********************************************************
007690 hh000-Print-Report.
007700     open     output  VM-History-Print.
007710     initiate Vehicle-History-Report.
007720     if       WS-Keep-Count  =  zero
007730              generate  Hist-No-Entries
007740     else
007750              move  zero  to  Sort-Ix
007760 hh010-Loop.
007770     if       WS-Keep-Count  =  zero
007780              go to  hh020-Done.
007790     add      1  to  Sort-Ix.
007800     if       Sort-Ix  >  WS-Keep-Count
007810              go to  hh020-Done.
007820     set      Keep-Idx  to  Sort-Ix.
007830     generate Hist-Detail.
007840     go to    hh010-Loop.
007850*
007860 hh020-Done.
007870     terminate Vehicle-History-Report.
007880     close    VM-History-Print.
007890*
007900 hh000-Exit.
007910     exit.
007920*
007930 Report section.
007940*==============
007950*
007960 RD  Vehicle-History-Report
007970     control      Final
007980     Page Limit   56
007990     Heading      1
008000     First Detail 8
008010     Last  Detail 54.
008020*
008030 01  Hist-Head  Type Page Heading.
008040     03  line  1.
008050         05  col   1     pic x(17)   source Prog-Name.
008060         05  col  60     pic x(56)   source WS-Display-Name.
008070     03  line  3.
008080         05  col   1                 value "Current mileage:".
008090         05  col  18     pic zz,zzz,zz9 source WS-Current-Miles.
008100         05  col  32                 value "(as of ".
008110         05  col  39     pic x(10)   source WS-As-Of-Date.
008120         05  col  49                 value ")".
008130     03  line  4.
008140         05  col   1                 value "Last service:".
008150         05  col  16     pic x(25)   source WS-Ovr-Last-Fmt.
008160     03  line  5.
008170         05  col   1                 value "Total services:".
008180         05  col  17     pic zzz9    source WS-Hist-Count.
008190         05  col  24                 value "Showing:".
008200         05  col  33     pic zzz9    source WS-Keep-Count
008210                                     present when WS-Filter-Applied = "Y".
008220         05  col  24                 value "            "
008230                                     present when WS-Filter-Applied not = "Y".
008240     03  line  6.
008250         05  col   1                 value "Total cost:".
008260         05  col  13     pic $$$,$$$,$$9.99   source WS-Total-Cost
008270                                     present when WS-Total-Cost  not = zero.
008280     03  line  8.
008290         05  col   1                 value "Date".
008300         05  col  13                 value "Mileage".
008310         05  col  27                 value "Rule".
008320         05  col  69                 value "Performed By".
008330         05  col  89                 value "Cost".
008340         05  col 103                 value "Notes".
008350*
008360 01  Hist-Detail  type is detail.
008370     03  line + 1.
008380         05  col   1     pic x(10)   source KE-Date         (Keep-Idx).
008390         05  col  13     pic x(12)   source KE-Mileage      (Keep-Idx).
008400         05  col  27     pic x(40)   source KE-Rule         (Keep-Idx).
008410         05  col  69     pic x(18)   source KE-Performed-By (Keep-Idx).
008420         05  col  89     pic x(12)   source KE-Cost         (Keep-Idx).
008430         05  col 103     pic x(30)   source KE-Notes        (Keep-Idx).
008440*
008450 01  Hist-No-Entries  type is detail.
008460     03  line + 1.
008470         05  col   1                 value "No history entries found.".
008480*
