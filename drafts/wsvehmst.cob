*****************************************************
*                                                    *
*   Record Definition For Vehicle Master Record     *
*            (One Record Per Vehicle)                *
*****************************************************
*
* 09/12/94 vbc - Created for VM000.001.
* 02/02/95 vbc - Added Veh-Current-Miles-Flag, current
*                miles no longer assumed present.
* 17/03/95 vbc - Trim field confirmed optional, spaces
*                allowed, per VM014.
* 19/09/06 rgc - Added 88s off Veh-Current-Miles-Flag and
*                Veh-Trim, nobody had put condition-names on
*                a flag byte anywhere in this suite before now.
*
 01  VM-Vehicle-Master-Record.
     03  Veh-Make                 pic x(20).
     03  Veh-Model                pic x(20).
     03  Veh-Trim                 pic x(15).
         88  Veh-Trim-Not-Given       value spaces.
*                                    spaces = none, VM014
     03  Veh-Year                 pic 9(4)    comp.
     03  Veh-Purchase-Date        pic x(10).
*                                    ISO ccyy-mm-dd
     03  Veh-Purchase-Miles       pic 9(7)    comp.
     03  Veh-As-Of-Date           pic x(10).
*                                    spaces = use run date
     03  Veh-Current-Miles        pic 9(7)    comp.
     03  Veh-Current-Miles-Flag   pic x.
         88  Veh-Current-Miles-Known  value "Y".
         88  Veh-Current-Miles-Derive value "N".
*                                    Y = explicit, N = derive
     03  filler                   pic x(11).
*
