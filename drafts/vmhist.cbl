 identification          division.
*================================
*
      program-id.         vmhist.
*
*    author.              Vincent B Coen.
*    installation.        Applewood Computers.
*    date-written.        02/02/95.
*    date-compiled.
*    security.            Applewood Computers - Internal Use Only.
*
*    remarks.             Vehicle Maintenance (VM) suite - History
*                         report.  Reads the same vehicle/rule/history
*                         files as VMSTATUS, filters and sorts the
*                         service history and prints it using Report
*                         Writer, same shell as VMSTATUS/vacprint.
*
*    called modules.      None.
*    files used.          VM-Vehicle-File    input,  sequential.
*                         VM-Rule-File       input,  sequential.
*                         VM-History-File    input,  sequential.
*                         VM-Options-File    input,  sequential, optional.
*                         VM-History-Print   output, line sequential.
*
* Changes:
* 02/02/95 vbc -       Created for the VM job, built from VMSTATUS's
*                      own Report Writer shell - no point writing it
*                      twice.
* 17/03/95 vbc -   .01 Rule-key lookup now matches the FULL key
*                      (base key plus phase when the rule carries
*                      one) - was matching base key only and two
*                      lifecycle rules on the same item/verb were
*                      showing each other's history lines.
* 29/03/95 vbc -   .02 Sort now always builds ascending, then
*                      reverses the table for the descending default -
*                      four separate compare routines was asking for
*                      a transcription error on the mileage sort
*                      nobody tests.
* 11/07/95 rgc -       Notes field truncation cutoff confirmed at 30 characters against the
*                      printed column width, queried during the wide-carriage trial - no change.
* 02/11/95 vbc -       Key filter (Vmopts key-filter) made case-insensitive, was missing a
*                      Hendricks fleet rule key typed in lower case.
* 20/03/96 ks  -       Kept-table widened from 500 to 2000 entries, a full fleet history run
*                      with no filter was truncating the table on the bigger sites.
* 09/09/97 vbc -   .03 WS-Rule-Table widened from 100 to 200
*                      entries to track VMSTATUS's own table size.
* 21/01/98 rjh -       "Last service" header search separated from
*                      the current-miles derivation (two different
*                      flags now, were sharing one and confusing
*                      the next maintainer).
* 08/01/99 vbc -       Y2K compliance review - all dates on this
*                      report come from VM-History-File records
*                      already carrying a 4 digit year.  No change
*                      required.
* 14/03/00 vbc -       Total-cost column edited $$$,$$$,$$9.99,
*                      plain 9(7)v99 was printing a leading zero
*                      on a zero-cost history.
* 07/02/05 vbc -       Comment banners tidied ahead of the compiler
*                      upgrade - no logic touched.
* 19/09/06 rgc -       Removed the UPSI-0 debug switch and vm-debug-
*                      sw - carried over from the old py000 boiler-
*                      plate when this suite was split out, never
*                      set or tested anywhere in this program.
*
*************************************************************************
*
 environment              division.
*================================
*
 input-output             section.
 file-control.
     select   VM-Vehicle-File  assign to  VM-File-Names (1)
              organization is sequential
              file status is VM-Vehicle-Status.
     select   VM-Rule-File     assign to  VM-File-Names (2)
              organization is sequential
              file status is VM-Rule-Status.
     select   VM-History-File  assign to  VM-File-Names (3)
              organization is sequential
              file status is VM-History-Status.
     select   VM-History-Print assign to  VM-File-Names (5)
              organization is line sequential
              file status is VM-Print-Status.
     select   VM-Options-File  assign to  VM-File-Names (6)
              organization is sequential
              file status is VM-Options-Status.
*
 data                     division.
*================================
*
 file                     section.
*------------------------
*
 fd  VM-Vehicle-File.
     copy     "wsvehmst.cob".
*
 fd  VM-Rule-File.
     copy     "wsvehrul.cob".
*
 fd  VM-History-File.
     copy     "wsvehhis.cob".
*
 fd  VM-Options-File.
     copy     "wsvehopt.cob".
*
 fd  VM-History-Print
     reports are Vehicle-History-Report.
*
 working-storage          section.
*------------------------
*
 77  Prog-Name                pic x(17)   value "VMHIST (1.02)".
*
 copy  "wsvmfile.cob".
*
 01  WS-File-Status.
     03  VM-Vehicle-Status    pic xx.
     03  VM-Rule-Status       pic xx.
     03  VM-History-Status    pic xx.
     03  VM-Print-Status      pic xx.
     03  VM-Options-Status    pic xx.
*
 01  WS-Counters.
     03  WS-Rule-Count        pic 9(5)    comp.
     03  WS-Hist-Count        pic 9(5)    comp.
     03  WS-Keep-Count        pic 9(5)    comp.
     03  Rule-Ix              pic 9(5)    comp.
     03  Hist-Ix              pic 9(5)    comp.
     03  Keep-Ix              pic 9(5)    comp.
     03  Sort-Ix              pic 9(5)    comp.
     03  Front-Ix             pic 9(5)    comp.
     03  Back-Ix              pic 9(5)    comp.
     03  WS-Trailing          pic 99      comp.
     03  WS-Item-Len          pic 99      comp.
     03  WS-Verb-Len          pic 99      comp.
     03  WS-Key-Len           pic 99      comp.
     03  WS-Flt-Filter-Len    pic 99      comp.
     03  WS-Flt-Max-Pos       pic 99      comp.
     03  WS-Flt-Pos           pic 99      comp.
*
*  Case-insensitive substring scan work area for the key filter
*  (ff020-Key-Filter-Check) - upper-cased copies only, so the
*  filter never disturbs HE-Rule-Key itself.
*
 01  WS-Flt-Key-Up             pic x(50).
 01  WS-Flt-Filter-Up          pic x(50).
*
*  Run options - defaults apply when Vmopts is not present, see
*  aa020-Open-Options below.
*
 01  WS-Run-Opts.
     03  WS-Hist-Sort-Field    pic 9       value 1.
*                                 1=date 2=mileage 3=rule-key
     03  WS-Hist-Sort-Asc      pic x       value "N".
     03  WS-Hist-Key-Filter    pic x(50)   value spaces.
     03  WS-Hist-Key-Filter-Flag  pic x    value "N".
     03  WS-Hist-Min-Date      pic x(10)   value spaces.
     03  WS-Hist-Min-Date-Flag pic x       value "N".
     03  WS-Filter-Applied     pic x       value "N".
*
*  Vehicle current state, derived the same way VMSTATUS does it.
*
 01  WS-Vehicle-State.
     03  WS-Current-Miles      pic 9(7)    comp.
     03  WS-As-Of-Date         pic x(10).
     03  WS-Display-Name       pic x(56).
*
*  Today's date, used only when Veh-As-Of-Date is blank.
*
 01  WS-Sys-Date               pic 9(8).
 01  WS-Sys-Date-Brk  redefines  WS-Sys-Date.
     03  WS-Sys-Year           pic 9(4).
     03  WS-Sys-Month          pic 99.
     03  WS-Sys-Day            pic 99.
 01  WS-Iso-Date                pic x(10).
 01  WS-Iso-Date-Brk  redefines  WS-Iso-Date.
     03  WS-Iso-Year            pic x(4).
     03  filler                 pic x.
     03  WS-Iso-Month           pic xx.
     03  filler                 pic x.
     03  WS-Iso-Day             pic xx.
*
*  Rule table - loaded once, used only to turn a history entry's rule
*  key back into a "Verb - item" display name (VM070).
*
 01  WS-Rule-Table.
     03  WS-Rule-Entry  occurs 200 times  indexed by Rule-Idx.
         05  TE-Item               pic x(30).
         05  TE-Verb               pic x(10).
         05  TE-Full-Key           pic x(41).
         05  TE-Full-Key-Len       pic 99      comp.
*
*  History table - loaded once, any order (VM031), every record kept
*  here for the overall last-service figure and the total-services
*  count, which are both taken over the UNFILTERED set.
*
 01  WS-Hist-Table.
     03  WS-Hist-Entry  occurs 2000 times  indexed by Hist-Idx.
         05  HE-Rule-Key           pic x(50).
         05  HE-Date               pic x(10).
         05  HE-Mileage            pic 9(7)    comp.
         05  HE-Mileage-Flag       pic x.
         05  HE-Performed-By       pic x(20).
         05  HE-Cost               pic 9(5)v99 comp-3.
         05  HE-Cost-Flag          pic x.
         05  HE-Notes              pic x(60).
*
*  Overall last-service search work area - maximum by (date, mileage-
*  or-0) across every history entry, split and as one string so the
*  compare is a single relational test (same technique VMSTATUS uses
*  to find a rule's own last service).
*
 01  WS-Ovr-Cand-Key.
     03  WS-Ovr-Cand-Date      pic x(10).
     03  WS-Ovr-Cand-Miles     pic 9(7).
 01  WS-Ovr-Cand-Key-Str  redefines  WS-Ovr-Cand-Key  pic x(17).
 01  WS-Ovr-Best-Key.
     03  WS-Ovr-Best-Date      pic x(10).
     03  WS-Ovr-Best-Miles     pic 9(7).
 01  WS-Ovr-Best-Key-Str  redefines  WS-Ovr-Best-Key  pic x(17).
 01  WS-Ovr-Best-Found        pic x       value "N".
 01  WS-Ovr-Last-Fmt          pic x(25).
*                                 "date @ miles", date only, or "-" -
*                                 header source field, same one-field
*                                 habit VMSTATUS uses for its Last
*                                 Done column, so no PRESENT WHEN
*                                 juggling is needed in the RD.
 01  WS-Any-Miles-Found       pic x       value "N".
*                                 set by ee010 only - current-miles
*                                 derivation, kept apart from
*                                 WS-Ovr-Best-Found (the header's
*                                 separate "last service" search).
*
*  Kept (filtered) history table - one entry per history record that
*  passes the optional filters, plus its print-ready columns and its
*  sort key (VM070 / the History report's own BATCH FLOW steps 2-4).
*
 01  WS-Kept-Table.
     03  WS-Kept-Entry  occurs 2000 times  indexed by Keep-Idx.
         05  KE-Date               pic x(10).
         05  KE-Mileage            pic x(12).
         05  KE-Rule               pic x(40).
         05  KE-Performed-By       pic x(18).
         05  KE-Cost               pic x(12).
         05  KE-Notes              pic x(30).
         05  KE-Sort-Key           pic x(60).
*
*  Swap buffer for the bubble sort below - one entry's worth.
*
 01  WS-Kept-Table-Swap.
     03  filler                    pic x(10).
     03  filler                    pic x(12).
     03  filler                    pic x(40).
     03  filler                    pic x(18).
     03  filler                    pic x(12).
     03  filler                    pic x(30).
     03  filler                    pic x(60).
*
*  Total cost, accumulated over the kept (filtered) set only, entries
*  with a cost on file (BATCH FLOW step 4).
*
 01  WS-Total-Cost             pic 9(7)v99 comp-3  value zero.
*
*  Edited fields for header / column formatting, built once per row.
*
 01  WS-Fmt-Miles              pic zz,zzz,zz9.
 01  WS-Fmt-Cost               pic $$$,$$$,$$9.99.
 01  WS-Fmt-Cap-Verb           pic x(10).
 01  WS-Mileage-Zp             pic 9(7).
*
 procedure division.
*===================
*
 aa000-Main.
     move     zero  to  return-code.
     perform  aa010-Open-Required-Files   thru  aa010-Exit.
     perform  aa020-Open-Options          thru  aa020-Exit.
     perform  bb000-Read-Vehicle          thru  bb000-Exit.
     perform  cc000-Load-Rules            thru  cc000-Exit.
     perform  dd000-Load-History          thru  dd000-Exit.
     perform  ee000-Derive-Current-State  thru  ee000-Exit.
     perform  ee020-Find-Last-Overall     thru  ee020-Exit.
     perform  ff000-Apply-Filters         thru  ff000-Exit.
     perform  gg000-Sort-Kept             thru  gg000-Exit.
     perform  hh000-Print-Report          thru  hh000-Exit.
     close    VM-Vehicle-File
              VM-Rule-File
              VM-History-File.
     goback.
*
*********************************************************
*  Opening the three input files the job cannot run       *
*  without.                                                *
*********************************************************
 aa010-Open-Required-Files.
     open     input  VM-Vehicle-File.
     if       VM-Vehicle-Status  not = "00"
              display  "VMHIST Cannot open Vehicle Master, status " VM-Vehicle-Status
              move     1  to  return-code
              go to    aa010-Abort.
     open     input  VM-Rule-File.
     if       VM-Rule-Status  not = "00"
              display  "VMHIST Cannot open Rules file, status " VM-Rule-Status
              move     1  to  return-code
              go to    aa010-Abort.
     open     input  VM-History-File.
     if       VM-History-Status  not = "00"
              display  "VMHIST Cannot open History file, status " VM-History-Status
              move     1  to  return-code
              go to    aa010-Abort.
     go to    aa010-Exit.
*
 aa010-Abort.
     stop     run.
*
 aa010-Exit.
     exit.
*
*********************************************************
*  Run options are optional - Vmopts missing or empty      *
*  just means run with the book defaults (VM-Run-Opts       *
*  value clauses above already hold them).                  *
*********************************************************
 aa020-Open-Options.
     open     input  VM-Options-File.
     if       VM-Options-Status  not = "00"
              go to  aa020-Exit.
     read     VM-Options-File
              at end
              close  VM-Options-File
              go to  aa020-Exit.
     move     Opt-Hist-Sort-Field      to  WS-Hist-Sort-Field.
     move     Opt-Hist-Sort-Asc        to  WS-Hist-Sort-Asc.
     move     Opt-Hist-Key-Filter      to  WS-Hist-Key-Filter.
     move     Opt-Hist-Key-Filter-Flag to  WS-Hist-Key-Filter-Flag.
     move     Opt-Hist-Min-Date        to  WS-Hist-Min-Date.
     move     Opt-Hist-Min-Date-Flag   to  WS-Hist-Min-Date-Flag.
     close    VM-Options-File.
     if       WS-Hist-Key-Filter-Flag  =  "Y"  or
              WS-Hist-Min-Date-Flag    =  "Y"
              move  "Y"  to  WS-Filter-Applied.
*
 aa020-Exit.
     exit.
*
*********************************************************
*  Vehicle Master is one record only per VM010.            *
*********************************************************
 bb000-Read-Vehicle.
     read     VM-Vehicle-File
              at end
              display  "VMHIST Vehicle Master file is empty"
              move     1  to  return-code
              stop     run.
*
     move     spaces  to  WS-Display-Name.
     string   Veh-Year       delimited by size
              " "            delimited by size
              Veh-Make       delimited by size
              " "            delimited by size
              Veh-Model      delimited by size
         into WS-Display-Name.
     if       Veh-Trim  not =  spaces
              string   WS-Display-Name delimited by size
                       " "             delimited by size
                       Veh-Trim        delimited by size
                  into WS-Display-Name
              on overflow continue
              end-string.
*
 bb000-Exit.
     exit.
*
*********************************************************
*  Load the rule table, building each rule's FULL key       *
*  (item/verb, plus /phase when the rule carries one) for    *
*  matching against a history entry's own rule key.           *
*********************************************************
 cc000-Load-Rules.
     move     zero  to  WS-Rule-Count.
*
 cc010-Read-Loop.
     read     VM-Rule-File
              at end
              go to  cc000-Exit.
     add      1  to  WS-Rule-Count.
     set      Rule-Idx  to  WS-Rule-Count.
     move     Rul-Item  to  TE-Item (Rule-Idx).
     move     Rul-Verb  to  TE-Verb (Rule-Idx).
*
     move     zero  to  WS-Trailing.
     inspect  Rul-Item  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Item-Len = 30 - WS-Trailing.
     if       WS-Item-Len  <  1
              move  1  to  WS-Item-Len.
     move     zero  to  WS-Trailing.
     inspect  Rul-Verb  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Verb-Len = 10 - WS-Trailing.
     if       WS-Verb-Len  <  1
              move  1  to  WS-Verb-Len.
*
     move     spaces  to  TE-Full-Key (Rule-Idx).
     if       Rul-Phase  not =  spaces
              string  Rul-Item (1:WS-Item-Len)  delimited by size
                      "/"                       delimited by size
                      Rul-Verb (1:WS-Verb-Len)  delimited by size
                      "/"                       delimited by size
                      Rul-Phase                 delimited by size
                 into TE-Full-Key (Rule-Idx)
     else
              string  Rul-Item (1:WS-Item-Len)  delimited by size
                      "/"                       delimited by size
                      Rul-Verb (1:WS-Verb-Len)  delimited by size
                 into TE-Full-Key (Rule-Idx).
     move     zero  to  WS-Trailing.
     inspect  TE-Full-Key (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
     compute  TE-Full-Key-Len (Rule-Idx) = 41 - WS-Trailing.
     go to    cc010-Read-Loop.
*
 cc000-Exit.
     exit.
*
*********************************************************
*  Load the history table, any order kept (VM031).         *
*********************************************************
 dd000-Load-History.
     move     zero  to  WS-Hist-Count.
*
 dd010-Read-Loop.
     read     VM-History-File
              at end
              go to  dd000-Exit.
     add      1  to  WS-Hist-Count.
     set      Hist-Idx  to  WS-Hist-Count.
     move     Hst-Rule-Key    to  HE-Rule-Key (Hist-Idx).
     move     Hst-Date        to  HE-Date (Hist-Idx).
     move     Hst-Mileage     to  HE-Mileage (Hist-Idx).
     move     Hst-Mileage-Flag to HE-Mileage-Flag (Hist-Idx).
     move     Hst-Performed-By to HE-Performed-By (Hist-Idx).
     move     Hst-Cost        to  HE-Cost (Hist-Idx).
     move     Hst-Cost-Flag   to  HE-Cost-Flag (Hist-Idx).
     move     Hst-Notes       to  HE-Notes (Hist-Idx).
     go to    dd010-Read-Loop.
*
 dd000-Exit.
     exit.
*
*********************************************************
*  Current mileage / as-of date (VM012/VM013) - identical   *
*  derivation to VMSTATUS.                                   *
*********************************************************
 ee000-Derive-Current-State.
     if       Veh-Current-Miles-Flag  =  "Y"
              move  Veh-Current-Miles  to  WS-Current-Miles
     else
              perform  ee010-Max-Hist-Miles  thru  ee010-Exit
              if       WS-Any-Miles-Found  =  "Y"
                       move  WS-Mileage-Zp  to  WS-Current-Miles
              else
                       move  Veh-Purchase-Miles  to  WS-Current-Miles.
*
     if       Veh-As-Of-Date  not =  spaces
              move  Veh-As-Of-Date  to  WS-As-Of-Date
     else
              accept  WS-Sys-Date  from  date  YYYYMMDD
              move    WS-Sys-Year  to  WS-Iso-Year
              move    WS-Sys-Month to WS-Iso-Month
              move    WS-Sys-Day   to WS-Iso-Day
              move    "-"          to WS-Iso-Date-Brk (5:1)
                                      WS-Iso-Date-Brk (8:1)
              move    WS-Iso-Date  to WS-As-Of-Date.
*
 ee000-Exit.
     exit.
*
*  Highest mileage across ALL history, used only for current-miles
*  derivation when the vehicle record carries no explicit value.
*
 ee010-Max-Hist-Miles.
     move     "N"  to  WS-Any-Miles-Found.
     move     zero to  WS-Mileage-Zp.
     move     zero to  Hist-Ix.
 ee010-Loop.
     add      1  to  Hist-Ix.
     if       Hist-Ix  >  WS-Hist-Count
              go to  ee010-Exit.
     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
              if     HE-Mileage (Hist-Ix)  >  WS-Mileage-Zp
                     move  HE-Mileage (Hist-Ix)  to  WS-Mileage-Zp
                     move  "Y"                    to  WS-Any-Miles-Found.
     go to    ee010-Loop.
*
 ee010-Exit.
     exit.
*
*********************************************************
*  Last service overall - maximum by (date, mileage-or-0)   *
*  across every history record on file (VM060 header line). *
*********************************************************
 ee020-Find-Last-Overall.
     move     "N"  to  WS-Ovr-Best-Found.
     move     low-values  to  WS-Ovr-Best-Key-Str.
     move     zero  to  Hist-Ix.
 ee020-Loop.
     add      1  to  Hist-Ix.
     if       Hist-Ix  >  WS-Hist-Count
              go to  ee020-Build-Fmt.
     move     HE-Date (Hist-Ix)  to  WS-Ovr-Cand-Date.
     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
              move  HE-Mileage (Hist-Ix)  to  WS-Ovr-Cand-Miles
     else
              move  zero  to  WS-Ovr-Cand-Miles.
     if       WS-Ovr-Cand-Key-Str  >  WS-Ovr-Best-Key-Str
              move  WS-Ovr-Cand-Key-Str  to  WS-Ovr-Best-Key-Str
              move  "Y"                  to  WS-Ovr-Best-Found.
     go to    ee020-Loop.
*
*  "date @ miles", date only, or "-" - same layout VMSTATUS's own
*  Last Done column uses.
*
 ee020-Build-Fmt.
     if       WS-Ovr-Best-Found  =  "Y"
              if     WS-Ovr-Best-Miles  not =  zero
                     move  WS-Ovr-Best-Miles  to  WS-Fmt-Miles
                     string  WS-Ovr-Best-Date  delimited by size
                             " @ "             delimited by size
                             WS-Fmt-Miles      delimited by size
                        into WS-Ovr-Last-Fmt
              else
                     move  spaces             to  WS-Ovr-Last-Fmt
                     move  WS-Ovr-Best-Date   to  WS-Ovr-Last-Fmt
     else
              move  "-"  to  WS-Ovr-Last-Fmt.
*
 ee020-Exit.
     exit.
*
*********************************************************
*  Apply the optional rule-key / minimum-date filters,      *
*  accumulate total cost over what is kept, and format        *
*  every kept row's print columns and sort key (BATCH FLOW    *
*  "History report" steps 2-4).                                *
*********************************************************
 ff000-Apply-Filters.
     move     zero  to  WS-Keep-Count  WS-Total-Cost.
     move     zero  to  Hist-Ix.
 ff010-Loop.
     add      1  to  Hist-Ix.
     if       Hist-Ix  >  WS-Hist-Count
              go to  ff000-Exit.
*
     if       WS-Hist-Key-Filter-Flag  =  "Y"
              perform  ff020-Key-Filter-Check  thru  ff020-Exit
              if       WS-Trailing  =  zero
                       go to  ff010-Loop.
*
     if       WS-Hist-Min-Date-Flag  =  "Y"
              if    HE-Date (Hist-Ix)  <  WS-Hist-Min-Date
                    go to  ff010-Loop.
*
     add      1  to  WS-Keep-Count.
     set      Keep-Idx  to  WS-Keep-Count.
     if       HE-Cost-Flag (Hist-Ix)  =  "Y"
              add  HE-Cost (Hist-Ix)  to  WS-Total-Cost.
     perform  ff900-Format-Kept-Entry  thru  ff900-Exit.
     go to    ff010-Loop.
*
 ff000-Exit.
     exit.
*
*  Case-insensitive substring check of WS-Hist-Key-Filter against
*  this history entry's rule key.  WS-Trailing doubles here as the
*  "found" flag - non-zero means a match, same trick the verb
*  exclusion check in VMSTATUS uses on a shorter table.
*
 ff020-Key-Filter-Check.
     move     zero           to  WS-Trailing.
     move     HE-Rule-Key (Hist-Ix)   to  WS-Flt-Key-Up.
     inspect  WS-Flt-Key-Up  converting  "abcdefghijklmnopqrstuvwxyz"
                                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     WS-Hist-Key-Filter      to  WS-Flt-Filter-Up.
     inspect  WS-Flt-Filter-Up  converting  "abcdefghijklmnopqrstuvwxyz"
                                          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     zero  to  WS-Key-Len.
     inspect  WS-Flt-Filter-Up  tallying  WS-Key-Len  for  trailing  spaces.
     compute  WS-Flt-Filter-Len = 50 - WS-Key-Len.
     if       WS-Flt-Filter-Len  <  1
              move  1  to  WS-Flt-Filter-Len.
     compute  WS-Flt-Max-Pos = 51 - WS-Flt-Filter-Len.
     if       WS-Flt-Max-Pos  <  1
              move  1  to  WS-Flt-Max-Pos.
     move     zero  to  WS-Flt-Pos.
 ff020-Loop.
     add      1  to  WS-Flt-Pos.
     if       WS-Flt-Pos  >  WS-Flt-Max-Pos
              go to  ff020-Exit.
     if       WS-Flt-Key-Up (WS-Flt-Pos:WS-Flt-Filter-Len)  =
              WS-Flt-Filter-Up (1:WS-Flt-Filter-Len)
              move  1  to  WS-Trailing
              go to  ff020-Exit.
     go to    ff020-Loop.
*
 ff020-Exit.
     exit.
*
*********************************************************
*  Format one kept entry's print columns and its sort key.  *
*  The Rule column looks the history entry's key up in the   *
*  rule table for the "Verb - item" form; an unmatched key    *
*  (rule since deleted) prints verbatim (VM070).               *
*********************************************************
 ff900-Format-Kept-Entry.
     move     HE-Date (Hist-Ix)  to  KE-Date (Keep-Idx).
*
     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
              move  HE-Mileage (Hist-Ix)  to  WS-Fmt-Miles
              move  spaces                 to  KE-Mileage (Keep-Idx)
              move  WS-Fmt-Miles           to  KE-Mileage (Keep-Idx)
     else
              move  "-"  to  KE-Mileage (Keep-Idx).
*
     if       HE-Performed-By (Hist-Ix)  =  spaces
              move  "-"  to  KE-Performed-By (Keep-Idx)
     else
              move  HE-Performed-By (Hist-Ix)  to  KE-Performed-By (Keep-Idx).
*
     if       HE-Cost-Flag (Hist-Ix)  =  "Y"
              move  HE-Cost (Hist-Ix)  to  WS-Fmt-Cost
              move  spaces              to  KE-Cost (Keep-Idx)
              move  WS-Fmt-Cost         to  KE-Cost (Keep-Idx)
     else
              move  "-"  to  KE-Cost (Keep-Idx).
*
     if       HE-Notes (Hist-Ix)  =  spaces
              move  "-"  to  KE-Notes (Keep-Idx)
     else
              move     zero  to  WS-Trailing
              inspect  HE-Notes (Hist-Ix)  tallying  WS-Trailing  for  trailing  spaces
              compute  WS-Item-Len = 60 - WS-Trailing
              if       WS-Item-Len  >  30
                       move  HE-Notes (Hist-Ix) (1:27)  to  KE-Notes (Keep-Idx)
                       move  "..."  to  KE-Notes (Keep-Idx) (28:3)
              else
                       move  HE-Notes (Hist-Ix) (1:WS-Item-Len)  to  KE-Notes (Keep-Idx).
*
     perform  ff910-Find-Rule-Name  thru  ff910-Exit.
     perform  ff920-Build-Sort-Key  thru  ff920-Exit.
*
 ff900-Exit.
     exit.
*
*  Rule-table lookup by full key - first match wins.
*
 ff910-Find-Rule-Name.
     move     zero  to  WS-Trailing  WS-Key-Len.
     inspect  HE-Rule-Key (Hist-Ix)  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Key-Len = 50 - WS-Trailing.
     if       WS-Key-Len  <  1
              move  1  to  WS-Key-Len.
     move     zero  to  Rule-Ix.
     move     HE-Rule-Key (Hist-Ix) (1:WS-Key-Len)  to  KE-Rule (Keep-Idx).
 ff910-Loop.
     add      1  to  Rule-Ix.
     if       Rule-Ix  >  WS-Rule-Count
              go to  ff910-Exit.
     set      Rule-Idx  to  Rule-Ix.
     if       TE-Full-Key-Len (Rule-Idx)  not =  WS-Key-Len
              go to  ff910-Loop.
     if       TE-Full-Key (Rule-Idx) (1:WS-Key-Len)  not =
              HE-Rule-Key (Hist-Ix) (1:WS-Key-Len)
              go to  ff910-Loop.
*
*>   Found - build "Verb - item" with the verb capitalised.
     move     zero  to  WS-Trailing.
     inspect  TE-Verb (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Verb-Len = 10 - WS-Trailing.
     if       WS-Verb-Len  <  1
              move  1  to  WS-Verb-Len.
     move     spaces  to  WS-Fmt-Cap-Verb.
     move     TE-Verb (Rule-Idx) (1:WS-Verb-Len)  to  WS-Fmt-Cap-Verb.
     inspect  WS-Fmt-Cap-Verb (1:1)  converting  "abcdefghijklmnopqrstuvwxyz"
                                               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     zero  to  WS-Trailing.
     inspect  TE-Item (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Item-Len = 30 - WS-Trailing.
     if       WS-Item-Len  <  1
              move  1  to  WS-Item-Len.
     move     spaces  to  KE-Rule (Keep-Idx).
     string   WS-Fmt-Cap-Verb (1:WS-Verb-Len)   delimited by size
              " - "                             delimited by size
              TE-Item (Rule-Idx) (1:WS-Item-Len) delimited by size
         into KE-Rule (Keep-Idx).
*
 ff910-Exit.
     exit.
*
*  Sort key - date alone, zero-padded mileage alone, or rule key plus
*  date, depending on the requested sort field; always built so an
*  ascending string compare gives the right order (VM070/step 2).
*
 ff920-Build-Sort-Key.
     move     spaces  to  KE-Sort-Key (Keep-Idx).
     evaluate WS-Hist-Sort-Field
         when 2
              move  HE-Mileage (Hist-Ix)  to  WS-Mileage-Zp
              move  WS-Mileage-Zp  to  KE-Sort-Key (Keep-Idx) (1:7)
         when 3
              move  HE-Rule-Key (Hist-Ix)  to  KE-Sort-Key (Keep-Idx) (1:50)
              move  HE-Date     (Hist-Ix)  to  KE-Sort-Key (Keep-Idx) (51:10)
         when other
              move  HE-Date (Hist-Ix)  to  KE-Sort-Key (Keep-Idx) (1:10)
     end-evaluate.
*
 ff920-Exit.
     exit.
*
*********************************************************
*  Bubble sort the kept rows ascending by KE-Sort-Key, then  *
*  reverse the table when the descending default applies      *
*  (VM070/step 2) - same house technique as VMSTATUS, no SORT  *
*  verb for an in-memory table.                                 *
*********************************************************
 gg000-Sort-Kept.
     if       WS-Keep-Count  <  2
              go to  gg030-Maybe-Reverse.
     move     1  to  Sort-Ix.
 gg010-Outer.
     if       Sort-Ix  >=  WS-Keep-Count
              go to  gg030-Maybe-Reverse.
     move     Sort-Ix  to  Keep-Ix.
 gg020-Inner.
     add      1  to  Keep-Ix.
     if       Keep-Ix  >  WS-Keep-Count
              add  1  to  Sort-Ix
              go to  gg010-Outer.
     if       KE-Sort-Key (Keep-Idx (Keep-Ix))  <
              KE-Sort-Key (Keep-Idx (Sort-Ix))
              move     WS-Kept-Entry (Sort-Ix)  to  WS-Kept-Table-Swap
              move     WS-Kept-Entry (Keep-Ix)  to  WS-Kept-Entry (Sort-Ix)
              move     WS-Kept-Table-Swap       to  WS-Kept-Entry (Keep-Ix).
     go to    gg020-Inner.
*
*  Default is descending - reverse the (now ascending) table unless
*  the caller asked for ascending explicitly.
*
 gg030-Maybe-Reverse.
     if       WS-Hist-Sort-Asc  =  "Y"  or  WS-Keep-Count  <  2
              go to  gg000-Exit.
     move     1              to  Front-Ix.
     move     WS-Keep-Count  to  Back-Ix.
 gg040-Swap-Loop.
     if       Front-Ix  >=  Back-Ix
              go to  gg000-Exit.
     move     WS-Kept-Entry (Front-Ix)  to  WS-Kept-Table-Swap.
     move     WS-Kept-Entry (Back-Ix)   to  WS-Kept-Entry (Front-Ix).
     move     WS-Kept-Table-Swap        to  WS-Kept-Entry (Back-Ix).
     add      1  to  Front-Ix.
     subtract 1 from Back-Ix.
     go to    gg040-Swap-Loop.
*
 gg000-Exit.
     exit.
*
*********************************************************
*  Print the History report via Report Writer - header,     *
*  one detail per kept, sorted row, or the "no entries"       *
*  line when nothing survived the filters (VM070).             *
*********************************************************
 hh000-Print-Report.
     open     output  VM-History-Print.
     initiate Vehicle-History-Report.
     if       WS-Keep-Count  =  zero
              generate  Hist-No-Entries
     else
              move  zero  to  Sort-Ix
 hh010-Loop.
     if       WS-Keep-Count  =  zero
              go to  hh020-Done.
     add      1  to  Sort-Ix.
     if       Sort-Ix  >  WS-Keep-Count
              go to  hh020-Done.
     set      Keep-Idx  to  Sort-Ix.
     generate Hist-Detail.
     go to    hh010-Loop.
*
 hh020-Done.
     terminate Vehicle-History-Report.
     close    VM-History-Print.
*
 hh000-Exit.
     exit.
*
 Report section.
*==============
*
 RD  Vehicle-History-Report
     control      Final
     Page Limit   56
     Heading      1
     First Detail 8
     Last  Detail 54.
*
 01  Hist-Head  Type Page Heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  60     pic x(56)   source WS-Display-Name.
     03  line  3.
         05  col   1                 value "Current mileage:".
         05  col  18     pic zz,zzz,zz9 source WS-Current-Miles.
         05  col  32                 value "(as of ".
         05  col  39     pic x(10)   source WS-As-Of-Date.
         05  col  49                 value ")".
     03  line  4.
         05  col   1                 value "Last service:".
         05  col  16     pic x(25)   source WS-Ovr-Last-Fmt.
     03  line  5.
         05  col   1                 value "Total services:".
         05  col  17     pic zzz9    source WS-Hist-Count.
         05  col  24                 value "Showing:".
         05  col  33     pic zzz9    source WS-Keep-Count
                                     present when WS-Filter-Applied = "Y".
         05  col  24                 value "            "
                                     present when WS-Filter-Applied not = "Y".
     03  line  6.
         05  col   1                 value "Total cost:".
         05  col  13     pic $$$,$$$,$$9.99   source WS-Total-Cost
                                     present when WS-Total-Cost  not = zero.
     03  line  8.
         05  col   1                 value "Date".
         05  col  13                 value "Mileage".
         05  col  27                 value "Rule".
         05  col  69                 value "Performed By".
         05  col  89                 value "Cost".
         05  col 103                 value "Notes".
*
 01  Hist-Detail  type is detail.
     03  line + 1.
         05  col   1     pic x(10)   source KE-Date         (Keep-Idx).
         05  col  13     pic x(12)   source KE-Mileage      (Keep-Idx).
         05  col  27     pic x(40)   source KE-Rule         (Keep-Idx).
         05  col  69     pic x(18)   source KE-Performed-By (Keep-Idx).
         05  col  89     pic x(12)   source KE-Cost         (Keep-Idx).
         05  col 103     pic x(30)   source KE-Notes        (Keep-Idx).
*
 01  Hist-No-Entries  type is detail.
     03  line + 1.
         05  col   1                 value "No history entries found.".
*
