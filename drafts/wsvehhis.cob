*****************************************************
*                                                    *
*   Record Definition For Vehicle Service History   *
*         (Many Records Per Vehicle, Any Order)      *
*****************************************************
*
* 09/12/94 vbc - Created for VM000.001.
* 14/01/95 vbc - Hst-Rule-Key widened to x(50) to carry
*                item/verb/phase, matches Rul- key build.
* 02/02/95 vbc - Mileage & Cost presence flags added -
*                absent must not print as zero, see VM018.
* 19/09/06 rgc - Added 88s off Hst-Mileage-Flag and Hst-Cost-Flag.
*
 01  VM-History-Record.
     03  Hst-Rule-Key             pic x(50).
*                                    item/verb[/phase]
     03  Hst-Date                 pic x(10).
*                                    ISO ccyy-mm-dd
     03  Hst-Mileage              pic 9(7)    comp.
     03  Hst-Mileage-Flag         pic x.
         88  Hst-Mileage-Known        value "Y".
     03  Hst-Performed-By         pic x(20).
*                                    spaces = unknown
     03  Hst-Cost                 pic 9(5)v99 comp-3.
     03  Hst-Cost-Flag            pic x.
         88  Hst-Cost-Known           value "Y".
     03  Hst-Notes                pic x(60).
     03  filler                   pic x(20).
*
