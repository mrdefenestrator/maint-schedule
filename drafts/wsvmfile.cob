*
* Files used by the Vehicle Maintenance (VM) suite.
*
* 02/02/95 vbc - Created for VM000.001, trimmed down
*                from the full wsnames.cob table - VM
*                only ever has the six files below, no
*                GL tie-up is planned for this job.
* 09/03/95 vbc - Vmopts run-options file added as file-06,
*                picked up by VMSTATUS and VMHIST - optional,
*                defaults apply when it is not present.
* 19/09/06 rgc - Added an 88 off VM-File-Defs-Count - the
*                comment under it has said "MUST match the
*                occurs above" for eleven years, now it checks.
*
 01  VM-File-Defs.
     02  vm-file-defs-a.
         03  file-01          pic x(532)  value "vehmast.dat".
*                                            VEHICLE-MASTER
         03  file-02          pic x(532)  value "vehrule.dat".
*                                            RULES-FILE
         03  file-03          pic x(532)  value "vehhist.dat".
*                                            HISTORY-FILE
         03  file-04          pic x(532)  value "vmstatus.prt".
*                                            STATUS-REPORT
         03  file-05          pic x(532)  value "vmhist.prt".
*                                            HISTORY-REPORT
         03  file-06          pic x(532)  value "vmopts.dat".
*                                            run options, optional
     02  filler         redefines vm-file-defs-a.
         03  VM-File-Names    pic x(532)  occurs 6.
     02  VM-File-Defs-Count   binary-short value 6.
         88  VM-File-Count-Valid  value 6.
*                                MUST match the occurs above
     02  VM-File-os-Delimiter pic x.
*
