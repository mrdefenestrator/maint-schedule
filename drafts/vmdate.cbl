 identification          division.
*================================
*
      program-id.         vmdate.
*
*    author.              V. B. Coen.
*    installation.        Applewood Computers.
*    date-written.        14/03/84.
*    date-compiled.
*    security.            Applewood Computers - Internal Use Only.
*
*    remarks.             Calendar date arithmetic for the Vehicle
*                         Maintenance (VM) suite - add whole months
*                         to a date clamping the day of month, add
*                         whole days to a date, and return the
*                         number of days between two dates.  Kept
*                         as its own called module, same as maps04
*                         does date pack/unpack for the rest of the
*                         house, so every VM program gets the same
*                         calendar answer.
*
*    called modules.      None.
*    files used.          None - works entirely on Linkage dates.
*
* Changes:
* 14/03/84 vbc -       Created - Add-Months and Add-Days only,
*                      2 digit year, for the workshop scheduling
*                      job.
* 02/11/86 vbc -   .01 Add-Days rewritten, old version mishandled
*                      a carry across a leap February.
* 19/07/91 rjh -   .02 Function 3, Days-Between, added - ordinal
*                      day count since 01/01/0001, copes with
*                      Date-1 after Date-2 (returns a negative
*                      count), engine needs this for "already
*                      overdue" cases.
* 02/02/95 vbc -   .03 Picked up by the new VM (Vehicle
*                      Maintenance) suite - Days-Between shared
*                      Year/Month/Day work area tidied up so
*                      VMSTATUS can call it without parking two
*                      sets of broken-down dates in step by hand.
* 08/01/99 vbc -       Y2K Century now carried in full in the date
*                      string (ccyy-mm-dd) - internal year fields
*                      widened to 4 digits throughout, windowing
*                      dropped as a bad idea for a 1900/2000
*                      rollover.
* 14/01/99 vbc -       Y2K follow-up - VM suite and payroll both
*                      re-run against the 01/01/2000 and 29/02/2000
*                      test dates per the house checklist, no
*                      further change needed.
* 11/06/03 klm -   .04 Leap year test corrected for century years -
*                      2000 was being treated as non-leap.
* 19/09/06 rgc -       Removed the UPSI-0 debug switch and vmd-debug-
*                      sw - carried over from the old maps04 template
*                      this module started from, never set or tested
*                      by anything that calls in here.
*
*************************************************************************
*
 environment              division.
*================================
*
 data                     division.
*================================
*
 working-storage          section.
*------------------------
*
 77  vmd-prog-name            pic x(17)   value "vmdate v1.04.".
*
 01  vmd-days-in-month.
     03  filler               pic 99      value 31.
     03  filler               pic 99      value 28.
     03  filler               pic 99      value 31.
     03  filler               pic 99      value 30.
     03  filler               pic 99      value 31.
     03  filler               pic 99      value 30.
     03  filler               pic 99      value 31.
     03  filler               pic 99      value 31.
     03  filler               pic 99      value 30.
     03  filler               pic 99      value 31.
     03  filler               pic 99      value 30.
     03  filler               pic 99      value 31.
 01  vmd-dim-tbl  redefines  vmd-days-in-month.
     03  vmd-dim              pic 99      occurs 12.
*
 01  vmd-work.
     03  vmd-y1               pic 9(4)    comp.
     03  vmd-m1               pic 99      comp.
     03  vmd-d1               pic 99      comp.
     03  vmd-y2               pic 9(4)    comp.
     03  vmd-m2               pic 99      comp.
     03  vmd-d2               pic 99      comp.
     03  vmd-chk-year         pic 9(4)    comp.
     03  vmd-scr-m            pic 99      comp.
     03  vmd-month-tot        pic s9(5)   comp.
     03  vmd-days-left        pic s9(5)   comp.
     03  vmd-this-dim         pic 99      comp.
     03  vmd-ordinal-1        pic 9(7)    comp.
     03  vmd-ordinal-2        pic 9(7)    comp.
     03  vmd-leap-sw          pic x.
         88  vmd-leap-year            value "Y".
         88  vmd-not-leap-year        value "N".
*
 01  vmd-work-date-1.
     03  vmd-wd1-str          pic x(10).
 01  vmd-work-date-1-brk  redefines  vmd-work-date-1.
     03  vmd-wd1-year         pic 9(4).
     03  filler               pic x.
     03  vmd-wd1-month        pic 99.
     03  filler               pic x.
     03  vmd-wd1-day          pic 99.
*
 01  vmd-work-date-2.
     03  vmd-wd2-str          pic x(10).
 01  vmd-work-date-2-brk  redefines  vmd-work-date-2.
     03  vmd-wd2-year         pic 9(4).
     03  filler               pic x.
     03  vmd-wd2-month        pic 99.
     03  filler               pic x.
     03  vmd-wd2-day          pic 99.
*
 linkage                  section.
*------------------------
*
 copy  "wsvmdate.cob".
*
 procedure division using vmd-linkage.
*=====================================
*
 aa000-Main.
     move     zero  to  vmd-return-code.
     if       vmd-function = 1
              perform  bb000-Add-Months    thru  bb000-Exit
              go to    aa000-Exit.
     if       vmd-function = 2
              perform  cc000-Add-Days      thru  cc000-Exit
              go to    aa000-Exit.
     if       vmd-function = 3
              perform  dd000-Days-Between  thru  dd000-Exit
              go to    aa000-Exit.
     move     1  to  vmd-return-code.
*
 aa000-Exit.
     goback.
*
*********************************************************
*  Function 1 - add whole Vmd-Count months to Vmd-Date-1 *
*  clamping the day of month to the target month's last  *
*  day (Jan 31 + 1 month = Feb 28/29).  Result in         *
*  Vmd-Date-2.                                            *
*********************************************************
 bb000-Add-Months.
     move     vmd-date-1  to  vmd-wd1-str.
     move     vmd-wd1-year   to  vmd-y1.
     move     vmd-wd1-month  to  vmd-m1.
     move     vmd-wd1-day    to  vmd-d1.
     if       vmd-y1 = zero or vmd-m1 = zero or vmd-m1 > 12
              move  1  to  vmd-return-code
              go to bb000-Exit.
*
     compute  vmd-month-tot = vmd-m1 - 1 + vmd-count.
     compute  vmd-y2 = vmd-y1 + (vmd-month-tot / 12).
     compute  vmd-m2 = (vmd-month-tot  -  ((vmd-month-tot / 12) * 12)) + 1.
*                                    integer divide truncates, as COBOL
*                                    always has for an integer receiver,
*                                    giving us the month modulo for free
*
     move     vmd-y2  to  vmd-chk-year.
     perform  zz000-Set-Leap-Switch  thru  zz000-Exit.
     move     vmd-m2  to  vmd-this-dim.
     move     vmd-dim (vmd-this-dim)  to  vmd-this-dim.
     if       vmd-m2 = 2 and vmd-leap-year
              add  1  to  vmd-this-dim.
     move     vmd-d1  to  vmd-d2.
     if       vmd-d1 > vmd-this-dim
              move  vmd-this-dim  to  vmd-d2.
*
     move     vmd-y2  to  vmd-wd2-year.
     move     vmd-m2  to  vmd-wd2-month.
     move     vmd-d2  to  vmd-wd2-day.
     move     "-"     to  vmd-work-date-2-brk  (5:1)
                          vmd-work-date-2-brk  (8:1).
     move     vmd-wd2-str  to  vmd-date-2.
*
 bb000-Exit.
     exit.
*
*********************************************************
*  Function 2 - add whole Vmd-Count days to Vmd-Date-1,  *
*  rolling forward across month and year ends.  Result   *
*  in Vmd-Date-2.  Count is never negative for this job - *
*  see VMSTATUS bb000, the fractional-month remainder is  *
*  always a positive few days.                             *
*********************************************************
 cc000-Add-Days.
     move     vmd-date-1  to  vmd-wd1-str.
     move     vmd-wd1-year   to  vmd-y2.
     move     vmd-wd1-month  to  vmd-m2.
     move     vmd-wd1-day    to  vmd-d2.
     if       vmd-y2 = zero or vmd-m2 = zero or vmd-m2 > 12
              move  1  to  vmd-return-code
              go to cc000-Exit.
*
     add      vmd-count  to  vmd-d2.
*
 cc010-Carry-Loop.
     perform  zz010-Dim-For-Y2-M2  thru  zz010-Exit.
     if       vmd-d2  not >  vmd-this-dim
              go to  cc010-Carry-Done.
     subtract vmd-this-dim  from  vmd-d2.
     add      1  to  vmd-m2.
     if       vmd-m2  >  12
              move  1  to  vmd-m2
              add   1  to  vmd-y2.
     go to    cc010-Carry-Loop.
*
 cc010-Carry-Done.
     move     vmd-y2  to  vmd-wd2-year.
     move     vmd-m2  to  vmd-wd2-month.
     move     vmd-d2  to  vmd-wd2-day.
     move     "-"     to  vmd-work-date-2-brk  (5:1)
                          vmd-work-date-2-brk  (8:1).
     move     vmd-wd2-str  to  vmd-date-2.
*
 cc000-Exit.
     exit.
*
*********************************************************
*  Function 3 - Vmd-Days-Out = Vmd-Date-2 minus Vmd-Date-1 *
*  in whole days, by converting both dates to a day count   *
*  since 01/01/0001 (proleptic Gregorian, good enough for    *
*  any date this job will ever see) and subtracting.          *
*********************************************************
 dd000-Days-Between.
     move     vmd-date-1  to  vmd-wd1-str.
     move     vmd-date-2  to  vmd-wd2-str.
     if       vmd-wd1-year = zero or vmd-wd2-year = zero
              move  1  to  vmd-return-code
              go to dd000-Exit.
*
     move     vmd-wd1-year   to  vmd-y1.
     move     vmd-wd1-month  to  vmd-m1.
     move     vmd-wd1-day    to  vmd-d1.
     perform  zz020-Ordinal-Of-Y1-M1-D1  thru  zz020-Exit.
     move     vmd-ordinal-1  to  vmd-ordinal-2.
*                                    parks Date-1's ordinal
     move     vmd-wd2-year   to  vmd-y1.
     move     vmd-wd2-month  to  vmd-m1.
     move     vmd-wd2-day    to  vmd-d1.
     perform  zz020-Ordinal-Of-Y1-M1-D1  thru  zz020-Exit.
     compute  vmd-days-out = vmd-ordinal-1 - vmd-ordinal-2.
*
 dd000-Exit.
     exit.
*
*********************************************************
*  Local helpers.                                          *
*********************************************************
 zz000-Set-Leap-Switch.
     move     "N"  to  vmd-leap-sw.
     divide   vmd-chk-year  by  4  giving  vmd-month-tot  remainder  vmd-days-left.
     if       vmd-days-left  not =  zero
              go to  zz000-Exit.
     divide   vmd-chk-year  by  100  giving  vmd-month-tot  remainder  vmd-days-left.
     if       vmd-days-left  not =  zero
              move  "Y"  to  vmd-leap-sw
              go to  zz000-Exit.
     divide   vmd-chk-year  by  400  giving  vmd-month-tot  remainder  vmd-days-left.
     if       vmd-days-left  =  zero
              move  "Y"  to  vmd-leap-sw.
*
 zz000-Exit.
     exit.
*
 zz010-Dim-For-Y2-M2.
     move     vmd-y2  to  vmd-chk-year.
     perform  zz000-Set-Leap-Switch  thru  zz000-Exit.
     move     vmd-m2  to  vmd-this-dim.
     move     vmd-dim (vmd-this-dim)  to  vmd-this-dim.
     if       vmd-m2 = 2 and vmd-leap-year
              add  1  to  vmd-this-dim.
*
 zz010-Exit.
     exit.
*
*  Ordinal day number for Vmd-Y1/Vmd-M1/Vmd-D1 - does not
*  disturb those three, result left in Vmd-Ordinal-1.
*
 zz020-Ordinal-Of-Y1-M1-D1.
     compute  vmd-month-tot = vmd-y1 - 1.
     compute  vmd-ordinal-1 = (vmd-month-tot * 365) + (vmd-month-tot / 4)
                            - (vmd-month-tot / 100) + (vmd-month-tot / 400).
     move     vmd-y1  to  vmd-chk-year.
     perform  zz000-Set-Leap-Switch  thru  zz000-Exit.
     move     1  to  vmd-scr-m.
*
 zz020-Month-Loop.
     if       vmd-scr-m  not <  vmd-m1
              go to  zz020-Month-Done.
     move     vmd-scr-m  to  vmd-this-dim.
     move     vmd-dim (vmd-this-dim)  to  vmd-this-dim.
     if       vmd-scr-m = 2 and vmd-leap-year
              add  1  to  vmd-this-dim.
     add      vmd-this-dim  to  vmd-ordinal-1.
     add      1  to  vmd-scr-m.
     go to    zz020-Month-Loop.
*
 zz020-Month-Done.
     add      vmd-d1  to  vmd-ordinal-1.
*
 zz020-Exit.
     exit.
*
