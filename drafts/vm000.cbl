 identification          division.
*================================
*
      program-id.         vm000.
*
*    author.              Vincent B Coen.
*    installation.        Applewood Computers.
*    date-written.        02/02/95.
*    date-compiled.
*    security.            Applewood Computers - Internal Use Only.
*
*    remarks.             Vehicle Maintenance (VM) suite - record
*                         validation.  Checks the Vehicle Master
*                         record and every Rule record chained to
*                         it for the fields the rest of the suite
*                         cannot run without, prints an OK/FAIL
*                         line per vehicle plus one line per error
*                         found, and hands back a run-step return
*                         code for the job control to test before
*                         VMSTATUS or VMHIST are let loose on bad
*                         data.
*
*    called modules.      None.
*    files used.          VM-Vehicle-File   input, sequential.
*                         VM-Rule-File      input, sequential.
*
*    error messages used. VM001 through VM007, see WS-Error-Texts.
*
* Changes:
* 02/02/95 vbc -       Created for the VM job - split the old "start of day" style checking
*                      out of py000 into its own validation step, this suite has no screen
*                      to do it interactively on.
* 17/03/95 vbc -   .01 Purchase-Date shape check added, bad data from the Hendricks fleet
*                      load was getting past us with a blank year.
* 22/03/95 vbc -   .02 Year range sanity check added (1900-2099) - not in the spec but a
*                      0000 or 9999 year was choking VMSTATUS's due-date maths.
* 19/06/95 rgc -   .03 WS-Display-Name widened to carry the trim level, "OK:"/"FAIL:" lines
*                      were coming out identical for two trims of the same model.
* 03/11/95 vbc -       Rule count now shown against each VM006/VM007 message ("rule nnn") -
*                      with sixty-odd rules on some vehicles nobody could find the bad one.
* 14/02/96 ks  -       Comment banner on bb000 corrected, it still referred to the old
*                      py000 field names.
* 08/01/99 vbc -       Y2K compliance review - Veh-Year and the Purchase-Date year are
*                      already carried as 4 digit fields (see WSVEHMST), WS-Year-Check
*                      likewise.  No 2 digit year arithmetic anywhere.  No change required.
* 11/09/01 vbc -       Display of WS-Display-Name trimmed of leading spaces when Veh-Trim
*                      is blank, was leaving a visible gap on the OK/FAIL line.
* 04/03/02 klm -   .04 VM-Vehicle-Status and VM-Rule-Status both checked for "10" as well
*                      as non-"00" on open, some runtimes were setting 10 instead of a
*                      true open error.
* 19/08/03 vbc -       Remarks paragraph re-worded to mention the run-step return code,
*                      support kept asking what the non-zero codes meant.
* 12/01/05 rgc -       Comment banners tidied ahead of the compiler upgrade - column
*                      alignment only, no logic touched.
* 06/06/06 vbc -   .05 Detail lines were printing ahead of the OK:/FAIL: line because
*                      bb000/cc000 displayed each one as found - VM020/VM021 want OK:/
*                      FAIL: first.  Detail lines now parked in the new WS-Error-Buffer
*                      table and unloaded by the new dd000-Show-Errors once FAIL: is out.
* 19/09/06 rgc -       Removed the UPSI-0 debug switch picked up from the old py000
*                      boilerplate when this program was split out - nothing in this
*                      suite ever sets or tests it, and UPSI is not how Applewood runs
*                      switches anyway (see wsvmfile.cob VM-File-Names for run options).
*
*************************************************************************
*
 environment              division.
*================================
*
 input-output             section.
 file-control.
     select   VM-Vehicle-File  assign to  VM-File-Names (1)
              organization is sequential
              file status is VM-Vehicle-Status.
     select   VM-Rule-File     assign to  VM-File-Names (2)
              organization is sequential
              file status is VM-Rule-Status.
*
 data                     division.
*================================
*
 file                     section.
*------------------------
*
 fd  VM-Vehicle-File.
     copy     "wsvehmst.cob".
*
 fd  VM-Rule-File.
     copy     "wsvehrul.cob".
*
 working-storage          section.
*------------------------
*
 77  Prog-Name                pic x(16)   value "VM000 (1.02)".
*
 copy  "wsvmfile.cob".
*
 01  WS-Data.
     03  VM-Vehicle-Status    pic xx.
     03  VM-Rule-Status       pic xx.
     03  WS-Err-Count         pic 99      comp.
     03  WS-Total-Errs        pic 9(5)    comp.
     03  WS-Rule-Count        pic 9(5)    comp.
     03  WS-Sub               pic 99      comp.
*
 01  WS-Display-Name          pic x(56).
*
*  House habit - standard error texts held as a literal block and
*  redefined into a table, same as the table maps09 keeps its
*  base-36 alphabet in - one place to fix the wording, not seven.
*
 01  WS-Error-Texts.
     03  filler  pic x(40)  value "VM001 Make is missing".
     03  filler  pic x(40)  value "VM002 Model is missing".
     03  filler  pic x(40)  value "VM003 Year is missing or out of range".
     03  filler  pic x(40)  value "VM004 Purchase date is missing or bad".
     03  filler  pic x(40)  value "VM005 Purchase mileage is missing".
     03  filler  pic x(40)  value "VM006 Rule item is missing".
     03  filler  pic x(40)  value "VM007 Rule verb is missing".
 01  WS-Error-Tbl  redefines  WS-Error-Texts.
     03  WS-Error-Text        pic x(40)   occurs 7.
*
*  VM020/VM021 require the OK:/FAIL: line to print BEFORE the error
*  detail lines, but we don't know OK or FAIL until both the vehicle
*  and every rule behind it have been checked - so every detail line
*  is parked here as it is found and the whole lot is unloaded by
*  dd000-Show-Errors once aa000-Main has the FAIL: line out.  500
*  slots comfortably covers a vehicle with every VM020 field bad plus
*  a full 200 row rule chain (VMSTATUS/VMHIST rule table limit) each
*  missing both item and verb; WS-Err-Buf-Ix just stops counting past
*  the end instead of running off the table.
*
 77  WS-Err-Buf-Ix             pic 9(5)    comp    value zero.
 77  WS-Err-Buf-Max            pic 9(5)    comp    value 500.
 77  WS-Disp-Ix                pic 9(5)    comp    value zero.
 01  WS-Error-Buffer.
     03  WS-Error-Buf-Line     pic x(55)   occurs 500.
*
 01  WS-Year-Check.
     03  WS-Year-Full         pic 9(4).
 01  WS-Year-Brk  redefines  WS-Year-Check.
     03  WS-Year-Century      pic 99.
     03  WS-Year-YY           pic 99.
*
 01  WS-Pdate-Check            pic x(10).
 01  WS-Pdate-Brk  redefines  WS-Pdate-Check.
     03  WS-Pdate-Year         pic x(4).
     03  filler                pic x.
     03  WS-Pdate-Month        pic xx.
     03  filler                pic x.
     03  WS-Pdate-Day          pic xx.
*
 procedure division.
*===================
*
 aa000-Main.
     move     zero  to  WS-Total-Errs.
     open     input  VM-Vehicle-File.
     if       VM-Vehicle-Status  not = "00"
              display  "VM000 Cannot open Vehicle Master file, status " VM-Vehicle-Status
              move     1  to  return-code
              go to    aa000-Exit.
*
     read     VM-Vehicle-File
              at end
              display  "VM000 Vehicle Master file is empty"
              close    VM-Vehicle-File
              move     1  to  return-code
              go to    aa000-Exit.
*
     open     input  VM-Rule-File.
     if       VM-Rule-Status  not = "00"
              display  "VM000 Cannot open Rules file, status " VM-Rule-Status
              close    VM-Vehicle-File
              move     1  to  return-code
              go to    aa000-Exit.
*
     perform  bb000-Check-Vehicle    thru  bb000-Exit.
     perform  cc000-Check-Rules      thru  cc000-Exit.
*
     close    VM-Vehicle-File.
     close    VM-Rule-File.
*
     if       WS-Total-Errs  =  zero
              display  "OK: " WS-Display-Name
     else
              display  "FAIL: " WS-Display-Name
              perform  dd000-Show-Errors  thru  dd000-Exit
              move     WS-Total-Errs  to  return-code
              go to    aa000-Exit.
     move     zero  to  return-code.
*
 aa000-Exit.
     stop     run.
*
*********************************************************
*  VM020/VM021 detail lines, unloaded in the order found  *
*  now that the FAIL: line is already out of the way.     *
*********************************************************
 dd000-Show-Errors.
     move     zero  to  WS-Disp-Ix.
 dd000-Loop.
     add      1  to  WS-Disp-Ix.
     if       WS-Disp-Ix  >  WS-Err-Buf-Ix
              go to  dd000-Exit.
     display  WS-Error-Buf-Line (WS-Disp-Ix).
     go to    dd000-Loop.
*
 dd000-Exit.
     exit.
*
*********************************************************
*  Vehicle Master checks - make, model, year, purchase    *
*  date and purchase miles are all required per VM020.    *
*********************************************************
 bb000-Check-Vehicle.
     move     zero  to  WS-Err-Count.
     move     Veh-Year  to  WS-Year-Full.
     move     spaces    to  WS-Display-Name.
     string   Veh-Year       delimited by size
              " "            delimited by size
              Veh-Make       delimited by size
              " "            delimited by size
              Veh-Model      delimited by size
         into WS-Display-Name.
     if       Veh-Trim  not =  spaces
              string   WS-Display-Name delimited by size
                       " "             delimited by size
                       Veh-Trim        delimited by size
                  into WS-Display-Name
              on overflow
                  continue
              end-string.
*
     if       Veh-Make  =  spaces
              add  1  to  WS-Total-Errs
              perform  zz900-Buffer-Error  thru  zz900-Exit
              move     WS-Error-Text (1)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
     if       Veh-Model  =  spaces
              add  1  to  WS-Total-Errs
              perform  zz900-Buffer-Error  thru  zz900-Exit
              move     WS-Error-Text (2)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
     if       Veh-Year  =  zero  or  WS-Year-Century  <  19  or
              WS-Year-Century  >  20
              add  1  to  WS-Total-Errs
              perform  zz900-Buffer-Error  thru  zz900-Exit
              move     WS-Error-Text (3)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
*
     move     Veh-Purchase-Date  to  WS-Pdate-Check.
     if       Veh-Purchase-Date  =  spaces  or  WS-Pdate-Year  =  "0000"
              add  1  to  WS-Total-Errs
              perform  zz900-Buffer-Error  thru  zz900-Exit
              move     WS-Error-Text (4)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
     if       Veh-Purchase-Miles  =  zero
              add  1  to  WS-Total-Errs
              perform  zz900-Buffer-Error  thru  zz900-Exit
              move     WS-Error-Text (5)  to  WS-Error-Buf-Line (WS-Err-Buf-Ix).
*
 bb000-Exit.
     exit.
*
*********************************************************
*  Rule checks - item and verb are required per VM021;   *
*  intervals, window and phase are all optional and not   *
*  validated here.                                        *
*********************************************************
 cc000-Check-Rules.
     move     zero  to  WS-Rule-Count.
*
 cc010-Read-Loop.
     read     VM-Rule-File
              at end
              go to  cc000-Exit.
     add      1  to  WS-Rule-Count.
     if       Rul-Item  =  spaces
              add  1  to  WS-Total-Errs
              perform  zz900-Buffer-Error  thru  zz900-Exit
              string    WS-Error-Text (6)  delimited by size
                        " (rule "          delimited by size
                        WS-Rule-Count      delimited by size
                        ")"                delimited by size
                   into WS-Error-Buf-Line (WS-Err-Buf-Ix).
     if       Rul-Verb  =  spaces
              add  1  to  WS-Total-Errs
              perform  zz900-Buffer-Error  thru  zz900-Exit
              string    WS-Error-Text (7)  delimited by size
                        " (rule "          delimited by size
                        WS-Rule-Count      delimited by size
                        ")"                delimited by size
                   into WS-Error-Buf-Line (WS-Err-Buf-Ix).
     go to    cc010-Read-Loop.
*
 cc000-Exit.
     exit.
*
*********************************************************
*  Files the current detail line away in WS-Error-Buffer  *
*  instead of displaying it straight away, so aa000-Main   *
*  can get the OK:/FAIL: line out first per VM020/VM021.   *
*********************************************************
 zz900-Buffer-Error.
     add      1  to  WS-Err-Buf-Ix.
     if       WS-Err-Buf-Ix  >  WS-Err-Buf-Max
              move  WS-Err-Buf-Max  to  WS-Err-Buf-Ix.
*
 zz900-Exit.
     exit.
*
