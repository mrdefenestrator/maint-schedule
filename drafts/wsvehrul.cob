*****************************************************
*                                                    *
*   Record Definition For Maintenance Rule Record   *
*        (Many Records Per Vehicle, Order Kept)      *
*****************************************************
*  Key = Rul-Item / Rul-Verb [ / Rul-Phase ]  - built
*  at run time in Ws, not stored, see VMSTATUS zz020.
*
* 09/12/94 vbc - Created for VM000.001.
* 14/01/95 vbc - Severe-use intervals added (Rul-Sev-*).
* 02/02/95 vbc - Start/Stop-Miles activity window added,
*                default Start 0, Stop 999999999.
* 19/09/06 rgc - Added 88s off the four Int/Sev presence flags
*                and Rul-Aftermarket.
*
 01  VM-Rule-Record.
     03  Rul-Item                 pic x(30).
     03  Rul-Verb                 pic x(10).
     03  Rul-Phase                pic x(10).
*                                    spaces = none
     03  Rul-Int-Miles            pic 9(7)    comp.
     03  Rul-Int-Miles-Flag       pic x.
         88  Rul-Int-Miles-Given      value "Y".
     03  Rul-Int-Months           pic 9(3)v9  comp-3.
     03  Rul-Int-Months-Flag      pic x.
         88  Rul-Int-Months-Given     value "Y".
     03  Rul-Sev-Miles            pic 9(7)    comp.
     03  Rul-Sev-Miles-Flag       pic x.
         88  Rul-Sev-Miles-Given      value "Y".
     03  Rul-Sev-Months           pic 9(3)v9  comp-3.
     03  Rul-Sev-Months-Flag      pic x.
         88  Rul-Sev-Months-Given     value "Y".
     03  Rul-Start-Miles          pic 9(9)    comp.
*                                    default zero
     03  Rul-Stop-Miles           pic 9(9)    comp.
*                                    default 999999999
     03  Rul-Aftermarket          pic x.
         88  Rul-Is-Aftermarket       value "Y".
*                                    Y = aftermarket part
     03  Rul-Notes                pic x(60).
     03  filler                   pic x(12).
*
