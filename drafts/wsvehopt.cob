*****************************************************
*                                                    *
*   Working Storage For Run Options / Switches      *
*        Used By VMSTATUS And VMHIST                 *
*****************************************************
*  Split out of the old wspyparam1 style flag block - this
*  one doubles as both the Working-Storage layout and the
*  FD record for Vmopts, the optional run-options file
*  VMSTATUS and VMHIST read at start up (see wsvmfile.cob
*  file-06).   No Vmopts, or an empty one, means the book
*  defaults below apply - see aa020-Open-Options.
*
* 02/02/95 vbc - Created for VM000.001.
* 09/03/95 vbc - Exclude-Verb table widened to 10, was
*                5, ran out on the Hendricks fleet job.
* 09/03/95 vbc - Record re-purposed as the Vmopts FD layout
*                as well as a plain Working-Storage block -
*                was PARM-card only, the chained-job route
*                could not carry the exclude-verb table.
* 19/09/06 rgc - Added 88s off the Y/N and coded-value fields
*                below - none had any before now.
*
 01  VM-Run-Options.
     03  Opt-Severe-Mode          pic x.
         88  Opt-Severe-Mode-On       value "Y".
*                                    Y = use severe intervals
     03  Opt-Due-Soon-Miles       pic 9(7)    comp.
*                                    default 1000
     03  Opt-Due-Soon-Months      pic 9(3)v9  comp-3.
*                                    default 1.0  ( = 30 days )
     03  Opt-Status-Filter        pic 9.
         88  Opt-Status-Filter-None   value 0.
*                                    0 = none, else Due-Status
*                                    value to keep, see VM035
     03  Opt-Exclude-Verb-Count   pic 99      comp.
     03  Opt-Exclude-Verb-Tbl    occurs 10.
         05  Opt-Exclude-Verb     pic x(10).
*                                    compared case-insensitive
     03  Opt-Hist-Sort-Field      pic 9.
         88  Opt-Hist-Sort-By-Date    value 1.
         88  Opt-Hist-Sort-By-Mileage value 2.
         88  Opt-Hist-Sort-By-Rule    value 3.
*                                    1=date 2=mileage 3=rule-key
     03  Opt-Hist-Sort-Asc        pic x.
         88  Opt-Hist-Sort-Ascending  value "Y".
*                                    Y = ascending, N = descending
*                                    ( descending is the default )
     03  Opt-Hist-Key-Filter      pic x(50).
*                                    spaces = no filter, else
*                                    case-insensitive substring
     03  Opt-Hist-Key-Filter-Flag pic x.
         88  Opt-Hist-Key-Filter-On   value "Y".
     03  Opt-Hist-Min-Date        pic x(10).
     03  Opt-Hist-Min-Date-Flag   pic x.
         88  Opt-Hist-Min-Date-On     value "Y".
     03  filler                   pic x(14).
*
