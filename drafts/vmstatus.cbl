 identification          division.
*================================
*
      program-id.         vmstatus.
*
*    author.              Vincent B Coen.
*    installation.        Applewood Computers.
*    date-written.        02/02/95.
*    date-compiled.
*    security.            Applewood Computers - Internal Use Only.
*
*    remarks.             Vehicle Maintenance (VM) suite - service
*                         due engine and Status report.  Reads one
*                         vehicle's master, rule and history
*                         records, works out what is due and what
*                         is overdue, and prints the Status report
*                         using Report Writer the same way vacprint
*                         and pyrgstr do for the payroll side.
*
*    called modules.      VMDATE  - calendar date arithmetic.
*    files used.          VM-Vehicle-File   input,  sequential.
*                         VM-Rule-File      input,  sequential.
*                         VM-History-File   input,  sequential.
*                         VM-Options-File   input,  sequential, optional.
*                         VM-Status-Print   output, line sequential.
*
* Changes:
* 02/02/95 vbc -       Created for the VM job, built from vacprint's
*                      Report Writer shell.
* 09/03/95 vbc -   .01 Severe-mode interval selection added, run
*                      options now read from Vmopts when present.
* 17/03/95 vbc -   .02 Exclude-verb list widened to 10 entries (see
*                      wsvehopt.cob), Hendricks fleet job ran dry.
* 22/03/95 vbc -   .03 "Whichever comes first" status combine fixed
*                      to keep the WORSE (lower-valued) of the miles
*                      and date classification - was keeping the
*                      date one unconditionally.
* 29/03/95 vbc -   .04 Candidate-service sort key redefined as one
*                      17-byte string so the "prefer a mileage,
*                      else latest date" compare is a single
*                      relational test, not four IFs.
* 14/08/95 rgc -       Due-soon threshold now read per vehicle class from Vmopts, not one flat figure.
* 20/03/96 ks  -       Zero-suppressed Veh-Current-Miles when a vehicle has no history at all.
* 18/04/97 vbc -   .05 Summary count of vehicles due/overdue fixed - was counting a vehicle twice
*                      when it had both a due and an overdue rule outstanding.
* 09/09/97 vbc -       WS-Rule-Table widened from 100 to 200 entries, Hendricks fleet vehicles
*                      carrying more rules than quoted originally.
* 21/01/98 rjh -   .06 Status filter run option added (Vmopts STATUS=DUE/OVERDUE/ALL).
* 08/01/99 vbc -       Y2K compliance review - Veh-As-Of-Date and WS-Sys-Date both already carry
*                      a 4 digit year.  No change required.
* 14/03/00 vbc -   .07 "Time Left" column added to the Status
*                      report, shown as miles or days to the next
*                      due point, whichever the rule is tracking.
* 02/10/01 vbc -       Mileage-present and cost-present indicator
*                      bytes added to the candidate-service work
*                      area.
* 07/02/05 vbc -       Comment banners tidied ahead of the compiler
*                      upgrade - no logic touched.
* 19/09/06 rgc -       Removed the UPSI-0 debug switch and vm-debug-
*                      sw, never set or tested anywhere in this
*                      program; also changed WS-Days-Remaining and
*                      WS-Due-Soon-Days (and the matching Due-Miles-
*                      Remaining/Due-Days-Remaining in WSVEHDUE) from
*                      comp-3 to comp - the house only packs
*                      fractional money/rate fields, these are whole
*                      numbers.
*
*************************************************************************
*
 environment              division.
*================================
*
 input-output             section.
 file-control.
     select   VM-Vehicle-File  assign to  VM-File-Names (1)
              organization is sequential
              file status is VM-Vehicle-Status.
     select   VM-Rule-File     assign to  VM-File-Names (2)
              organization is sequential
              file status is VM-Rule-Status.
     select   VM-History-File  assign to  VM-File-Names (3)
              organization is sequential
              file status is VM-History-Status.
     select   VM-Status-Print  assign to  VM-File-Names (4)
              organization is line sequential
              file status is VM-Print-Status.
     select   VM-Options-File  assign to  VM-File-Names (6)
              organization is sequential
              file status is VM-Options-Status.
*
 data                     division.
*================================
*
 file                     section.
*------------------------
*
 fd  VM-Vehicle-File.
     copy     "wsvehmst.cob".
*
 fd  VM-Rule-File.
     copy     "wsvehrul.cob".
*
 fd  VM-History-File.
     copy     "wsvehhis.cob".
*
 fd  VM-Options-File.
     copy     "wsvehopt.cob".
*
 fd  VM-Status-Print
     reports are Vehicle-Status-Report.
*
 working-storage          section.
*------------------------
*
 77  Prog-Name                pic x(19)   value "VMSTATUS (1.04)".
*
 copy  "wsvmfile.cob".
*
 01  WS-File-Status.
     03  VM-Vehicle-Status    pic xx.
     03  VM-Rule-Status       pic xx.
     03  VM-History-Status    pic xx.
     03  VM-Print-Status      pic xx.
     03  VM-Options-Status    pic xx.
*
 01  WS-Counters.
     03  WS-Rule-Count        pic 9(5)    comp.
     03  WS-Hist-Count        pic 9(5)    comp.
     03  WS-Due-Count         pic 9(5)    comp.
     03  Rule-Ix              pic 9(5)    comp.
     03  Hist-Ix              pic 9(5)    comp.
     03  Due-Ix               pic 9(5)    comp.
     03  Sort-Ix              pic 9(5)    comp.
     03  WS-Trailing          pic 99      comp.
     03  WS-Item-Len          pic 99      comp.
     03  WS-Verb-Len          pic 99      comp.
     03  WS-Phase-Len         pic 99      comp.
     03  WS-Excl-Ix           pic 99      comp.
*
*  Run options - defaults apply when Vmopts is not present, see
*  aa020-Open-Options below.
*
 01  WS-Run-Opts.
     03  WS-Severe-Mode        pic x       value "N".
     03  WS-Due-Soon-Miles     pic 9(7)    comp  value 1000.
     03  WS-Due-Soon-Months    pic 9(3)v9  comp-3  value 1.0.
     03  WS-Status-Filter      pic 9       value zero.
     03  WS-Excl-Verb-Count    pic 99      comp  value zero.
     03  WS-Excl-Verb-Tbl  occurs 10.
         05  WS-Excl-Verb      pic x(10).
*
*  Vehicle current state, derived per VM012/VM013.
*
 01  WS-Vehicle-State.
     03  WS-Current-Miles      pic 9(7)    comp.
     03  WS-As-Of-Date         pic x(10).
     03  WS-Display-Name       pic x(56).
*
*  Today's date, used only when Veh-As-Of-Date is blank.
*
 01  WS-Sys-Date               pic 9(8).
 01  WS-Sys-Date-Brk  redefines  WS-Sys-Date.
     03  WS-Sys-Year           pic 9(4).
     03  WS-Sys-Month          pic 99.
     03  WS-Sys-Day            pic 99.
 01  WS-Iso-Date                pic x(10).
 01  WS-Iso-Date-Brk  redefines  WS-Iso-Date.
     03  WS-Iso-Year            pic x(4).
     03  filler                 pic x.
     03  WS-Iso-Month           pic xx.
     03  filler                 pic x.
     03  WS-Iso-Day             pic xx.
*
*  Rule table - loaded once, order kept as read (VM030), minus any
*  rules dropped by the exclude-verb list.
*
 01  WS-Rule-Table.
     03  WS-Rule-Entry  occurs 200 times  indexed by Rule-Idx.
         05  TE-Item               pic x(30).
         05  TE-Verb               pic x(10).
         05  TE-Phase              pic x(10).
         05  TE-Int-Miles          pic 9(7)    comp.
         05  TE-Int-Miles-Flag     pic x.
         05  TE-Int-Months         pic 9(3)v9  comp-3.
         05  TE-Int-Months-Flag    pic x.
         05  TE-Sev-Miles          pic 9(7)    comp.
         05  TE-Sev-Miles-Flag     pic x.
         05  TE-Sev-Months         pic 9(3)v9  comp-3.
         05  TE-Sev-Months-Flag    pic x.
         05  TE-Start-Miles        pic 9(9)    comp.
         05  TE-Stop-Miles         pic 9(9)    comp.
         05  TE-Aftermarket        pic x.
         05  TE-Notes              pic x(60).
         05  TE-Base-Key           pic x(41).
         05  TE-Base-Key-Len       pic 99      comp.
         05  TE-Phase-Flag         pic x.
*
*  History table - loaded once, any order (VM031).
*
 01  WS-Hist-Table.
     03  WS-Hist-Entry  occurs 2000 times  indexed by Hist-Idx.
         05  HE-Rule-Key           pic x(50).
         05  HE-Date               pic x(10).
         05  HE-Mileage            pic 9(7)    comp.
         05  HE-Mileage-Flag       pic x.
         05  HE-Performed-By       pic x(20).
         05  HE-Cost               pic 9(5)v99 comp-3.
         05  HE-Cost-Flag          pic x.
*
*  Best-matching-service search work area.  The candidate key is
*  held both split and as one 17 byte string so "latest date, then
*  highest mileage" is a single relational compare, not four IFs.
*
 01  WS-Cand-Key.
     03  WS-Cand-Date          pic x(10).
     03  WS-Cand-Miles         pic 9(7).
 01  WS-Cand-Key-Str  redefines  WS-Cand-Key  pic x(17).
*
 01  WS-Best-Miles-Key.
     03  WS-Best-Miles-Date    pic x(10).
     03  WS-Best-Miles-Miles   pic 9(7).
 01  WS-Best-Miles-Key-Str  redefines  WS-Best-Miles-Key  pic x(17).
 01  WS-Best-Miles-Found       pic x       value "N".
*
 01  WS-Best-Any-Date          pic x(10).
 01  WS-Best-Any-Found         pic x       value "N".
*
*  Working copy of last-service data used while a rule is being
*  evaluated, and the due-point result itself.
*
 01  WS-Work.
     03  WS-Last-Miles         pic 9(7)    comp.
     03  WS-Last-Miles-Flag    pic x.
     03  WS-Last-Date          pic x(10).
     03  WS-Last-Date-Flag     pic x.
     03  WS-Chosen-Int-Miles       pic 9(7)    comp.
     03  WS-Chosen-Int-Miles-Flag  pic x.
     03  WS-Chosen-Int-Months      pic 9(3)v9  comp-3.
     03  WS-Chosen-Int-Months-Flag pic x.
     03  WS-Whole-Months           pic 9(5)    comp.
     03  WS-Frac-Tenths            pic 9(5)    comp.
     03  WS-Extra-Days             pic 99      comp.
     03  WS-Days-Remaining         pic s9(5)   comp.
     03  WS-Due-Soon-Days          pic s9(5)   comp.
     03  WS-Miles-Status           pic 9       comp.
     03  WS-Date-Status            pic 9       comp.
*
*  Computed service-due result for the rule now being worked on -
*  copied into VMDATE-MST001 / wsvehdue.cob's own layout so the
*  field names match the spec one for one.
*
 copy  "wsvehdue.cob".
*
*  Sorted results table - one entry per rule after the exclude and
*  status filters, printed in (status, item) order per VM050.
*
 01  WS-Due-Table.
     03  WS-Due-Entry  occurs 200 times  indexed by Sort-Idx.
         05  DE-Status             pic 9       comp.
         05  DE-Item               pic x(30).
         05  DE-Service            pic x(45).
         05  DE-Last-Done          pic x(25).
         05  DE-Due-Miles          pic x(12).
         05  DE-Due-Date           pic x(12).
         05  DE-Miles-Left         pic x(12).
         05  DE-Time-Left          pic x(12).
         05  DE-Status-Word        pic x(10).
*
*  Swap buffer for the bubble sort below - one entry's worth.
*
 01  WS-Due-Table-Swap.
     03  filler                    pic 9       comp.
     03  filler                    pic x(30).
     03  filler                    pic x(45).
     03  filler                    pic x(25).
     03  filler                    pic x(12).
     03  filler                    pic x(12).
     03  filler                    pic x(12).
     03  filler                    pic x(12).
     03  filler                    pic x(10).
*
 01  WS-Sort-Cmp-1.
     03  WS-Sort-Cmp-1-Status  pic 9.
     03  WS-Sort-Cmp-1-Item    pic x(30).
 01  WS-Sort-Cmp-1-Str  redefines  WS-Sort-Cmp-1  pic x(31).
*
 01  WS-Sort-Cmp-2.
     03  WS-Sort-Cmp-2-Status  pic 9.
     03  WS-Sort-Cmp-2-Item    pic x(30).
 01  WS-Sort-Cmp-2-Str  redefines  WS-Sort-Cmp-2  pic x(31).
*
*  Summary counts, accumulated over the UNFILTERED result set
*  before the status filter is applied (VM060).
*
 01  WS-Summary-Counts.
     03  WS-Cnt-Overdue        pic 9(5)    comp.
     03  WS-Cnt-Due-Soon       pic 9(5)    comp.
     03  WS-Cnt-Ok             pic 9(5)    comp.
     03  WS-Cnt-Inactive       pic 9(5)    comp.
     03  WS-Cnt-Unknown        pic 9(5)    comp.
*
*  Edited fields for header / formatting, built once per report.
*
 01  WS-Fmt-Miles              pic zz,zzz,zz9.
 01  WS-Fmt-Signed-Miles       pic -z,zzz,zz9.
 01  WS-Fmt-Cap-Verb           pic x(10).
 01  WS-Fmt-Months             pic zzz9.
 01  WS-Fmt-Days               pic 99.
*
*  VMDATE call linkage.
*
 copy  "wsvmdate.cob".
*
 procedure division.
*===================
*
 aa000-Main.
     move     zero  to  return-code.
     perform  aa010-Open-Required-Files   thru  aa010-Exit.
     perform  aa020-Open-Options          thru  aa020-Exit.
     perform  bb000-Read-Vehicle          thru  bb000-Exit.
     perform  cc000-Load-Rules            thru  cc000-Exit.
     perform  dd000-Load-History          thru  dd000-Exit.
     perform  ee000-Derive-Current-State  thru  ee000-Exit.
     perform  ff000-Evaluate-All-Rules    thru  ff000-Exit.
     perform  gg000-Sort-Results          thru  gg000-Exit.
     perform  hh000-Print-Report          thru  hh000-Exit.
     close    VM-Vehicle-File
              VM-Rule-File
              VM-History-File.
     goback.
*
*********************************************************
*  Opening the three input files the job cannot run       *
*  without.  No screen to warn on here, straight to        *
*  the job log and a non-zero return code.                 *
*********************************************************
 aa010-Open-Required-Files.
     open     input  VM-Vehicle-File.
     if       VM-Vehicle-Status  not = "00"
              display  "VMSTATUS Cannot open Vehicle Master, status " VM-Vehicle-Status
              move     1  to  return-code
              go to    aa010-Abort.
     open     input  VM-Rule-File.
     if       VM-Rule-Status  not = "00"
              display  "VMSTATUS Cannot open Rules file, status " VM-Rule-Status
              move     1  to  return-code
              go to    aa010-Abort.
     open     input  VM-History-File.
     if       VM-History-Status  not = "00"
              display  "VMSTATUS Cannot open History file, status " VM-History-Status
              move     1  to  return-code
              go to    aa010-Abort.
     go to    aa010-Exit.
*
 aa010-Abort.
     stop     run.
*
 aa010-Exit.
     exit.
*
*********************************************************
*  Run options are optional - Vmopts missing or empty      *
*  just means run with the book defaults (VM-Run-Opts       *
*  value clauses above already hold them).                  *
*********************************************************
 aa020-Open-Options.
     open     input  VM-Options-File.
     if       VM-Options-Status  not = "00"
              go to  aa020-Exit.
     read     VM-Options-File
              at end
              close  VM-Options-File
              go to  aa020-Exit.
     move     Opt-Severe-Mode          to  WS-Severe-Mode.
     move     Opt-Due-Soon-Miles       to  WS-Due-Soon-Miles.
     move     Opt-Due-Soon-Months      to  WS-Due-Soon-Months.
     move     Opt-Status-Filter        to  WS-Status-Filter.
     move     Opt-Exclude-Verb-Count   to  WS-Excl-Verb-Count.
     move     Opt-Exclude-Verb-Tbl     to  WS-Excl-Verb-Tbl.
     inspect  WS-Excl-Verb-Tbl  converting  "abcdefghijklmnopqrstuvwxyz"
                                         to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*                                 Vmopts verbs upper-cased here so the
*                                 cc010-Excl-Loop compare against
*                                 WS-Fmt-Cap-Verb is truly case-blind,
*                                 not just lucky on how the file was
*                                 keyed - see wsvehopt.cob remarks.
     close    VM-Options-File.
*
 aa020-Exit.
     exit.
*
*********************************************************
*  Vehicle Master is one record only per VM010.            *
*********************************************************
 bb000-Read-Vehicle.
     read     VM-Vehicle-File
              at end
              display  "VMSTATUS Vehicle Master file is empty"
              move     1  to  return-code
              stop     run.
*
     move     spaces  to  WS-Display-Name.
     string   Veh-Year       delimited by size
              " "            delimited by size
              Veh-Make       delimited by size
              " "            delimited by size
              Veh-Model      delimited by size
         into WS-Display-Name.
     if       Veh-Trim  not =  spaces
              string   WS-Display-Name delimited by size
                       " "             delimited by size
                       Veh-Trim        delimited by size
                  into WS-Display-Name
              on overflow continue
              end-string.
*
 bb000-Exit.
     exit.
*
*********************************************************
*  Load the rule table, building the base key (item/verb)  *
*  used for history look-up, and dropping any rule whose    *
*  verb is on the exclude list (VM040).                     *
*********************************************************
 cc000-Load-Rules.
     move     zero  to  WS-Rule-Count.
*
 cc010-Read-Loop.
     read     VM-Rule-File
              at end
              go to  cc000-Exit.
*
     move     zero  to  WS-Trailing.
     inspect  Rul-Verb  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Verb-Len = 10 - WS-Trailing.
     if       WS-Verb-Len  <  1
              move  1  to  WS-Verb-Len.
     move     spaces  to  WS-Fmt-Cap-Verb.
     move     Rul-Verb (1:WS-Verb-Len)  to  WS-Fmt-Cap-Verb (1:WS-Verb-Len).
     inspect  WS-Fmt-Cap-Verb  converting  "abcdefghijklmnopqrstuvwxyz"
                                        to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     move     zero  to  WS-Excl-Ix.
 cc010-Excl-Loop.
     add      1  to  WS-Excl-Ix.
     if       WS-Excl-Ix  >  WS-Excl-Verb-Count
              go to  cc020-Keep-Rule.
     if       WS-Fmt-Cap-Verb  =  WS-Excl-Verb (WS-Excl-Ix)
              go to  cc010-Read-Loop.
     go to    cc010-Excl-Loop.
*
 cc020-Keep-Rule.
     add      1  to  WS-Rule-Count.
     set      Rule-Idx  to  WS-Rule-Count.
     move     Rul-Item              to  TE-Item (Rule-Idx).
     move     Rul-Verb              to  TE-Verb (Rule-Idx).
     move     Rul-Phase             to  TE-Phase (Rule-Idx).
     move     Rul-Int-Miles         to  TE-Int-Miles (Rule-Idx).
     move     Rul-Int-Miles-Flag    to  TE-Int-Miles-Flag (Rule-Idx).
     move     Rul-Int-Months        to  TE-Int-Months (Rule-Idx).
     move     Rul-Int-Months-Flag   to  TE-Int-Months-Flag (Rule-Idx).
     move     Rul-Sev-Miles         to  TE-Sev-Miles (Rule-Idx).
     move     Rul-Sev-Miles-Flag    to  TE-Sev-Miles-Flag (Rule-Idx).
     move     Rul-Sev-Months        to  TE-Sev-Months (Rule-Idx).
     move     Rul-Sev-Months-Flag   to  TE-Sev-Months-Flag (Rule-Idx).
     move     Rul-Start-Miles       to  TE-Start-Miles (Rule-Idx).
     move     Rul-Stop-Miles        to  TE-Stop-Miles (Rule-Idx).
     move     Rul-Aftermarket       to  TE-Aftermarket (Rule-Idx).
     move     Rul-Notes             to  TE-Notes (Rule-Idx).
     if       Rul-Phase  not =  spaces
              move  "Y"  to  TE-Phase-Flag (Rule-Idx)
     else
              move  "N"  to  TE-Phase-Flag (Rule-Idx).
*
     move     zero  to  WS-Trailing.
     inspect  Rul-Item  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Item-Len = 30 - WS-Trailing.
     if       WS-Item-Len  <  1
              move  1  to  WS-Item-Len.
     move     spaces  to  TE-Base-Key (Rule-Idx).
     string   Rul-Item (1:WS-Item-Len)  delimited by size
              "/"                       delimited by size
              Rul-Verb (1:WS-Verb-Len)  delimited by size
         into TE-Base-Key (Rule-Idx).
     compute  TE-Base-Key-Len (Rule-Idx) = WS-Item-Len + 1 + WS-Verb-Len.
     go to    cc010-Read-Loop.
*
 cc000-Exit.
     exit.
*
*********************************************************
*  Load the history table, any order kept (VM031).         *
*********************************************************
 dd000-Load-History.
     move     zero  to  WS-Hist-Count.
*
 dd010-Read-Loop.
     read     VM-History-File
              at end
              go to  dd000-Exit.
     add      1  to  WS-Hist-Count.
     set      Hist-Idx  to  WS-Hist-Count.
     move     Hst-Rule-Key    to  HE-Rule-Key (Hist-Idx).
     move     Hst-Date        to  HE-Date (Hist-Idx).
     move     Hst-Mileage     to  HE-Mileage (Hist-Idx).
     move     Hst-Mileage-Flag to HE-Mileage-Flag (Hist-Idx).
     move     Hst-Performed-By to HE-Performed-By (Hist-Idx).
     move     Hst-Cost        to  HE-Cost (Hist-Idx).
     move     Hst-Cost-Flag   to  HE-Cost-Flag (Hist-Idx).
     go to    dd010-Read-Loop.
*
 dd000-Exit.
     exit.
*
*********************************************************
*  Current mileage / as-of date (VM012/VM013).              *
*********************************************************
 ee000-Derive-Current-State.
     if       Veh-Current-Miles-Flag  =  "Y"
              move  Veh-Current-Miles  to  WS-Current-Miles
     else
              perform  ee010-Max-Hist-Miles  thru  ee010-Exit
              if       WS-Best-Any-Found  =  "Y"
                       move  WS-Best-Miles-Miles  to  WS-Current-Miles
              else
                       move  Veh-Purchase-Miles  to  WS-Current-Miles.
*
     if       Veh-As-Of-Date  not =  spaces
              move  Veh-As-Of-Date  to  WS-As-Of-Date
     else
              accept  WS-Sys-Date  from  date  YYYYMMDD
              move    WS-Sys-Year  to  WS-Iso-Year
              move    WS-Sys-Month to WS-Iso-Month
              move    WS-Sys-Day   to WS-Iso-Day
              move    "-"          to WS-Iso-Date-Brk (5:1)
                                      WS-Iso-Date-Brk (8:1)
              move    WS-Iso-Date  to WS-As-Of-Date.
*
 ee000-Exit.
     exit.
*
*  Highest mileage across ALL history, used only for current-miles
*  derivation - not the per-rule search in zz000 below.
*
 ee010-Max-Hist-Miles.
     move     "N"  to  WS-Best-Any-Found.
     move     zero to  WS-Best-Miles-Miles.
     move     zero to  Hist-Ix.
 ee010-Loop.
     add      1  to  Hist-Ix.
     if       Hist-Ix  >  WS-Hist-Count
              go to  ee010-Exit.
     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
              if     HE-Mileage (Hist-Ix)  >  WS-Best-Miles-Miles
                     move  HE-Mileage (Hist-Ix)  to  WS-Best-Miles-Miles
                     move  "Y"                    to  WS-Best-Any-Found.
     go to    ee010-Loop.
*
 ee010-Exit.
     exit.
*
*********************************************************
*  Evaluate every kept rule, accumulate the UNFILTERED     *
*  summary counts, and keep only the ones that pass the     *
*  status filter for printing (VM050/VM060).                *
*********************************************************
 ff000-Evaluate-All-Rules.
     move     zero  to  WS-Due-Count.
     move     zero  to  WS-Cnt-Overdue   WS-Cnt-Due-Soon  WS-Cnt-Ok
                         WS-Cnt-Inactive  WS-Cnt-Unknown.
     move     zero  to  Rule-Ix.
 ff010-Loop.
     add      1  to  Rule-Ix.
     if       Rule-Ix  >  WS-Rule-Count
              go to  ff000-Exit.
     set      Rule-Idx  to  Rule-Ix.
     perform  zz000-Compute-Due-For-Rule  thru  zz000-Exit.
     evaluate Due-Status
         when 1  add  1  to  WS-Cnt-Overdue
         when 2  add  1  to  WS-Cnt-Due-Soon
         when 3  add  1  to  WS-Cnt-Ok
         when 4  add  1  to  WS-Cnt-Inactive
         when 5  add  1  to  WS-Cnt-Unknown
     end-evaluate.
     if       WS-Status-Filter  =  zero  or  Due-Status  =  WS-Status-Filter
              perform  zz900-Format-Due-Entry  thru  zz900-Exit.
     go to    ff010-Loop.
*
 ff000-Exit.
     exit.
*
*********************************************************
*  Bubble sort the kept results ascending by (status,       *
*  item) - the house has no SORT verb in this suite, same   *
*  as the old base36 table search in maps09, everything is  *
*  done by hand in a table.                                  *
*********************************************************
 gg000-Sort-Results.
     if       WS-Due-Count  <  2
              go to  gg000-Exit.
     move     1  to  Sort-Ix.
 gg010-Outer.
     if       Sort-Ix  >=  WS-Due-Count
              go to  gg000-Exit.
     move     Sort-Ix  to  Due-Ix.
 gg020-Inner.
     add      1  to  Due-Ix.
     if       Due-Ix  >  WS-Due-Count
              add  1  to  Sort-Ix
              go to  gg010-Outer.
     move     DE-Status (Sort-Ix)  to  WS-Sort-Cmp-1-Status.
     move     DE-Item   (Sort-Ix)  to  WS-Sort-Cmp-1-Item.
     move     DE-Status (Due-Ix)   to  WS-Sort-Cmp-2-Status.
     move     DE-Item   (Due-Ix)   to  WS-Sort-Cmp-2-Item.
     if       WS-Sort-Cmp-2-Str  <  WS-Sort-Cmp-1-Str
              move     WS-Due-Entry (Sort-Ix)  to  WS-Due-Table-Swap
              move     WS-Due-Entry (Due-Ix)   to  WS-Due-Entry (Sort-Ix)
              move     WS-Due-Table-Swap       to  WS-Due-Entry (Due-Ix).
     go to    gg020-Inner.
*
 gg000-Exit.
     exit.
*
*********************************************************
*  Print the Status report via Report Writer - header,     *
*  one detail per kept, sorted result, Final footing with   *
*  the summary counts (VM050).                               *
*********************************************************
 hh000-Print-Report.
     open     output  VM-Status-Print.
     initiate Vehicle-Status-Report.
     move     zero  to  Sort-Ix.
 hh010-Loop.
     add      1  to  Sort-Ix.
     if       Sort-Ix  >  WS-Due-Count
              go to  hh020-Done.
     set      Sort-Idx  to  Sort-Ix.
     generate Status-Detail.
     go to    hh010-Loop.
*
 hh020-Done.
     terminate Vehicle-Status-Report.
     close    VM-Status-Print.
*
 hh000-Exit.
     exit.
*
*********************************************************
*  Per-rule service-due calculation (VM050 business rule).  *
*********************************************************
 zz000-Compute-Due-For-Rule.
     move     spaces  to  VM-Due-Result.
     move     TE-Base-Key (Rule-Idx) (1:TE-Base-Key-Len (Rule-Idx))
              to  Due-Rule-Key.
*
     if       WS-Current-Miles  <  TE-Start-Miles (Rule-Idx)  or
              WS-Current-Miles  not <  TE-Stop-Miles (Rule-Idx)
              move  4  to  Due-Status
              go to zz000-Exit.
*
     perform  zz010-Find-Last-Service    thru  zz010-Exit.
     perform  zz020-Select-Intervals     thru  zz020-Exit.
     perform  zz030-Compute-Due-Miles    thru  zz030-Exit.
     perform  zz040-Compute-Due-Date     thru  zz040-Exit.
     perform  zz050-Classify-Status      thru  zz050-Exit.
*
 zz000-Exit.
     exit.
*
*  Search history for the best matching service - prefer the
*  latest-dated entry that also carries a mileage, else the
*  latest-dated entry of any kind (VM050 step 2).
*
 zz010-Find-Last-Service.
     move     "N"  to  WS-Best-Miles-Found  WS-Best-Any-Found.
     move     low-values  to  WS-Best-Miles-Key-Str  WS-Best-Any-Date.
     move     zero  to  Hist-Ix.
 zz010-Loop.
     add      1  to  Hist-Ix.
     if       Hist-Ix  >  WS-Hist-Count
              go to  zz010-Finish.
     if       HE-Rule-Key (Hist-Ix) (1:TE-Base-Key-Len (Rule-Idx))
              not =  TE-Base-Key (Rule-Idx) (1:TE-Base-Key-Len (Rule-Idx))
              go to  zz010-Loop.
*
     if       HE-Date (Hist-Ix)  >  WS-Best-Any-Date
              move  HE-Date (Hist-Ix)  to  WS-Best-Any-Date
              move  "Y"                 to  WS-Best-Any-Found.
*
     if       HE-Mileage-Flag (Hist-Ix)  =  "Y"
              move  HE-Date    (Hist-Ix)  to  WS-Cand-Date
              move  HE-Mileage (Hist-Ix)  to  WS-Cand-Miles
              if    WS-Cand-Key-Str  >  WS-Best-Miles-Key-Str
                    move  WS-Cand-Key-Str  to  WS-Best-Miles-Key-Str
                    move  "Y"               to  WS-Best-Miles-Found.
     go to    zz010-Loop.
*
 zz010-Finish.
     if       WS-Best-Miles-Found  =  "Y"
              move  WS-Best-Miles-Date   to  WS-Last-Date
              move  WS-Best-Miles-Miles  to  WS-Last-Miles
              move  "Y"                  to  WS-Last-Miles-Flag  WS-Last-Date-Flag
              move  WS-Best-Miles-Miles  to  Due-Last-Miles
              move  "Y"                  to  Due-Last-Miles-Flag
              move  WS-Best-Miles-Date   to  Due-Last-Date
     else
     if       WS-Best-Any-Found  =  "Y"
              move  WS-Best-Any-Date  to  WS-Last-Date
              move  "N"                to  WS-Last-Miles-Flag
              move  "Y"                to  WS-Last-Date-Flag
              move  "N"                to  Due-Last-Miles-Flag
              move  WS-Best-Any-Date   to  Due-Last-Date
     else
              move  "N"  to  WS-Last-Miles-Flag  WS-Last-Date-Flag
                             Due-Last-Miles-Flag.
*
 zz010-Exit.
     exit.
*
*  Severe mode falls back to the normal interval when no severe
*  interval is on file for this rule (VM050 step 3).
*
 zz020-Select-Intervals.
     if       WS-Severe-Mode  =  "Y"  and  TE-Sev-Miles-Flag (Rule-Idx)  =  "Y"
              move  TE-Sev-Miles (Rule-Idx)       to  WS-Chosen-Int-Miles
              move  "Y"                            to  WS-Chosen-Int-Miles-Flag
     else
              move  TE-Int-Miles (Rule-Idx)        to  WS-Chosen-Int-Miles
              move  TE-Int-Miles-Flag (Rule-Idx)   to  WS-Chosen-Int-Miles-Flag.
*
     if       WS-Severe-Mode  =  "Y"  and  TE-Sev-Months-Flag (Rule-Idx)  =  "Y"
              move  TE-Sev-Months (Rule-Idx)       to  WS-Chosen-Int-Months
              move  "Y"                             to  WS-Chosen-Int-Months-Flag
     else
              move  TE-Int-Months (Rule-Idx)       to  WS-Chosen-Int-Months
              move  TE-Int-Months-Flag (Rule-Idx)  to  WS-Chosen-Int-Months-Flag.
*
 zz020-Exit.
     exit.
*
*  Due miles = last serviced miles + interval, or start miles +
*  interval when there is no history (VM050 step 4 / calc_due_miles).
*
 zz030-Compute-Due-Miles.
     if       WS-Chosen-Int-Miles-Flag  not =  "Y"
              move  "N"  to  Due-Miles-Flag
              go to zz030-Exit.
     if       WS-Last-Miles-Flag  =  "Y"
              compute  Due-Miles = WS-Last-Miles + WS-Chosen-Int-Miles
     else
              compute  Due-Miles = TE-Start-Miles (Rule-Idx) + WS-Chosen-Int-Miles.
     move     "Y"  to  Due-Miles-Flag.
     compute  Due-Miles-Remaining = Due-Miles - WS-Current-Miles.
     move     "Y"  to  Due-Miles-Remaining-Flag.
*
 zz030-Exit.
     exit.
*
*  Due date = last serviced date advanced by the interval months,
*  split into whole months plus a day remainder (VM050 step 4 /
*  calc_due_date).  No history date, no due date - can't be done.
*
 zz040-Compute-Due-Date.
     if       WS-Chosen-Int-Months-Flag  not =  "Y"  or
              WS-Last-Date-Flag          not =  "Y"
              move  "N"  to  Due-Date-Flag
              go to zz040-Exit.
*
     divide   WS-Chosen-Int-Months  by  1  giving  WS-Whole-Months.
     compute  WS-Frac-Tenths = (WS-Chosen-Int-Months - WS-Whole-Months) * 10.
     compute  WS-Extra-Days  = WS-Frac-Tenths * 3.
*
     move     1            to  vmd-function.
     move     WS-Last-Date to  vmd-date-1.
     move     WS-Whole-Months  to  vmd-count.
     call     "VMDATE"  using  vmd-linkage.
*
     move     2            to  vmd-function.
     move     vmd-date-2   to  vmd-date-1.
     move     WS-Extra-Days to vmd-count.
     call     "VMDATE"  using  vmd-linkage.
*
     move     vmd-date-2  to  Due-Date.
     move     "Y"         to  Due-Date-Flag.
*
     move     3            to  vmd-function.
     move     WS-As-Of-Date to vmd-date-1.
     move     Due-Date      to vmd-date-2.
     call     "VMDATE"  using  vmd-linkage.
     move     vmd-days-out  to  WS-Days-Remaining.
     move     vmd-days-out  to  Due-Days-Remaining.
     move     "Y"           to  Due-Days-Remaining-Flag.
*
 zz040-Exit.
     exit.
*
*  Status - worse (lower-valued) of the miles classification and
*  the date classification, UNKNOWN when neither is computable
*  (VM050 step 5 / check_status).
*
 zz050-Classify-Status.
     compute  WS-Due-Soon-Days = WS-Due-Soon-Months * 30.
     move     3  to  WS-Miles-Status  WS-Date-Status.
*
     if       Due-Miles-Flag  =  "Y"
              if    Due-Miles-Remaining  not >  zero
                    move  1  to  WS-Miles-Status
              else
              if    Due-Miles-Remaining  not >  WS-Due-Soon-Miles
                    move  2  to  WS-Miles-Status.
*
     if       Due-Date-Flag  =  "Y"
              if    WS-Days-Remaining  not >  zero
                    move  1  to  WS-Date-Status
              else
              if    WS-Days-Remaining  not >  WS-Due-Soon-Days
                    move  2  to  WS-Date-Status.
*
     if       Due-Miles-Flag  not =  "Y"  and  Due-Date-Flag  not =  "Y"
              move  5  to  Due-Status
              go to zz050-Exit.
*
     if       Due-Miles-Flag  =  "Y"  and  Due-Date-Flag  =  "Y"
              if    WS-Miles-Status  <  WS-Date-Status
                    move  WS-Miles-Status  to  Due-Status
              else
                    move  WS-Date-Status   to  Due-Status
     else
     if       Due-Miles-Flag  =  "Y"
              move  WS-Miles-Status  to  Due-Status
     else
              move  WS-Date-Status   to  Due-Status.
*
 zz050-Exit.
     exit.
*
*********************************************************
*  Turn VM-Due-Result plus the rule it came from into a    *
*  print-ready row for the sorted table (formatting rules   *
*  under VM070).                                             *
*********************************************************
 zz900-Format-Due-Entry.
     add      1  to  WS-Due-Count.
     set      Sort-Idx  to  WS-Due-Count.
     move     Due-Status            to  DE-Status (Sort-Idx).
     move     TE-Item (Rule-Idx)    to  DE-Item   (Sort-Idx).
*
*> Service column - "Verb - item [phase]"
     move     zero  to  WS-Trailing.
     inspect  TE-Verb (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Verb-Len = 10 - WS-Trailing.
     if       WS-Verb-Len  <  1
              move  1  to  WS-Verb-Len.
     move     TE-Verb (Rule-Idx) (1:WS-Verb-Len)  to  WS-Fmt-Cap-Verb.
     inspect  WS-Fmt-Cap-Verb (1:1)  converting  "abcdefghijklmnopqrstuvwxyz"
                                               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     zero  to  WS-Trailing.
     inspect  TE-Item (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces.
     compute  WS-Item-Len = 30 - WS-Trailing.
     if       WS-Item-Len  <  1
              move  1  to  WS-Item-Len.
     move     spaces  to  DE-Service (Sort-Idx).
     string   WS-Fmt-Cap-Verb (1:WS-Verb-Len)  delimited by size
              " - "                            delimited by size
              TE-Item (Rule-Idx) (1:WS-Item-Len) delimited by size
         into DE-Service (Sort-Idx).
     if       TE-Phase-Flag (Rule-Idx)  =  "Y"
              move     zero  to  WS-Trailing
              inspect  TE-Phase (Rule-Idx)  tallying  WS-Trailing  for  trailing  spaces
              compute  WS-Phase-Len = 10 - WS-Trailing
              if       WS-Phase-Len  <  1
                       move  1  to  WS-Phase-Len
              end-if
              string   DE-Service (Sort-Idx)        delimited by size
                       " ["                          delimited by size
                       TE-Phase (Rule-Idx) (1:WS-Phase-Len) delimited by size
                       "]"                           delimited by size
                  into DE-Service (Sort-Idx)
              on overflow continue
              end-string.
*
*> Last Done column - "date @ miles", date only, or "-"
     if       WS-Last-Date-Flag  =  "Y"
              if    WS-Last-Miles-Flag  =  "Y"
                    move  WS-Last-Miles  to  WS-Fmt-Miles
                    string  WS-Last-Date delimited by size
                            " @ "        delimited by size
                            WS-Fmt-Miles delimited by size
                       into DE-Last-Done (Sort-Idx)
              else
                    move  spaces  to  DE-Last-Done (Sort-Idx)
                    move  WS-Last-Date  to  DE-Last-Done (Sort-Idx)
     else
              move  "-"  to  DE-Last-Done (Sort-Idx).
*
*> Due miles / due date / miles left / time left
     if       Due-Miles-Flag  =  "Y"
              move  Due-Miles  to  WS-Fmt-Miles
              move  spaces     to  DE-Due-Miles (Sort-Idx)
              move  WS-Fmt-Miles to DE-Due-Miles (Sort-Idx)
              move  Due-Miles-Remaining to WS-Fmt-Signed-Miles
              move  spaces             to  DE-Miles-Left (Sort-Idx)
              move  WS-Fmt-Signed-Miles to DE-Miles-Left (Sort-Idx)
     else
              move  "-"  to  DE-Due-Miles (Sort-Idx)  DE-Miles-Left (Sort-Idx).
*
     if       Due-Date-Flag  =  "Y"
              move  Due-Date  to  DE-Due-Date (Sort-Idx)
              perform  zz910-Format-Time-Left  thru  zz910-Exit
     else
              move  "-"  to  DE-Due-Date (Sort-Idx)  DE-Time-Left (Sort-Idx).
*
     evaluate Due-Status
         when 1  move  "OVERDUE"  to  DE-Status-Word (Sort-Idx)
         when 2  move  "DUE SOON" to  DE-Status-Word (Sort-Idx)
         when 3  move  "OK"       to  DE-Status-Word (Sort-Idx)
         when 4  move  "INACTIVE" to  DE-Status-Word (Sort-Idx)
         when 5  move  "UNKNOWN"  to  DE-Status-Word (Sort-Idx)
     end-evaluate.
*
 zz900-Exit.
     exit.
*
*  Time-left text - "<m>mo <d>d" or "<d>d", "-" prefixed when the
*  day count is negative (VM070 formatting rule).
*
 zz910-Format-Time-Left.
     if       WS-Days-Remaining  <  zero
              compute  WS-Whole-Months = 0 - WS-Days-Remaining
     else
              move  WS-Days-Remaining  to  WS-Whole-Months.
     divide   WS-Whole-Months  by  30  giving  WS-Frac-Tenths  remainder  WS-Extra-Days.
     move     WS-Frac-Tenths  to  WS-Fmt-Months.
     move     WS-Extra-Days   to  WS-Fmt-Days.
     move     zero  to  WS-Trailing.
     inspect  WS-Fmt-Months  tallying  WS-Trailing  for  leading  spaces.
     add      1  to  WS-Trailing.
     move     spaces  to  DE-Time-Left (Sort-Idx).
     if       WS-Frac-Tenths  >  zero
              if    WS-Days-Remaining  <  zero
                    string  "-"  WS-Fmt-Months (WS-Trailing:)  "mo " WS-Fmt-Days  "d"
                       delimited by size into DE-Time-Left (Sort-Idx)
              else
                    string  WS-Fmt-Months (WS-Trailing:)  "mo " WS-Fmt-Days  "d"
                       delimited by size into DE-Time-Left (Sort-Idx)
     else
              if    WS-Days-Remaining  <  zero
                    string  "-"  WS-Fmt-Days  "d"
                       delimited by size into DE-Time-Left (Sort-Idx)
              else
                    string  WS-Fmt-Days  "d"
                       delimited by size into DE-Time-Left (Sort-Idx).
*
 zz910-Exit.
     exit.
*
 Report section.
*==============
*
 RD  Vehicle-Status-Report
     control      Final
     Page Limit   56
     Heading      1
     First Detail 6
     Last  Detail 54.
*
 01  Status-Head  Type Page Heading.
     03  line  1.
         05  col   1     pic x(19)   source Prog-Name.
         05  col  60     pic x(56)   source WS-Display-Name.
     03  line  3.
         05  col   1                 value "Current mileage:".
         05  col  18     pic zz,zzz,zz9 source WS-Current-Miles.
         05  col  32                 value "(as of ".
         05  col  39     pic x(10)   source WS-As-Of-Date.
         05  col  49                 value ")".
     03  line  5.
         05  col   1                 value "Service".
         05  col  47                 value "Last Done".
         05  col  73                 value "Due Miles".
         05  col  86                 value "Due Date".
         05  col  97                 value "Miles Left".
         05  col 110                 value "Time Left".
         05  col 122                 value "Status".
*
 01  Status-Detail  type is detail.
     03  line + 1.
         05  col   1     pic x(45)   source DE-Service     (Sort-Idx).
         05  col  47     pic x(25)   source DE-Last-Done   (Sort-Idx).
         05  col  73     pic x(12)   source DE-Due-Miles   (Sort-Idx).
         05  col  86     pic x(12)   source DE-Due-Date    (Sort-Idx).
         05  col  97     pic x(12)   source DE-Miles-Left  (Sort-Idx).
         05  col 110     pic x(12)   source DE-Time-Left   (Sort-Idx).
         05  col 122     pic x(10)   source DE-Status-Word (Sort-Idx).
*
 01  type control Footing Final line plus 2.
     03  col  1           pic x(13)  value "Overdue:".
     03  col 14            pic zzz9  source WS-Cnt-Overdue.
     03  col 22           pic x(13)  value "Due soon:".
     03  col 35            pic zzz9  source WS-Cnt-Due-Soon.
     03  col 43           pic x(13)  value "Ok:".
     03  col 56            pic zzz9  source WS-Cnt-Ok.
     03  col 64           pic x(13)  value "Inactive:".
     03  col 77            pic zzz9  source WS-Cnt-Inactive.
     03  col 85           pic x(13)  value "Unknown:".
     03  col 98            pic zzz9  source WS-Cnt-Unknown.
*
