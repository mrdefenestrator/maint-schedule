*****************************************************
*                                                    *
*   Working Storage For Computed Service-Due Result  *
*    One Entry Built Per Rule, See VMSTATUS bb000    *
*****************************************************
*  Due-Status : 1=Overdue 2=Due-Soon 3=Ok 4=Inactive
*               5=Unknown.  Lower value = more urgent,
*               used directly as the report sort key.
*
* 02/02/95 vbc - Created for VM000.001, split out of
*                wspyparam1 style block into its own
*                copybook - it is a computed entry, not
*                a file record.
* 17/03/95 vbc - Due-Miles widened to 9(9) to match
*                Rul-Start-Miles/Rul-Stop-Miles range.
* 19/09/06 rgc - Due-Miles-Remaining/Due-Days-Remaining were
*                comp-3, the house only packs fractional money
*                fields that way - both are whole numbers so
*                changed to comp like every other counter here.
* 19/09/06 rgc - Added 88s off Due-Status and the four presence
*                flags below it.
*
 01  VM-Due-Result.
     03  Due-Rule-Key             pic x(50).
     03  Due-Status               pic 9       comp.
         88  Due-Is-Overdue           value 1.
         88  Due-Is-Due-Soon          value 2.
         88  Due-Is-Ok                value 3.
         88  Due-Is-Inactive          value 4.
         88  Due-Is-Unknown           value 5.
     03  Due-Last-Miles           pic 9(7)    comp.
     03  Due-Last-Miles-Flag      pic x.
         88  Due-Last-Miles-Known     value "Y".
     03  Due-Last-Date            pic x(10).
     03  Due-Miles                pic 9(9)    comp.
     03  Due-Miles-Flag           pic x.
         88  Due-Miles-Known          value "Y".
     03  Due-Date                 pic x(10).
     03  Due-Miles-Remaining      pic s9(9)   comp.
     03  Due-Miles-Remaining-Flag pic x.
         88  Due-Miles-Remaining-Known value "Y".
     03  Due-Days-Remaining       pic s9(5)   comp.
     03  Due-Days-Remaining-Flag  pic x.
         88  Due-Days-Remaining-Known value "Y".
     03  Due-Item                 pic x(30).
*                                    copy of Rul-Item,
*                                    carried for the
*                                    report sort key only
     03  filler                   pic x(10).
*
