*
* Linkage / call interface for VMDATE, the house calendar
* date routine shared by VMSTATUS and (if ever needed) other
* VM programs - same idea as the old maps04 pack/unpack area
* but driven by a function code since this one does three
* different jobs instead of one.
*
* 14/03/84 vbc - Created - functions 1 and 2 only.
* 19/07/91 rjh - Vmd-Function 3 (Days-Between) added.
* 02/02/95 vbc - Picked up by the VM (Vehicle Maintenance) suite,
*                no layout change needed.
* 08/01/99 vbc - Y2K - dates carried as ccyy-mm-dd throughout,
*                no more 2 digit year anywhere near this area.
* 19/09/06 rgc - Added 88s off vmd-function and vmd-return-code.
*
 01  vmd-linkage.
     03  vmd-function             pic 9.
         88  vmd-Add-Months           value 1.
         88  vmd-Add-Days             value 2.
         88  vmd-Days-Between         value 3.
*                                    1 = Add-Months (clamped)
*                                    2 = Add-Days
*                                    3 = Days-Between (2 minus 1)
     03  vmd-date-1               pic x(10).
     03  vmd-count                pic s9(5)   comp-3.
*                                    months or days to add,
*                                    functions 1 and 2 only
     03  vmd-date-2               pic x(10).
*                                    result (func 1/2) or the
*                                    second date in (func 3)
     03  vmd-days-out             pic s9(7)   comp-3.
*                                    result, function 3 only
     03  vmd-return-code          pic 9.
         88  vmd-Date-Ok              value 0.
         88  vmd-Date-Bad             value 1.
*                                    0 = ok, 1 = bad date(s)
     03  filler                   pic x(9).
*
